000100******************************************************************
000200* FECHA       : 09/04/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB4010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMACION AUTOMATICA DE LA PROXIMA SEMANA. A  *
000800*             : PARTIR DE LA FECHA BASE UBICA LA SEMANA EN       *
000900*             : WEEK-STATUS Y, SI NO ESTA YA PROGRAMADA, GENERA  *
001000*             : UNA LECCION POR PLANTILLA FIXED-LESSON EN EL DIA *
001100*             : DE LA SEMANA QUE LE CORRESPONDE.                 *
001200* ARCHIVOS    : WEEK-STATUS=I/O, FIXED-LESSON=E, LESSON=S(EXT)   *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                    KNDB4010.
001700 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
001900 DATE-WRITTEN.                  09/04/1993.
002000 DATE-COMPILED.
002100 SECURITY.                      USO INTERNO KNPIANO.
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 09/04/1993 EEDR TCK-KN-016  PRIMERA VERSION. LOCALIZA LA SEMANA*
002600*                             POR FECHA BASE, VERIFICA IDEMPOTEN-*
002700*                             CIA, CARGA PLANTILLAS Y GENERA.    *
002800* 23/04/1993 EEDR TCK-KN-017  SE ARMAN LOS 7 DIAS DE LA SEMANA   *
002900*                             CON LA MISMA ARITMETICA DE FECHAS  *
003000*                             DE KNDB4000 (SIN FUNCIONES).       *
003100* 16/09/1998 PEDR TCK-KN-057  AJUSTE MILENIO (Y2K): SE REVISO LA *
003200*                             COMPARACION DE FECHAS DE 202 PARA  *
003300*                             QUE USE EL ANIO DE 4 DIGITOS.      *
003400* 28/01/1999 PEDR TCK-KN-061  PRUEBA DE CORTE DE ANIO 1999/2000  *
003500*                             SOBRE LOS IDS DE LECCION GENERADOS,*
003600*                             SIN NOVEDAD.                       *
003700* 14/07/2007 EEDR TCK-KN-079  SE AGREGA EL CONTROL DE IDEMPOTEN- *
003800*                             CIA (FIXED-STATUS=1 NO GENERA).    *
003900* 02/03/2015 PEDR TCK-KN-100  SE LIMITA LA TABLA DE PLANTILLAS A *
004000*                             300 ENTRADAS PARA EVITAR DESBORDE. *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT WEEK-STATUS         ASSIGN TO KNWKS01
004900            ORGANIZATION        IS SEQUENTIAL
005000            FILE STATUS         IS FS-WEEKST
005100                                   FSE-WEEKST.
005200
005300     SELECT FIXED-LESSON        ASSIGN TO KNFLS01
005400            ORGANIZATION        IS SEQUENTIAL
005500            FILE STATUS         IS FS-FIXLSN
005600                                   FSE-FIXLSN.
005700
005800     SELECT LESSON              ASSIGN TO KNLSN01
005900            ORGANIZATION        IS SEQUENTIAL
006000            FILE STATUS         IS FS-LESSON
006100                                   FSE-LESSON.
006200
006300     SELECT RUN-LOG             ASSIGN TO SYS009
006400            FILE STATUS         IS FS-RUNLOG.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100 FD  WEEK-STATUS
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400     COPY KNWKS01.
007500
007600 FD  FIXED-LESSON
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900     COPY KNFLS01.
008000
008100 FD  LESSON
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400     COPY KNLSN01.
008500
008600 FD  RUN-LOG
008700     RECORDING MODE IS F.
008800 01  RUN-LOG-LINE               PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009300******************************************************************
009400 01  WKS-FS-STATUS.
009500     05  FS-WEEKST              PIC 9(02) VALUE ZEROES.
009600     05  FSE-WEEKST.
009700         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
009900         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010000     05  FS-FIXLSN              PIC 9(02) VALUE ZEROES.
010100     05  FSE-FIXLSN.
010200         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010300         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010400         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010500     05  FS-LESSON              PIC 9(02) VALUE ZEROES.
010600     05  FSE-LESSON.
010700         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010800         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010900         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011000     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
011100     05  PROGRAMA               PIC X(08) VALUE 'KNDB4010'.
011200     05  ARCHIVO                PIC X(08) VALUE SPACES.
011300     05  ACCION                 PIC X(10) VALUE SPACES.
011400     05  LLAVE                  PIC X(32) VALUE SPACES.
011500******************************************************************
011600*                    P A R A M E T R O S   D E L   J O B         *
011700******************************************************************
011800 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
011900 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
012000     05  WKS-PARM-FECHA-BASE    PIC 9(08).
012100     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
012200         10  WKS-PARM-ANIO      PIC 9(04).
012300         10  WKS-PARM-MES       PIC 9(02).
012400         10  WKS-PARM-DIA       PIC 9(02).
012500     05  WKS-PARM-MODO          PIC X(10).
012600
012700 01  WKS-FECHA-BASE-FMT         PIC X(10) VALUE SPACES.
012800******************************************************************
012900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013000******************************************************************
013100 01  WKS-FIN-WEEKST             PIC 9(01) VALUE ZERO.
013200     88  FIN-WEEKST                       VALUE 1.
013300
013400 01  WKS-FIN-FIXLSN             PIC 9(01) VALUE ZERO.
013500     88  FIN-FIXLSN                       VALUE 1.
013600
013700 01  WKS-SEM-ENCONTRADA-SW      PIC X(01) VALUE 'N'.
013800     88  SEM-ENCONTRADA                   VALUE 'S'.
013900
014000 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
014100 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
014200 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
014300     05  WKS-LB-COL-01          PIC X(30).
014400     05  WKS-LB-COL-02          PIC X(30).
014500     05  FILLER                 PIC X(72).
014600
014700 01  WKS-MAX-PLANT              PIC 9(03) VALUE 300.
014800 01  WKS-CONTADORES.
014900     05  WKS-CNT-PLANTILLAS     PIC 9(03) COMP VALUE ZERO.
015000     05  WKS-CNT-LECCIONES      PIC 9(05) COMP VALUE ZERO.
015100     05  WKS-CNT-MARCADAS       PIC 9(01) COMP VALUE ZERO.
015200 01  WKS-CONTADORES-EDIT.
015300     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
015400
015500*----> FECHA DE TRABAJO PARA ARMAR LOS 7 DIAS DE LA SEMANA A     *
015600*----> PARTIR DEL LUNES DE WEEK-STATUS. SE DEJAN EN DISPLAY (NO  *
015700*----> COMP) PORQUE 506 LAS ARMA CON STRING PARA FORMAR LA FECHA.
015800 01  WKS-FECHA-TRABAJO.
015900     05  WKS-FT-ANIO            PIC 9(04).
016000     05  WKS-FT-MES             PIC 9(02).
016100     05  WKS-FT-DIA             PIC 9(02).
016200
016300 01  WKS-FECHA-FMT              PIC X(10) VALUE SPACES.
016400
016500*----> TABLA CON LAS 7 FECHAS DE LA SEMANA (1=LUNES..7=DOMINGO),
016600*----> ARMADA UNA SOLA VEZ EN 505 Y CONSULTADA POR DAY-OF-WEEK.
016700 01  WKS-TAB-FECHA-SEMANA.
016800     05  WKS-TAB-FECHA-SEM      PIC X(10) OCCURS 7 TIMES.
016900
017000 01  WKS-SUB-DIA                PIC 9(01) COMP VALUE ZERO.
017100
017200*----> TABLA FIJA DE DIAS POR MES (ANIO NO BISIESTO). FEBRERO SE
017300*----> AJUSTA EN 341-ES-BISIESTO CUANDO CORRESPONDE, SIN TOCAR LA
017400*----> TABLA (MISMA ARITMETICA DE FECHAS QUE KNDB4000).
017500 01  WKS-DIAS-POR-MES-INIC.
017600     05  FILLER                 PIC 9(02) VALUE 31.
017700     05  FILLER                 PIC 9(02) VALUE 28.
017800     05  FILLER                 PIC 9(02) VALUE 31.
017900     05  FILLER                 PIC 9(02) VALUE 30.
018000     05  FILLER                 PIC 9(02) VALUE 31.
018100     05  FILLER                 PIC 9(02) VALUE 30.
018200     05  FILLER                 PIC 9(02) VALUE 31.
018300     05  FILLER                 PIC 9(02) VALUE 31.
018400     05  FILLER                 PIC 9(02) VALUE 30.
018500     05  FILLER                 PIC 9(02) VALUE 31.
018600     05  FILLER                 PIC 9(02) VALUE 30.
018700     05  FILLER                 PIC 9(02) VALUE 31.
018800 01  WKS-DIAS-POR-MES REDEFINES WKS-DIAS-POR-MES-INIC.
018900     05  WKS-TAB-DIASMES        PIC 9(02) OCCURS 12 TIMES.
019000
019100 01  WKS-DIAS-EN-MES            PIC 9(02) COMP VALUE ZERO.
019200 01  WKS-BISIESTO-SW            PIC X(01) VALUE 'N'.
019300     88  ANIO-BISIESTO                    VALUE 'S'.
019400 01  WKS-BIS-Q1                 PIC 9(04) COMP VALUE ZERO.
019500 01  WKS-BIS-R1                 PIC 9(02) COMP VALUE ZERO.
019600 01  WKS-BIS-Q2                 PIC 9(04) COMP VALUE ZERO.
019700 01  WKS-BIS-R2                 PIC 9(02) COMP VALUE ZERO.
019800 01  WKS-BIS-Q3                 PIC 9(04) COMP VALUE ZERO.
019900 01  WKS-BIS-R3                 PIC 9(02) COMP VALUE ZERO.
020000
020100*----> TABLA EN MEMORIA CON LAS PLANTILLAS DE FIXED-LESSON,
020200*----> CARGADA POR 400 Y RECORRIDA POR 500 PARA GENERAR LECCIONES.
020300 01  WKS-TABLA-PLANTILLAS.
020400     05  WKS-TP-ENTRADA         OCCURS 300 TIMES.
020500         10  WKS-TP-STU-ID          PIC X(10).
020600         10  WKS-TP-SUBJECT-ID      PIC X(10).
020700         10  WKS-TP-SUBJECT-SUB-ID  PIC X(10).
020800         10  WKS-TP-TEACHER-ID      PIC X(10).
020900         10  WKS-TP-DOW             PIC 9(01).
021000
021100 01  WKS-SUB-PLANT              PIC 9(03) COMP VALUE ZERO.
021200
021300*----> ARMADO DEL LESSON-ID (kn-lsn- + FECHA BASE + SECUENCIA).
021400*----> EL REDEFINES PERMITE MOVER EL TEXTO COMPLETO DE UN SOLO
021500*----> GOLPE; POR ESO FECHA Y SECUENCIA VAN EN DISPLAY, NO COMP.
021600 01  WKS-LSN-ID-BUILD.
021700     05  WKS-LID-PREFIJO        PIC X(07) VALUE 'kn-lsn-'.
021800     05  WKS-LID-FECHA          PIC 9(08).
021900     05  WKS-LID-SEC            PIC 9(05).
022000 01  WKS-LSN-ID-BUILD-R REDEFINES WKS-LSN-ID-BUILD.
022100     05  WKS-LID-TEXTO          PIC X(20).
022200
022300******************************************************************
022400 PROCEDURE DIVISION.
022500******************************************************************
022600 000-MAIN SECTION.
022700     PERFORM 100-VALIDA-PARAMETROS   THRU 100-VALIDA-PARAMETROS-E
022800     PERFORM 150-ABRE-ARCHIVOS       THRU 150-ABRE-ARCHIVOS-E
022900     PERFORM 200-LOCALIZA-SEMANA     THRU 200-LOCALIZA-SEMANA-E
023000     PERFORM 300-VERIFICA-PROGRAMADA
023100                                 THRU 300-VERIFICA-PROGRAMADA-E
023200     CLOSE WEEK-STATUS
023300     PERFORM 900-ESCRIBE-BITACORA    THRU 900-ESCRIBE-BITACORA-E
023400     STOP RUN.
023500 000-MAIN-E. EXIT.
023600
023700******************************************************************
023800*            V A L I D A C I O N   D E   P A R A M E T R O S     *
023900******************************************************************
024000 100-VALIDA-PARAMETROS SECTION.
024100     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
024200     MOVE SPACES TO WKS-FECHA-BASE-FMT
024300     STRING WKS-PARM-ANIO DELIMITED BY SIZE
024400            '-'           DELIMITED BY SIZE
024500            WKS-PARM-MES  DELIMITED BY SIZE
024600            '-'           DELIMITED BY SIZE
024700            WKS-PARM-DIA  DELIMITED BY SIZE
024800            INTO WKS-FECHA-BASE-FMT.
024900 100-VALIDA-PARAMETROS-E. EXIT.
025000
025100*----> WEEK-STATUS SE ABRE EN I-O PORQUE 200 LA LEE Y 600 LA
025200*----> REESCRIBE. FIXED-LESSON Y LESSON SE ABREN LOCALES
025300*----> DENTRO DE 400/500 PORQUE SOLO SE USAN AHI.
025400 150-ABRE-ARCHIVOS SECTION.
025500     OPEN I-O WEEK-STATUS
025600     IF FS-WEEKST NOT EQUAL 0
025700        MOVE 'OPEN-IO'    TO ACCION
025800        MOVE SPACES       TO LLAVE
025900        MOVE 'WEEKST'     TO ARCHIVO
026000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026100                              FS-WEEKST, FSE-WEEKST
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF
026500     OPEN OUTPUT RUN-LOG.
026600 150-ABRE-ARCHIVOS-E. EXIT.
026700
026800******************************************************************
026900*          U B I C A C I O N   D E   L A   S E M A N A           *
027000******************************************************************
027100*----> WEEK-STATUS ES SECUENCIAL, SE RECORRE DESDE EL PRINCIPIO
027200*----> HASTA HALLAR LA SEMANA QUE CONTIENE LA FECHA BASE O HASTA
027300*----> FIN DE ARCHIVO (SEMANA NO ENCONTRADA, VER 300).
027400 200-LOCALIZA-SEMANA SECTION.
027500     MOVE ZERO TO WKS-FIN-WEEKST
027600     MOVE 'N'  TO WKS-SEM-ENCONTRADA-SW
027700     PERFORM 201-LEE-WEEKST-IO THRU 201-LEE-WEEKST-IO-E
027800     PERFORM 202-COMPARA-SEMANA THRU 202-COMPARA-SEMANA-E
027900             UNTIL FIN-WEEKST OR SEM-ENCONTRADA.
028000 200-LOCALIZA-SEMANA-E. EXIT.
028100
028200 201-LEE-WEEKST-IO SECTION.
028300     READ WEEK-STATUS
028400          AT END SET FIN-WEEKST TO TRUE
028500     END-READ.
028600 201-LEE-WEEKST-IO-E. EXIT.
028700
028800 202-COMPARA-SEMANA SECTION.
028900     IF WKS-FECHA-BASE-FMT NOT LESS THAN START-WEEK-DATE
029000        AND WKS-FECHA-BASE-FMT NOT GREATER THAN END-WEEK-DATE
029100        SET SEM-ENCONTRADA TO TRUE
029200     ELSE
029300        PERFORM 201-LEE-WEEKST-IO THRU 201-LEE-WEEKST-IO-E
029400     END-IF.
029500 202-COMPARA-SEMANA-E. EXIT.
029600
029700******************************************************************
029800*      C O N T R O L   D E   I D E M P O T E N C I A             *
029900******************************************************************
030000*----> SI LA SEMANA NO SE ENCUENTRA, SE AVISA POR BITACORA Y NO SE
030100*----> GENERA NADA. SI YA ESTA PROGRAMADA (FIXED-STATUS=1) NO SE
030200*----> VUELVE A GENERAR (EL JOB PUEDE CORRERSE MAS DE UNA VEZ).
030300 300-VERIFICA-PROGRAMADA SECTION.
030400     IF NOT SEM-ENCONTRADA
030500        MOVE 'WARNING' TO WKS-ESTATUS-JOB
030600     ELSE
030700        IF WK-PROGRAMADA
030800           MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
030900        ELSE
031000           PERFORM 400-CARGA-PLANTILLAS
031100                                    THRU 400-CARGA-PLANTILLAS-E
031200           PERFORM 500-GENERA-LECCIONES
031300                                    THRU 500-GENERA-LECCIONES-E
031400           PERFORM 600-MARCA-SEMANA-PROGRAMADA
031500                              THRU 600-MARCA-SEMANA-PROGRAMADA-E
031600           MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
031700        END-IF
031800     END-IF.
031900 300-VERIFICA-PROGRAMADA-E. EXIT.
032000
032100******************************************************************
032200*      C A R G A   D E   P L A N T I L L A S   F I J A S         *
032300******************************************************************
032400 400-CARGA-PLANTILLAS SECTION.
032500     OPEN INPUT FIXED-LESSON
032600     IF FS-FIXLSN NOT EQUAL 0 AND 97
032700        MOVE 'OPEN'       TO ACCION
032800        MOVE SPACES       TO LLAVE
032900        MOVE 'FIXLSN'     TO ARCHIVO
033000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033100                              FS-FIXLSN, FSE-FIXLSN
033200        MOVE 91 TO RETURN-CODE
033300        STOP RUN
033400     END-IF
033500     MOVE ZERO TO WKS-CNT-PLANTILLAS
033600     MOVE ZERO TO WKS-FIN-FIXLSN
033700     PERFORM 401-LEE-FIXLSN THRU 401-LEE-FIXLSN-E
033800     PERFORM 402-GUARDA-PLANTILLA THRU 402-GUARDA-PLANTILLA-E
033900             UNTIL FIN-FIXLSN
034000     CLOSE FIXED-LESSON.
034100 400-CARGA-PLANTILLAS-E. EXIT.
034200
034300 401-LEE-FIXLSN SECTION.
034400     READ FIXED-LESSON
034500          AT END SET FIN-FIXLSN TO TRUE
034600     END-READ.
034700 401-LEE-FIXLSN-E. EXIT.
034800
034900 402-GUARDA-PLANTILLA SECTION.
035000     IF WKS-CNT-PLANTILLAS < WKS-MAX-PLANT
035100        ADD 1 TO WKS-CNT-PLANTILLAS
035200        MOVE STU-ID         TO WKS-TP-STU-ID (WKS-CNT-PLANTILLAS)
035300        MOVE SUBJECT-ID     TO
035400                            WKS-TP-SUBJECT-ID (WKS-CNT-PLANTILLAS)
035500        MOVE SUBJECT-SUB-ID TO
035600                        WKS-TP-SUBJECT-SUB-ID (WKS-CNT-PLANTILLAS)
035700        MOVE TEACHER-ID     TO
035800                            WKS-TP-TEACHER-ID (WKS-CNT-PLANTILLAS)
035900        MOVE DAY-OF-WEEK    TO WKS-TP-DOW (WKS-CNT-PLANTILLAS)
036000     END-IF
036100     PERFORM 401-LEE-FIXLSN THRU 401-LEE-FIXLSN-E.
036200 402-GUARDA-PLANTILLA-E. EXIT.
036300
036400******************************************************************
036500*      G E N E R A C I O N   D E   L E C C I O N E S             *
036600******************************************************************
036700*----> ARMA LAS 7 FECHAS DE LA SEMANA Y LUEGO RECORRE LA TABLA DE
036800*----> PLANTILLAS; CADA PLANTILLA GENERA UNA SOLA LECCION, EN LA
036900*----> FECHA DE LA TABLA QUE CORRESPONDE A SU DAY-OF-WEEK.
037000 500-GENERA-LECCIONES SECTION.
037100     MOVE ZERO TO WKS-CNT-LECCIONES
037200     MOVE ZERO TO WKS-LID-SEC
037300     MOVE WKS-PARM-FECHA-BASE TO WKS-LID-FECHA
037400     PERFORM 505-ARMA-FECHAS-SEMANA THRU 505-ARMA-FECHAS-SEMANA-E
037500     OPEN EXTEND LESSON
037600     IF FS-LESSON NOT EQUAL 0 AND 97
037700        MOVE 'OPEN-EXT'   TO ACCION
037800        MOVE SPACES       TO LLAVE
037900        MOVE 'LESSON'     TO ARCHIVO
038000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038100                              FS-LESSON, FSE-LESSON
038200        MOVE 91 TO RETURN-CODE
038300        STOP RUN
038400     END-IF
038500     PERFORM 510-PROCESA-PLANTILLA THRU 510-PROCESA-PLANTILLA-E
038600             VARYING WKS-SUB-PLANT FROM 1 BY 1
038700             UNTIL WKS-SUB-PLANT > WKS-CNT-PLANTILLAS
038800     CLOSE LESSON.
038900 500-GENERA-LECCIONES-E. EXIT.
039000
039100*----> EL LUNES DE LA SEMANA (START-WEEK-DATE) SE DESCOMPONE CON
039200*----> REFERENCE MODIFICATION Y SE VA GUARDANDO CADA DIA EN LA
039300*----> TABLA, AVANZANDO CON LA MISMA ARITMETICA DE KNDB4000.
039400 505-ARMA-FECHAS-SEMANA SECTION.
039500     MOVE START-WEEK-DATE (1:4) TO WKS-FT-ANIO
039600     MOVE START-WEEK-DATE (6:2) TO WKS-FT-MES
039700     MOVE START-WEEK-DATE (9:2) TO WKS-FT-DIA
039800     PERFORM 506-GUARDA-UN-DIA THRU 506-GUARDA-UN-DIA-E
039900             VARYING WKS-SUB-DIA FROM 1 BY 1
040000             UNTIL WKS-SUB-DIA > 7.
040100 505-ARMA-FECHAS-SEMANA-E. EXIT.
040200
040300 506-GUARDA-UN-DIA SECTION.
040400     MOVE SPACES TO WKS-FECHA-FMT
040500     STRING WKS-FT-ANIO DELIMITED BY SIZE
040600            '-'         DELIMITED BY SIZE
040700            WKS-FT-MES  DELIMITED BY SIZE
040800            '-'         DELIMITED BY SIZE
040900            WKS-FT-DIA  DELIMITED BY SIZE
041000            INTO WKS-FECHA-FMT
041100     MOVE WKS-FECHA-FMT TO WKS-TAB-FECHA-SEM (WKS-SUB-DIA)
041200     IF WKS-SUB-DIA < 7
041300        PERFORM 350-SUMA-UN-DIA THRU 350-SUMA-UN-DIA-E
041400     END-IF.
041500 506-GUARDA-UN-DIA-E. EXIT.
041600
041700******************************************************************
041800*     A R I T M E T I C A   D E   F E C H A S  ( S I N   F U N )
041900******************************************************************
042000*----> ANIO BISIESTO: MULTIPLO DE 4, Y SI ES MULTIPLO DE 100 SOLO
042100*----> CUENTA SI TAMBIEN ES MULTIPLO DE 400 (REGLA GREGORIANA).
042200 341-ES-BISIESTO SECTION.
042300     MOVE 'N' TO WKS-BISIESTO-SW
042400     DIVIDE WKS-FT-ANIO BY 4 GIVING WKS-BIS-Q1
042500                            REMAINDER WKS-BIS-R1
042600     IF WKS-BIS-R1 = 0
042700        DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-BIS-Q2
042800                                 REMAINDER WKS-BIS-R2
042900        IF WKS-BIS-R2 NOT = 0
043000           MOVE 'S' TO WKS-BISIESTO-SW
043100        ELSE
043200           DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-BIS-Q3
043300                                    REMAINDER WKS-BIS-R3
043400           IF WKS-BIS-R3 = 0
043500              MOVE 'S' TO WKS-BISIESTO-SW
043600           END-IF
043700        END-IF
043800     END-IF.
043900 341-ES-BISIESTO-E. EXIT.
044000
044100*----> SUMA UN DIA A WKS-FECHA-TRABAJO, CON ACARREO DE MES Y ANIO.
044200 350-SUMA-UN-DIA SECTION.
044300     PERFORM 341-ES-BISIESTO THRU 341-ES-BISIESTO-E
044400     MOVE WKS-TAB-DIASMES (WKS-FT-MES) TO WKS-DIAS-EN-MES
044500     IF WKS-FT-MES EQUAL 2 AND ANIO-BISIESTO
044600        ADD 1 TO WKS-DIAS-EN-MES
044700     END-IF
044800     ADD 1 TO WKS-FT-DIA
044900     IF WKS-FT-DIA > WKS-DIAS-EN-MES
045000        MOVE 1 TO WKS-FT-DIA
045100        ADD 1 TO WKS-FT-MES
045200        IF WKS-FT-MES > 12
045300           MOVE 1 TO WKS-FT-MES
045400           ADD 1 TO WKS-FT-ANIO
045500        END-IF
045600     END-IF.
045700 350-SUMA-UN-DIA-E. EXIT.
045800
045900*----> ESCRIBE LA LECCION DE LA PLANTILLA WKS-SUB-PLANT ACTUAL, EN
046000*----> LA FECHA DE LA TABLA QUE LE CORRESPONDE SEGUN DAY-OF-WEEK.
046100 510-PROCESA-PLANTILLA SECTION.
046200     ADD 1 TO WKS-LID-SEC
046300     MOVE WKS-LID-TEXTO TO LESSON-ID
046400     MOVE WKS-TP-STU-ID (WKS-SUB-PLANT)         TO STU-ID
046500     MOVE WKS-TP-SUBJECT-ID (WKS-SUB-PLANT)     TO SUBJECT-ID
046600     MOVE WKS-TP-SUBJECT-SUB-ID (WKS-SUB-PLANT) TO SUBJECT-SUB-ID
046700     MOVE WKS-TP-TEACHER-ID (WKS-SUB-PLANT)     TO TEACHER-ID
046800     MOVE WKS-TAB-FECHA-SEM (WKS-TP-DOW (WKS-SUB-PLANT))
046900                                                 TO SCHEDUAL-DATE
047000     MOVE 0 TO ATTEND-FLG
047100     MOVE 0 TO ADVC-FLG
047200     WRITE REG-LESSON
047300     IF FS-LESSON NOT EQUAL 0
047400        MOVE 'WRITE'   TO ACCION
047500        MOVE SPACES    TO LLAVE
047600        MOVE 'LESSON'  TO ARCHIVO
047700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047800                              FS-LESSON, FSE-LESSON
047900     END-IF
048000     ADD 1 TO WKS-CNT-LECCIONES.
048100 510-PROCESA-PLANTILLA-E. EXIT.
048200
048300******************************************************************
048400*      M A R C A   D E   S E M A N A   P R O G R A M A D A       *
048500******************************************************************
048600*----> COMO WEEK-STATUS SE ABRIO EN I-O Y NO SE VOLVIO A LEER
048700*----> DESDE 200, EL REGISTRO EN MEMORIA SIGUE SIENDO EL DE LA
048800*----> SEMANA LOCALIZADA; SOLO SE CAMBIA EL INDICADOR Y REESCRIBE.
048900 600-MARCA-SEMANA-PROGRAMADA SECTION.
049000     MOVE 1 TO FIXED-STATUS
049100     REWRITE REG-WEEK-STATUS
049200     IF FS-WEEKST NOT EQUAL 0
049300        MOVE 'REWRITE'    TO ACCION
049400        MOVE SPACES       TO LLAVE
049500        MOVE 'WEEKST'     TO ARCHIVO
049600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049700                              FS-WEEKST, FSE-WEEKST
049800     END-IF
049900     MOVE 1 TO WKS-CNT-MARCADAS.
050000 600-MARCA-SEMANA-PROGRAMADA-E. EXIT.
050100
050200******************************************************************
050300*                 E S C R I B E   B I T A C O R A                *
050400******************************************************************
050500 900-ESCRIBE-BITACORA SECTION.
050600     MOVE SPACES TO WKS-LINEA-BITACORA
050700     MOVE 'KNDB4010 INICIO'   TO WKS-LB-COL-01
050800     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
050900
051000     MOVE SPACES TO WKS-LINEA-BITACORA
051100     MOVE WKS-CNT-PLANTILLAS TO WKS-CNT-EDIT
051200     STRING 'PLANTILLAS CARGADAS     : ' DELIMITED BY SIZE
051300            WKS-CNT-EDIT                 DELIMITED BY SIZE
051400            INTO WKS-LINEA-BITACORA
051500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
051600
051700     MOVE SPACES TO WKS-LINEA-BITACORA
051800     MOVE WKS-CNT-LECCIONES TO WKS-CNT-EDIT
051900     STRING 'LECCIONES GENERADAS     : ' DELIMITED BY SIZE
052000            WKS-CNT-EDIT                 DELIMITED BY SIZE
052100            INTO WKS-LINEA-BITACORA
052200     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
052300
052400     MOVE SPACES TO WKS-LINEA-BITACORA
052500     MOVE WKS-CNT-MARCADAS TO WKS-CNT-EDIT
052600     STRING 'SEMANAS MARCADAS        : ' DELIMITED BY SIZE
052700            WKS-CNT-EDIT                 DELIMITED BY SIZE
052800            INTO WKS-LINEA-BITACORA
052900     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
053000
053100     MOVE SPACES TO WKS-LINEA-BITACORA
053200     STRING 'KNDB4010 FIN ESTATUS=' DELIMITED BY SIZE
053300            WKS-ESTATUS-JOB       DELIMITED BY SIZE
053400            INTO WKS-LINEA-BITACORA
053500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
053600     CLOSE RUN-LOG.
053700 900-ESCRIBE-BITACORA-E. EXIT.
053800

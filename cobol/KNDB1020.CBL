000100******************************************************************
000200* FECHA       : 30/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB1020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SINCRONIZA STUDENT-STAGING CONTRA EL MAESTRO DE  *
000800*             : ALUMNOS. LOS PENDIENTES (SYNC-FLG=0) SE VUELCAN  *
000900*             : AL MAESTRO (ALTA O REEMPLAZO POR STU-ID) Y SE    *
001000*             : MARCAN COMO SINCRONIZADOS.                       *
001100* ARCHIVOS    : STUDENT-STAGING=A/E, STUDENT-MASTER=C/E          *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SORTWK1   *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                    KNDB1020.
001600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
001800 DATE-WRITTEN.                  30/03/1989.
001900 DATE-COMPILED.
002000 SECURITY.                      USO INTERNO KNPIANO.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 30/03/1989 EEDR TCK-KN-015  PRIMERA VERSION. SINCRONIZA STAGING*
002500*                             CONTRA EL MAESTRO CON UN SORT DE   *
002600*                             PRIORIDAD (STAGING GANA AL MAESTRO)*
002700* 12/09/1990 EEDR TCK-KN-022  SE AGREGA EL RE-CONTEO FINAL DE    *
002800*                             PENDIENTES PARA CLASIFICAR SUCCESS *
002900*                             O WARNING.                         *
003000* 08/04/1992 PEDR TCK-KN-028  EL MAESTRO NUEVO SE GENERA EN LA   *
003100*                             GENERACION SIGUIENTE (KNSTM01N); EL*
003200*                             JCL RENOMBRA/RECICLA EL GDG.       *
003300* 19/01/1994 EEDR TCK-KN-037  VALIDACION DE FS-STUSTG EN 97 AL   *
003400*                             ABRIR (DATASET VACIO NO ES ERROR). *
003500* 03/10/1995 PEDR TCK-KN-044  CORRECCION: EL SEGUNDO PASE DE     *
003600*                             STUDENT-STAGING REABRE EL ARCHIVO  *
003700*                             EN I-O, ANTES QUEDABA EN INPUT.    *
003800* 27/06/1997 EEDR TCK-KN-050  SE AGREGA CONTADOR DE ALTAS NUEVAS *
003900*                             DISTINTO DE REEMPLAZOS EN BITACORA.*
004000* 07/12/1998 PEDR TCK-KN-058  AJUSTE MILENIO (Y2K): SIN CAMPOS DE*
004100*                             FECHA EN ESTE PROGRAMA, NO APLICAN *
004200*                             CAMBIOS; SE DEJA CONSTANCIA DE LA  *
004300*                             REVISION.                          *
004400* 14/05/2002 EEDR TCK-KN-067  SE AGREGA VALIDACION DE FS-SORT.   *
004500* 21/11/2008 PEDR TCK-KN-084  REVISION GENERAL DE COMENTARIOS.   *
004550* 09/03/2016 EEDR TCK-KN-102  CORRECCION: LA LLAVE DEL QUIEBRE Y *
004551*                             DEL SORT ERA SOLO STU-ID; UN ALUMNO*
004552*                             CON MAS DE UNA MATERIA PERDIA TODAS*
004553*                             SUS FILAS MENOS UNA. SE AGREGA     *
004554*                             SUBJECT-ID COMO SEGUNDA LLAVE, TAL *
004555*                             COMO YA LO HACE KNDB1010.          *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT STUDENT-STAGING     ASSIGN TO KNSTG01
005400            ORGANIZATION        IS SEQUENTIAL
005500            FILE STATUS         IS FS-STUSTG
005600                                   FSE-STUSTG.
005700
005800     SELECT OLD-STUDENT-MASTER  ASSIGN TO KNSTM01
005900            ORGANIZATION        IS SEQUENTIAL
006000            FILE STATUS         IS FS-STUMAST-O.
006100
006200     SELECT NEW-STUDENT-MASTER  ASSIGN TO KNSTM01N
006300            ORGANIZATION        IS SEQUENTIAL
006400            FILE STATUS         IS FS-STUMAST-N.
006500
006600     SELECT WORKFILE            ASSIGN TO SORTWK1.
006700
006800     SELECT RUN-LOG             ASSIGN TO SYS009
006900            FILE STATUS         IS FS-RUNLOG.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500******************************************************************
007600 FD  STUDENT-STAGING
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900     COPY KNSTG01.
008000
008100 FD  OLD-STUDENT-MASTER
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-OLD-STUDENT-MASTER.
008500     05  STU-ID-O               PIC X(10).
008600     05  STU-NAME-O             PIC X(30).
008700     05  SUBJECT-ID-O           PIC X(10).
008800     05  SUBJECT-SUB-ID-O       PIC X(10).
008900
009000 FD  NEW-STUDENT-MASTER
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY KNSTM01.
009400
009500 SD  WORKFILE.
009600 01  WKF-REG.
009700     05  WKF-STU-ID             PIC X(10).
009800*----> W = REGISTRO VIENE DE STAGING (PRIORIDAD), M = DEL MAESTRO
009900     05  WKF-ORIGEN             PIC X(01).
010000         88  WKF-DE-STAGING               VALUE 'A'.
010100         88  WKF-DE-MAESTRO               VALUE 'M'.
010200     05  WKF-STU-NAME           PIC X(30).
010300     05  WKF-SUBJECT-ID         PIC X(10).
010400     05  WKF-SUBJECT-SUB-ID     PIC X(10).
010500     05  FILLER                 PIC X(09).
010600
010700 FD  RUN-LOG
010800     RECORDING MODE IS F.
010900 01  RUN-LOG-LINE               PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011400******************************************************************
011500 01  WKS-FS-STATUS.
011600     05  FS-STUSTG              PIC 9(02) VALUE ZEROES.
011700     05  FSE-STUSTG.
011800         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012100     05  FS-STUMAST-O           PIC 9(02) VALUE ZEROES.
012200     05  FS-STUMAST-N           PIC 9(02) VALUE ZEROES.
012300     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
012400     05  FS-SORT                PIC S9(04) COMP-5 VALUE ZERO.
012500     05  PROGRAMA               PIC X(08) VALUE 'KNDB1020'.
012600     05  ARCHIVO                PIC X(08) VALUE SPACES.
012700     05  ACCION                 PIC X(10) VALUE SPACES.
012800     05  LLAVE                  PIC X(32) VALUE SPACES.
012900******************************************************************
013000*                    P A R A M E T R O S   D E L   J O B         *
013100******************************************************************
013200 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
013300 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
013400     05  WKS-PARM-FECHA-BASE    PIC 9(08).
013500     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
013600         10  WKS-PARM-ANIO      PIC 9(04).
013700         10  WKS-PARM-MES       PIC 9(02).
013800         10  WKS-PARM-DIA       PIC 9(02).
013900     05  WKS-PARM-MODO          PIC X(10).
014000******************************************************************
014100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014200******************************************************************
014300 01  WKS-FLAGS.
014400     05  WKS-FIN-STUSTG         PIC 9(01) VALUE ZERO.
014500         88  FIN-STUSTG                   VALUE 1.
014600     05  WKS-FIN-STUMAST-O      PIC 9(01) VALUE ZERO.
014700         88  FIN-STUMAST-O                VALUE 1.
014800     05  WKS-FIN-WORKFILE       PIC 9(01) VALUE ZERO.
014900         88  FIN-WORKFILE                 VALUE 1.
015000
015100 01  WKS-CONTROL-QUIEBRE        PIC X(20) VALUE HIGH-VALUES.
015200 01  WKS-CONTROL-QUIEBRE-R REDEFINES WKS-CONTROL-QUIEBRE.
015300     05  WKS-CQ-STU-ID          PIC X(10).
015400     05  WKS-CQ-SUBJECT-ID      PIC X(10).
015500 01  WKS-GRUPO-ORIGEN-1RO       PIC X(01) VALUE SPACES.
015600 01  WKS-GRUPO-TIENE-DUPL       PIC X(01) VALUE 'N'.
015700     88  GRUPO-TIENE-DUPL                 VALUE 'S'.
015800
015900 01  WKS-CONTADORES.
016000     05  WKS-CNT-PEND-INICIAL   PIC 9(07) COMP VALUE ZERO.
016100     05  WKS-CNT-PEND-FINAL     PIC 9(07) COMP VALUE ZERO.
016200     05  WKS-CNT-LEIDOS-MAESTRO PIC 9(07) COMP VALUE ZERO.
016300     05  WKS-CNT-ALTAS-NUEVAS   PIC 9(07) COMP VALUE ZERO.
016400     05  WKS-CNT-REEMPLAZOS     PIC 9(07) COMP VALUE ZERO.
016500     05  WKS-CNT-SINCRONIZADAS  PIC 9(07) COMP VALUE ZERO.
016600 01  WKS-CONTADORES-EDIT.
016700     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
016800
016900 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
017000 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
017100 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
017200     05  WKS-LB-COL-01          PIC X(30).
017300     05  WKS-LB-COL-02          PIC X(30).
017400     05  FILLER                 PIC X(72).
017500
017600******************************************************************
017700 PROCEDURE DIVISION.
017800******************************************************************
017900 000-MAIN SECTION.
018000     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
018100     PERFORM 200-CUENTA-PENDIENTES THRU 200-CUENTA-PENDIENTES-E
018200     IF WKS-CNT-PEND-INICIAL = 0
018300        MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
018400     ELSE
018500        PERFORM 300-CONSTRUYE-MAESTRO-NVO
018600                               THRU 300-CONSTRUYE-MAESTRO-NVO-E
018700        PERFORM 600-MARCA-PENDIENTES THRU 600-MARCA-PENDIENTES-E
018800        PERFORM 700-VERIFICA-PENDIENTES
018900                               THRU 700-VERIFICA-PENDIENTES-E
019000     END-IF
019100     PERFORM 900-ESCRIBE-BITACORA THRU 900-ESCRIBE-BITACORA-E
019200     STOP RUN.
019300 000-MAIN-E. EXIT.
019400
019500******************************************************************
019600*            V A L I D A C I O N   D E   P A R A M E T R O S     *
019700******************************************************************
019800 100-VALIDA-PARAMETROS SECTION.
019900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
020000 100-VALIDA-PARAMETROS-E. EXIT.
020100
020200******************************************************************
020300*          P A S A D A   1  -  C U E N T A   P E N D I E N T E S *
020400******************************************************************
020500 200-CUENTA-PENDIENTES SECTION.
020600     MOVE ZERO TO WKS-CNT-PEND-INICIAL
020700     OPEN INPUT STUDENT-STAGING
020800     IF FS-STUSTG NOT EQUAL 0 AND 97
020900        MOVE 'OPEN'      TO ACCION
021000        MOVE SPACES      TO LLAVE
021100        MOVE 'STUSTG'    TO ARCHIVO
021200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                              FS-STUSTG, FSE-STUSTG
021400        MOVE 91 TO RETURN-CODE
021500        STOP RUN
021600     END-IF
021700     MOVE ZERO TO WKS-FIN-STUSTG
021800     PERFORM 210-LEE-STUSTG THRU 210-LEE-STUSTG-E
021900     PERFORM 220-CLASIFICA-PENDIENTE THRU 220-CLASIFICA-PENDIENTE-E
022000             UNTIL FIN-STUSTG
022100     CLOSE STUDENT-STAGING.
022200 200-CUENTA-PENDIENTES-E. EXIT.
022300
022400 210-LEE-STUSTG SECTION.
022500     READ STUDENT-STAGING
022600          AT END SET FIN-STUSTG TO TRUE
022700     END-READ.
022800 210-LEE-STUSTG-E. EXIT.
022900
023000 220-CLASIFICA-PENDIENTE SECTION.
023100     IF STG-PENDIENTE
023200        ADD 1 TO WKS-CNT-PEND-INICIAL
023300     END-IF
023400     PERFORM 210-LEE-STUSTG THRU 210-LEE-STUSTG-E.
023500 220-CLASIFICA-PENDIENTE-E. EXIT.
023600
023700******************************************************************
023800*      P A S A D A   2  -  A R M A   E L   M A E S T R O   N V O *
023900******************************************************************
024000 300-CONSTRUYE-MAESTRO-NVO SECTION.
024050*----> LA LLAVE ES COMPUESTA STU-ID+SUBJECT-ID; UN ALUMNO CON
024060*----> VARIAS MATERIAS FORMA UN GRUPO DE QUIEBRE POR CADA MATERIA.
024100     SORT WORKFILE ON ASCENDING KEY WKF-STU-ID
024150                     ON ASCENDING KEY WKF-SUBJECT-ID
024200                     ON ASCENDING KEY WKF-ORIGEN
024300          INPUT PROCEDURE  IS 310-CARGA-WORKFILE
024400          OUTPUT PROCEDURE IS 400-VUELCA-MAESTRO-NVO
024500     MOVE SORT-RETURN TO FS-SORT
024600     IF FS-SORT NOT EQUAL ZERO
024700        DISPLAY '*** KNDB1020 - SORT-RETURN DISTINTO DE CERO ***'
024800                UPON CONSOLE
024900        DISPLAY 'SORT-RETURN = ' FS-SORT UPON CONSOLE
025000     END-IF.
025100 300-CONSTRUYE-MAESTRO-NVO-E. EXIT.
025200
025300*----> ORIGEN 'A' (STAGING) ORDENA ANTES QUE 'M' (MAESTRO) EN LA
025400*----> TABLA COLLATING; POR ESO EL PRIMER REGISTRO DE CADA GRUPO
025500*----> STU-ID+SUBJECT-ID EN 420 ES SIEMPRE EL DE MAYOR PRIORIDAD.
025600 310-CARGA-WORKFILE SECTION.
025700     PERFORM 320-CARGA-STAGING THRU 320-CARGA-STAGING-E
025800     PERFORM 330-CARGA-MAESTRO-VIEJO
025900                               THRU 330-CARGA-MAESTRO-VIEJO-E.
026000 310-CARGA-WORKFILE-E. EXIT.
026100
026200 320-CARGA-STAGING SECTION.
026300     OPEN INPUT STUDENT-STAGING
026400     MOVE ZERO TO WKS-FIN-STUSTG
026500     PERFORM 321-LEE-STUSTG-2 THRU 321-LEE-STUSTG-2-E
026600     PERFORM 322-RELEASA-STAGING THRU 322-RELEASA-STAGING-E
026700             UNTIL FIN-STUSTG
026800     CLOSE STUDENT-STAGING.
026900 320-CARGA-STAGING-E. EXIT.
027000
027100 321-LEE-STUSTG-2 SECTION.
027200     READ STUDENT-STAGING
027300          AT END SET FIN-STUSTG TO TRUE
027400     END-READ.
027500 321-LEE-STUSTG-2-E. EXIT.
027600
027700 322-RELEASA-STAGING SECTION.
027800     IF STG-PENDIENTE
027900        MOVE SPACES         TO WKF-REG
028000        MOVE STU-ID         TO WKF-STU-ID
028100        MOVE 'A'            TO WKF-ORIGEN
028200        MOVE STU-NAME       TO WKF-STU-NAME
028300        MOVE SUBJECT-ID     TO WKF-SUBJECT-ID
028400        MOVE SUBJECT-SUB-ID TO WKF-SUBJECT-SUB-ID
028500        RELEASE WKF-REG
028600     END-IF
028700     PERFORM 321-LEE-STUSTG-2 THRU 321-LEE-STUSTG-2-E.
028800 322-RELEASA-STAGING-E. EXIT.
028900
029000 330-CARGA-MAESTRO-VIEJO SECTION.
029100     OPEN INPUT OLD-STUDENT-MASTER
029200     IF FS-STUMAST-O NOT EQUAL 0 AND 97
029300        MOVE 'OPEN'     TO ACCION
029400        MOVE SPACES     TO LLAVE
029500        MOVE 'STUMASTO' TO ARCHIVO
029600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029700                              FS-STUMAST-O, FSE-STUSTG
029800        MOVE 91 TO RETURN-CODE
029900        STOP RUN
030000     END-IF
030100     MOVE ZERO TO WKS-FIN-STUMAST-O
030200     PERFORM 331-LEE-MAESTRO-VIEJO THRU 331-LEE-MAESTRO-VIEJO-E
030300     PERFORM 332-RELEASA-MAESTRO THRU 332-RELEASA-MAESTRO-E
030400             UNTIL FIN-STUMAST-O
030500     CLOSE OLD-STUDENT-MASTER.
030600 330-CARGA-MAESTRO-VIEJO-E. EXIT.
030700
030800 331-LEE-MAESTRO-VIEJO SECTION.
030900     READ OLD-STUDENT-MASTER
031000          AT END SET FIN-STUMAST-O TO TRUE
031100     END-READ.
031200 331-LEE-MAESTRO-VIEJO-E. EXIT.
031300
031400 332-RELEASA-MAESTRO SECTION.
031500     ADD 1 TO WKS-CNT-LEIDOS-MAESTRO
031600     MOVE SPACES             TO WKF-REG
031700     MOVE STU-ID-O           TO WKF-STU-ID
031800     MOVE 'M'                TO WKF-ORIGEN
031900     MOVE STU-NAME-O         TO WKF-STU-NAME
032000     MOVE SUBJECT-ID-O       TO WKF-SUBJECT-ID
032100     MOVE SUBJECT-SUB-ID-O   TO WKF-SUBJECT-SUB-ID
032200     RELEASE WKF-REG
032300     PERFORM 331-LEE-MAESTRO-VIEJO THRU 331-LEE-MAESTRO-VIEJO-E.
032400 332-RELEASA-MAESTRO-E. EXIT.
032500
032600******************************************************************
032700*   S A L I D A   D E L   S O R T  -  U N   R E G I S T R O      *
032800*   P O R   S T U - I D + S U B J E C T - I D (1RO GANA)         *
032900******************************************************************
033000 400-VUELCA-MAESTRO-NVO SECTION.
033100     OPEN OUTPUT NEW-STUDENT-MASTER
033200     IF FS-STUMAST-N NOT EQUAL 0
033300        MOVE 'OPEN'     TO ACCION
033400        MOVE SPACES     TO LLAVE
033500        MOVE 'STUMASTN' TO ARCHIVO
033600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033700                              FS-STUMAST-N, FSE-STUSTG
033800        MOVE 91 TO RETURN-CODE
033900        STOP RUN
034000     END-IF
034100     MOVE HIGH-VALUES TO WKS-CONTROL-QUIEBRE
034200     MOVE ZERO TO WKS-FIN-WORKFILE
034300     PERFORM 410-RETORNA-WORKFILE THRU 410-RETORNA-WORKFILE-E
034400     PERFORM 420-PROCESA-GRUPO-STU THRU 420-PROCESA-GRUPO-STU-E
034500             UNTIL FIN-WORKFILE
034600     CLOSE NEW-STUDENT-MASTER.
034700 400-VUELCA-MAESTRO-NVO-E. EXIT.
034800
034900 410-RETORNA-WORKFILE SECTION.
035000     RETURN WORKFILE
035100            AT END SET FIN-WORKFILE TO TRUE
035200     END-RETURN.
035300 410-RETORNA-WORKFILE-E. EXIT.
035400
035500 420-PROCESA-GRUPO-STU SECTION.
035550     MOVE WKF-STU-ID     TO WKS-CQ-STU-ID
035560     MOVE WKF-SUBJECT-ID TO WKS-CQ-SUBJECT-ID
035700     MOVE WKF-ORIGEN     TO WKS-GRUPO-ORIGEN-1RO
035800     MOVE 'N'            TO WKS-GRUPO-TIENE-DUPL
035900     MOVE WKF-STU-NAME       TO STU-NAME
036000     MOVE WKF-SUBJECT-ID     TO SUBJECT-ID
036100     MOVE WKF-SUBJECT-SUB-ID TO SUBJECT-SUB-ID
036200     MOVE WKF-STU-ID         TO STU-ID
036300     WRITE REG-STUDENT-MASTER
036400     IF FS-STUMAST-N NOT EQUAL 0
036500        MOVE 'WRITE'    TO ACCION
036600        MOVE STU-ID     TO LLAVE
036700        MOVE 'STUMASTN' TO ARCHIVO
036800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036900                              FS-STUMAST-N, FSE-STUSTG
037000     END-IF
037100     PERFORM 410-RETORNA-WORKFILE THRU 410-RETORNA-WORKFILE-E
037200     PERFORM 430-DESCARTA-DUPLICADO THRU 430-DESCARTA-DUPLICADO-E
037300             UNTIL FIN-WORKFILE
037350                OR WKF-STU-ID NOT EQUAL WKS-CQ-STU-ID
037400                OR WKF-SUBJECT-ID NOT EQUAL WKS-CQ-SUBJECT-ID
037500     IF WKS-GRUPO-ORIGEN-1RO EQUAL 'A'
037600        ADD 1 TO WKS-CNT-SINCRONIZADAS
037700        IF GRUPO-TIENE-DUPL
037800           ADD 1 TO WKS-CNT-REEMPLAZOS
037900        ELSE
038000           ADD 1 TO WKS-CNT-ALTAS-NUEVAS
038100        END-IF
038200     END-IF.
038300 420-PROCESA-GRUPO-STU-E. EXIT.
038400
038500*----> UN GRUPO STU-ID+SUBJECT-ID PUEDE TRAER UN SEGUNDO REGISTRO
038600*----> (EL DEL MAESTRO VIEJO) CUANDO YA EXISTIA; SE DESCARTA PERO
038700*----> SE MARCA PARA DISTINGUIR ALTA NUEVA DE REEMPLAZO EN BITAC.
038800 430-DESCARTA-DUPLICADO SECTION.
038900     MOVE 'S' TO WKS-GRUPO-TIENE-DUPL
039000     PERFORM 410-RETORNA-WORKFILE THRU 410-RETORNA-WORKFILE-E.
039100 430-DESCARTA-DUPLICADO-E. EXIT.
039200
039300******************************************************************
039400*      P A S A D A   3  -  M A R C A   S I N C R O N I Z A D O S *
039500******************************************************************
039600 600-MARCA-PENDIENTES SECTION.
039700     OPEN I-O STUDENT-STAGING
039800     IF FS-STUSTG NOT EQUAL 0
039900        MOVE 'OPEN'      TO ACCION
040000        MOVE SPACES      TO LLAVE
040100        MOVE 'STUSTG'    TO ARCHIVO
040200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040300                              FS-STUSTG, FSE-STUSTG
040400        MOVE 91 TO RETURN-CODE
040500        STOP RUN
040600     END-IF
040700     MOVE ZERO TO WKS-FIN-STUSTG
040800     PERFORM 610-LEE-STUSTG-3 THRU 610-LEE-STUSTG-3-E
040900     PERFORM 620-MARCA-UNA THRU 620-MARCA-UNA-E
041000             UNTIL FIN-STUSTG
041100     CLOSE STUDENT-STAGING.
041200 600-MARCA-PENDIENTES-E. EXIT.
041300
041400 610-LEE-STUSTG-3 SECTION.
041500     READ STUDENT-STAGING
041600          AT END SET FIN-STUSTG TO TRUE
041700     END-READ.
041800 610-LEE-STUSTG-3-E. EXIT.
041900
042000 620-MARCA-UNA SECTION.
042100     IF STG-PENDIENTE
042200        MOVE 1 TO SYNC-FLG
042300        REWRITE REG-STUDENT-STAGING
042400        IF FS-STUSTG NOT EQUAL 0
042500           MOVE 'REWRITE' TO ACCION
042600           MOVE STU-ID    TO LLAVE
042700           MOVE 'STUSTG'  TO ARCHIVO
042800           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042900                                 LLAVE, FS-STUSTG, FSE-STUSTG
043000        END-IF
043100     END-IF
043200     PERFORM 610-LEE-STUSTG-3 THRU 610-LEE-STUSTG-3-E.
043300 620-MARCA-UNA-E. EXIT.
043400
043500******************************************************************
043600*      P A S A D A   4  -  R E - V E R I F I C A                 *
043700******************************************************************
043800 700-VERIFICA-PENDIENTES SECTION.
043900     MOVE ZERO TO WKS-CNT-PEND-FINAL
044000     OPEN INPUT STUDENT-STAGING
044100     MOVE ZERO TO WKS-FIN-STUSTG
044200     PERFORM 710-LEE-STUSTG-4 THRU 710-LEE-STUSTG-4-E
044300     PERFORM 720-CUENTA-RESIDUO THRU 720-CUENTA-RESIDUO-E
044400             UNTIL FIN-STUSTG
044500     CLOSE STUDENT-STAGING
044600     IF WKS-CNT-PEND-FINAL = 0
044700        MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
044800     ELSE
044900        MOVE 'WARNING' TO WKS-ESTATUS-JOB
045000     END-IF.
045100 700-VERIFICA-PENDIENTES-E. EXIT.
045200
045300 710-LEE-STUSTG-4 SECTION.
045400     READ STUDENT-STAGING
045500          AT END SET FIN-STUSTG TO TRUE
045600     END-READ.
045700 710-LEE-STUSTG-4-E. EXIT.
045800
045900 720-CUENTA-RESIDUO SECTION.
046000     IF STG-PENDIENTE
046100        ADD 1 TO WKS-CNT-PEND-FINAL
046200     END-IF
046300     PERFORM 710-LEE-STUSTG-4 THRU 710-LEE-STUSTG-4-E.
046400 720-CUENTA-RESIDUO-E. EXIT.
046500
046600******************************************************************
046700*                  E S C R I B E   B I T A C O R A                *
046800******************************************************************
046900 900-ESCRIBE-BITACORA SECTION.
047000     OPEN OUTPUT RUN-LOG
047100     MOVE SPACES TO WKS-LINEA-BITACORA
047200     MOVE 'KNDB1020 INICIO'   TO WKS-LB-COL-01
047300     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
047400
047500     MOVE SPACES TO WKS-LINEA-BITACORA
047600     MOVE WKS-CNT-PEND-INICIAL TO WKS-CNT-EDIT
047700     STRING 'PENDIENTES INICIALES  : ' DELIMITED BY SIZE
047800            WKS-CNT-EDIT              DELIMITED BY SIZE
047900            INTO WKS-LINEA-BITACORA
048000     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
048100
048200     MOVE SPACES TO WKS-LINEA-BITACORA
048300     MOVE WKS-CNT-SINCRONIZADAS TO WKS-CNT-EDIT
048400     STRING 'SINCRONIZADAS         : ' DELIMITED BY SIZE
048500            WKS-CNT-EDIT              DELIMITED BY SIZE
048600            INTO WKS-LINEA-BITACORA
048700     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
048800
048900     MOVE SPACES TO WKS-LINEA-BITACORA
049000     MOVE WKS-CNT-ALTAS-NUEVAS TO WKS-CNT-EDIT
049100     STRING 'ALTAS NUEVAS          : ' DELIMITED BY SIZE
049200            WKS-CNT-EDIT              DELIMITED BY SIZE
049300            INTO WKS-LINEA-BITACORA
049400     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
049500
049600     MOVE SPACES TO WKS-LINEA-BITACORA
049700     MOVE WKS-CNT-REEMPLAZOS TO WKS-CNT-EDIT
049800     STRING 'REEMPLAZOS            : ' DELIMITED BY SIZE
049900            WKS-CNT-EDIT              DELIMITED BY SIZE
050000            INTO WKS-LINEA-BITACORA
050100     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
050200
050300     MOVE SPACES TO WKS-LINEA-BITACORA
050400     MOVE WKS-CNT-PEND-FINAL TO WKS-CNT-EDIT
050500     STRING 'PENDIENTES RESIDUALES : ' DELIMITED BY SIZE
050600            WKS-CNT-EDIT              DELIMITED BY SIZE
050700            INTO WKS-LINEA-BITACORA
050800     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
050900
051000     MOVE SPACES TO WKS-LINEA-BITACORA
051100     STRING 'KNDB1020 FIN ESTATUS=' DELIMITED BY SIZE
051200            WKS-ESTATUS-JOB       DELIMITED BY SIZE
051300            INTO WKS-LINEA-BITACORA
051400     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
051500     CLOSE RUN-LOG.
051600 900-ESCRIBE-BITACORA-E. EXIT.
051700

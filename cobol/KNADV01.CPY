000100******************************************************************
000200*              C O P Y B O O K   K N A D V 0 1                   *
000300*   LAYOUT DEL ARCHIVO ADVANCE-PAY (ENLACE DE PAGO ANTICIPADO)    *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 87 POSICIONES                                  *
000600*   NOTA        : LA CIFRA PUBLICADA EN EL MANUAL DE ARCHIVOS ES *
000700*                 84, PERO LA SUMA REAL DE CAMPOS DA 87; SE      *
000800*                 RESPETA LA SUMA DE CAMPOS COMO FUENTE VALIDA.  *
000900******************************************************************
001000* 02/06/1990 EEDR TCK-KN-019  ALTA DEL COPYBOOK.                 *
001100* 20/07/1990 EEDR TCK-KN-020  SE DEJA CONSTANCIA DE LA DIFERENCIA*
001200*                             DE 3 BYTES CONTRA EL MANUAL, VER   *
001300*                             NOTA ARRIBA -- NO TOCAR SIN AVISAR.*
001400******************************************************************
001500 01  REG-ADVANCE-PAY.
001600     05  LSN-PAY-ID             PIC X(20).
001700     05  LSN-FEE-ID             PIC X(20).
001800*----> LECCION A LA QUE ESTA CLAVADO EL ANTICIPO ACTUALMENTE
001900     05  LESSON-ID              PIC X(20).
002000     05  STU-ID                 PIC X(10).
002100     05  SUBJECT-ID             PIC X(10).
002200*----> MES AAAA-MM DEL ANTICIPO
002300     05  ADVC-MONTH             PIC X(07).
002400

000100******************************************************************
000200*              C O P Y B O O K   K N P A Y 0 1                   *
000300*   LAYOUT DEL ARCHIVO LESSON-PAY (PAGO DE TUITION)               *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 120 POSICIONES                                 *
000600*   REGLA       : UN LSN-FEE-ID TIENE A LO SUMO UN LSN-PAY-ID     *
000700*                 (RELACION ESTRICTAMENTE 1:1)                   *
000800******************************************************************
000900* 25/04/1990 EEDR TCK-KN-016  ALTA DEL COPYBOOK.                 *
001000* 30/09/1996 EEDR TCK-KN-053  SE AGREGA FORMA DE PAGO Y SELLO DE *
001100*                             REGISTRACION DEL PAGO, QUE ANTES SE*
001200*                             LLEVABAN EN PLANILLA APARTE.       *
001300******************************************************************
001400 01  REG-LESSON-PAY.
001500     05  LSN-PAY-ID             PIC X(20).
001600     05  LSN-FEE-ID             PIC X(20).
001700*----> MES AL QUE APLICA EL PAGO AAAA-MM
001800     05  PAY-MONTH              PIC X(07).
001900*----> MONTO PAGADO
002000     05  PAID-AMOUNT            PIC S9(07)V99.
002100     05  STU-ID                 PIC X(10).
002200*----> FORMA EN QUE SE RECIBIO EL PAGO
002300     05  PAY-METODO             PIC X(01).
002400         88  PAY-EN-EFECTIVO                  VALUE '1'.
002500         88  PAY-CON-TARJETA                  VALUE '2'.
002600         88  PAY-POR-TRANSFERENCIA            VALUE '3'.
002700*----> SELLO DE CUANDO SE REGISTRO EL PAGO
002800     05  LSN-PAY-REG-DATE       PIC X(10).
002900*----> RELLENO HASTA COMPLETAR LOS 120 BYTES DEL REGISTRO
003000     05  FILLER                 PIC X(43).

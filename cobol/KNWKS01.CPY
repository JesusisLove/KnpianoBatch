000100******************************************************************
000200*              C O P Y B O O K   K N W K S 0 1                   *
000300*   LAYOUT DEL ARCHIVO WEEK-STATUS (CALENDARIO ANUAL DE SEMANAS)  *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 80 POSICIONES                                  *
000600******************************************************************
000700* 12/03/1993 EEDR TCK-KN-014  ALTA DEL COPYBOOK.                 *
000800* 14/02/2001 EEDR TCK-KN-062  SE AGREGA ANIO Y SELLO DE ULTIMA   *
000900*                             GENERACION, PARA CONTROLAR EN QUE  *
001000*                             CORRIDA SE FIJO CADA SEMANA.       *
001100******************************************************************
001200 01  REG-WEEK-STATUS.
001300*----> ANIO CALENDARIO AL QUE PERTENECE LA SEMANA
001400     05  WEEK-YEAR              PIC 9(04).
001500*----> NUMERO DE SEMANA DENTRO DEL ANIO (1-53)
001600     05  WEEK-NUMBER            PIC 9(02).
001700*----> LUNES Y DOMINGO QUE DELIMITAN LA SEMANA
001800     05  START-WEEK-DATE        PIC X(10).
001900     05  END-WEEK-DATE          PIC X(10).
002000*----> 0 = SEMANA SIN PROGRAMAR, 1 = LECCIONES YA GENERADAS
002100     05  FIXED-STATUS           PIC 9(01).
002200         88  WK-NO-PROGRAMADA                 VALUE 0.
002300         88  WK-PROGRAMADA                    VALUE 1.
002400*----> SELLO DE LA CORRIDA QUE DEJO PROGRAMADA LA SEMANA
002500     05  WK-GEN-DATE            PIC X(10).
002600     05  WK-GEN-JOB-ID          PIC X(08).
002700*----> RELLENO HASTA COMPLETAR LOS 80 BYTES DEL REGISTRO
002800     05  FILLER                 PIC X(35).

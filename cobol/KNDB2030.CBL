000100******************************************************************
000200* FECHA       : 02/06/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB2030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REACOMODO DE ANTICIPOS. LAS LECCIONES DEL MES    *
000800*             : BASE QUE QUEDARON PAGADAS POR ANTICIPADO PERO NO *
000900*             : SE ASISTIERON SE RECLAVAN A OTRA LECCION DEL     *
001000*             : MISMO ALUMNO/MATERIA/MES QUE SI SE ASISTIO Y NO  *
001100*             : ESTE YA CLAVADA POR OTRO ANTICIPO. LA LECCION    *
001200*             : MUERTA SE BORRA DE LESSON-FEE (NUNCA SE COBRA).  *
001300* ARCHIVOS    : LESSON=C, ADVANCE-PAY=A/E, LESSON-FEE=C,         *
001400*             : LESSON-FEE(SIG.GEN.)=E                          *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SORTWK1   *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    KNDB2030.
001900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002000 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
002100 DATE-WRITTEN.                  02/06/1990.
002200 DATE-COMPILED.
002300 SECURITY.                      USO INTERNO KNPIANO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 02/06/1990 EEDR TCK-KN-019  PRIMERA VERSION. RECLAVA ANTICIPOS *
002800*                             DE LECCIONES NO ASISTIDAS CONTRA   *
002900*                             LA PRIMER LECCION DISPONIBLE DEL   *
003000*                             MES (LESSON-ID MENOR).             *
003100* 14/02/1991 EEDR TCK-KN-023  SE AGREGA LA EXCLUSION DE LECCIONES*
003200*                             YA CLAVADAS POR OTRO ANTICIPO; SIN *
003300*                             ESTO SE PODIAN DUPLICAR CLAVES.    *
003400* 09/11/1993 PEDR TCK-KN-033  LESSON-FEE DE LA LECCION MUERTA SE *
003500*                             ELIMINA GENERANDO LA SIGUIENTE     *
003600*                             GENERACION DEL ARCHIVO (KNFEE01N); *
003700*                             EL JCL RENOMBRA/RECICLA EL GDG.    *
003800* 21/07/1996 EEDR TCK-KN-041  CORRECCION: EL REEMPLAZO DEBE SER  *
003900*                             DE LA MISMA MATERIA, ANTES SOLO SE *
004000*                             VALIDABA EL ALUMNO.                *
004100* 04/12/1998 PEDR TCK-KN-057  AJUSTE MILENIO (Y2K): EL MES CLAVE *
004200*                             SE ARMA CON EL ANIO COMPLETO DE 4  *
004300*                             DIGITOS TOMADO DEL PARAMETRO DE    *
004400*                             ENTRADA, NO SE TRUNCA A 2.         *
004500* 22/01/1999 PEDR TCK-KN-059  PRUEBA DE CORTE DE ANIO 1999/2000  *
004600*                             SOBRE EL REACOMODO, SIN NOVEDAD.   *
004700* 30/08/2003 EEDR TCK-KN-069  SE AGREGA CONTADOR DE PENDIENTES   *
004800*                             SIN REEMPLAZO PARA CLASIFICAR      *
004900*                             SUCCESS O WARNING EN LA BITACORA.  *
005000* 17/03/2010 PEDR TCK-KN-088  SE AGREGA VALIDACION DE FS-SORT.   *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LESSON              ASSIGN TO KNLSN01
005900            ORGANIZATION        IS SEQUENTIAL
006000            FILE STATUS         IS FS-LESSON
006100                                   FSE-LESSON.
006200
006300     SELECT ADVANCE-PAY         ASSIGN TO KNADV01
006400            ORGANIZATION        IS SEQUENTIAL
006500            FILE STATUS         IS FS-ADVPAY
006600                                   FSE-ADVPAY.
006700
006800     SELECT LESSON-FEE          ASSIGN TO KNFEE01
006900            ORGANIZATION        IS SEQUENTIAL
007000            FILE STATUS         IS FS-LSNFEE
007100                                   FSE-LSNFEE.
007200
007300     SELECT NEW-LESSON-FEE      ASSIGN TO KNFEE01N
007400            ORGANIZATION        IS SEQUENTIAL
007500            FILE STATUS         IS FS-LSNFEE-N.
007600
007700     SELECT WORKFILE-LSN        ASSIGN TO SORTWK1.
007800
007900     SELECT RUN-LOG             ASSIGN TO SYS009
008000            FILE STATUS         IS FS-RUNLOG.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700 FD  LESSON
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000     COPY KNLSN01.
009100
009200 FD  ADVANCE-PAY
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500     COPY KNADV01.
009600
009700 FD  LESSON-FEE
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000     COPY KNFEE01.
010100
010200*----> SIG. GENERACION DE LESSON-FEE, SIN LA LECCION MUERTA. SE
010300*----> ESCRIBE APARTE PORQUE COPY KNFEE01 YA DIO NOMBRE AL 01 DE
010400*----> ARRIBA (VER KNDB1020, MISMA TECNICA CON EL MAESTRO NUEVO).
010500 FD  NEW-LESSON-FEE
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-LESSON-FEE-N.
010900     05  LSN-FEE-ID-N           PIC X(20).
011000     05  LESSON-ID-N            PIC X(20).
011100     05  LSN-MONTH-N            PIC X(07).
011200     05  LSN-FEE-N              PIC S9(07)V99.
011300
011400 SD  WORKFILE-LSN.
011500 01  WKF-LSN-REG.
011600     05  WKF-LSN-ID             PIC X(20).
011700     05  WKF-LSN-STU            PIC X(10).
011800     05  WKF-LSN-SUBJ           PIC X(10).
011900     05  WKF-LSN-MES            PIC X(07).
012000     05  WKF-LSN-ATTEND         PIC 9(01).
012100     05  WKF-LSN-ADVC           PIC 9(01).
012200     05  FILLER                 PIC X(11).
012300
012400 FD  RUN-LOG
012500     RECORDING MODE IS F.
012600 01  RUN-LOG-LINE               PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     05  FS-LESSON              PIC 9(02) VALUE ZEROES.
013400     05  FSE-LESSON.
013500         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013600         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013800     05  FS-ADVPAY              PIC 9(02) VALUE ZEROES.
013900     05  FSE-ADVPAY.
014000         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014100         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014300     05  FS-LSNFEE              PIC 9(02) VALUE ZEROES.
014400     05  FSE-LSNFEE.
014500         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014600         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014700         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014800     05  FS-LSNFEE-N            PIC 9(02) VALUE ZEROES.
014900     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
015000     05  FS-SORT                PIC S9(04) COMP-5 VALUE ZERO.
015100     05  PROGRAMA               PIC X(08) VALUE 'KNDB2030'.
015200     05  ARCHIVO                PIC X(08) VALUE SPACES.
015300     05  ACCION                 PIC X(10) VALUE SPACES.
015400     05  LLAVE                  PIC X(32) VALUE SPACES.
015500******************************************************************
015600*                    P A R A M E T R O S   D E L   J O B         *
015700******************************************************************
015800 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
015900 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
016000     05  WKS-PARM-FECHA-BASE    PIC 9(08).
016100     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
016200         10  WKS-PARM-ANIO      PIC 9(04).
016300         10  WKS-PARM-MES       PIC 9(02).
016400         10  WKS-PARM-DIA       PIC 9(02).
016500     05  WKS-PARM-MODO          PIC X(10).
016600 01  WKS-MES-CLAVE              PIC X(07) VALUE SPACES.
016700******************************************************************
016800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016900******************************************************************
017000 01  WKS-FLAGS.
017100     05  WKS-FIN-LESSON         PIC 9(01) VALUE ZERO.
017200         88  FIN-LESSON                   VALUE 1.
017300     05  WKS-FIN-ADVPAY         PIC 9(01) VALUE ZERO.
017400         88  FIN-ADVPAY                   VALUE 1.
017500     05  WKS-FIN-LSNFEE         PIC 9(01) VALUE ZERO.
017600         88  FIN-LSNFEE                   VALUE 1.
017700     05  WKS-FIN-WORKFILE-LSN   PIC 9(01) VALUE ZERO.
017800         88  FIN-WORKFILE-LSN             VALUE 1.
017900     05  WKS-LSN-ENCONTRADA-SW  PIC X(01) VALUE 'N'.
018000     05  WKS-REEMPL-SW          PIC X(01) VALUE 'N'.
018100         88  REEMPL-ENCONTRADO            VALUE 'S'.
018200     05  WKS-CLAVADO-SW         PIC X(01) VALUE 'N'.
018300         88  LSN-YA-CLAVADA               VALUE 'S'.
018400     05  WKS-BAJA-SW            PIC X(01) VALUE 'N'.
018500         88  LSNFEE-VA-DE-BAJA             VALUE 'S'.
018600
018700 01  WKS-REEMPL-LSNID           PIC X(20) VALUE SPACES.
018800 01  WKS-LSN-ATTEND-ADV         PIC 9(01) VALUE ZERO.
018900 01  WKS-LSN-ADVC-ADV           PIC 9(01) VALUE ZERO.
019000
019100 01  WKS-CONTADORES.
019200     05  WKS-CNT-SELECCIONADAS  PIC 9(05) COMP VALUE ZERO.
019300     05  WKS-CNT-ACTUALIZADAS   PIC 9(05) COMP VALUE ZERO.
019400     05  WKS-CNT-SIN-REEMPLAZO  PIC 9(05) COMP VALUE ZERO.
019500     05  WKS-CNT-ELIMINADAS     PIC 9(05) COMP VALUE ZERO.
019600     05  WKS-CNT-LEIDOS-FEE     PIC 9(07) COMP VALUE ZERO.
019700 01  WKS-CONTADORES-EDIT.
019800     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
019900
020000 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
020100 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
020200 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
020300     05  WKS-LB-COL-01          PIC X(30).
020400     05  WKS-LB-COL-02          PIC X(30).
020500     05  FILLER                 PIC X(72).
020600
020700*----> TABLA DE LECCIONES DEL ARCHIVO LESSON, ORDENADA POR
020800*----> LESSON-ID, USADA PARA CONSULTAR ASISTENCIA/ANTICIPO DEL
020900*----> ANTICIPO CLAVADO Y PARA BUSCAR LA LECCION DE REEMPLAZO.
021000 01  WKS-TABLA-LSN.
021100     05  WKS-TAB-LSN-CNT        PIC 9(05) COMP VALUE ZERO.
021200     05  WKS-TAB-LSN OCCURS 1 TO 9000 TIMES
021300                     DEPENDING ON WKS-TAB-LSN-CNT
021400                     ASCENDING KEY IS WKS-TAB-LSN-ID
021500                     INDEXED BY IDX-LSN.
021600         10  WKS-TAB-LSN-ID     PIC X(20).
021700         10  WKS-TAB-LSN-STU    PIC X(10).
021800         10  WKS-TAB-LSN-SUBJ   PIC X(10).
021900         10  WKS-TAB-LSN-MES    PIC X(07).
022000         10  WKS-TAB-LSN-ATTEND PIC 9(01).
022100         10  WKS-TAB-LSN-ADVC   PIC 9(01).
022200
022300*----> TABLA DE ANTICIPOS, EN EL MISMO ORDEN FISICO EN QUE SE
022400*----> LEYERON DE ADVANCE-PAY, PARA QUE EL RE-PASE DE REESCRITURA
022500*----> (400) PUEDA IR INDICE A INDICE CONTRA EL ARCHIVO SIN BUSCAR.
022600 01  WKS-TABLA-ADV.
022700     05  WKS-TAB-ADV-CNT        PIC 9(05) COMP VALUE ZERO.
022800     05  WKS-TAB-ADV OCCURS 1 TO 9000 TIMES
022900                     DEPENDING ON WKS-TAB-ADV-CNT
023000                     INDEXED BY IDX-ADV IDX-ADV2.
023100         10  WKS-TAB-ADV-PAYID  PIC X(20).
023200         10  WKS-TAB-ADV-FEEID  PIC X(20).
023300         10  WKS-TAB-ADV-LSNID  PIC X(20).
023400         10  WKS-TAB-ADV-STU    PIC X(10).
023500         10  WKS-TAB-ADV-SUBJ   PIC X(10).
023600         10  WKS-TAB-ADV-MES    PIC X(07).
023700         10  WKS-TAB-ADV-SELECT PIC X(01) VALUE 'N'.
023800             88  ADV-SELECCIONADA          VALUE 'S'.
023900         10  WKS-TAB-ADV-ACTUAL PIC X(01) VALUE 'N'.
024000             88  ADV-ACTUALIZADA           VALUE 'S'.
024100
024200 01  WKS-REWRITE-IDX            PIC 9(05) COMP VALUE ZERO.
024300
024400*----> LISTA DE LECCIONES MUERTAS CUYO LESSON-FEE SE DA DE BAJA
024500*----> AL VOLCAR LA SIGUIENTE GENERACION DEL ARCHIVO (500).
024600 01  WKS-TABLA-DELFEE.
024700     05  WKS-TAB-DELFEE-CNT     PIC 9(05) COMP VALUE ZERO.
024800     05  WKS-TAB-DELFEE OCCURS 1 TO 200 TIMES
024900                        DEPENDING ON WKS-TAB-DELFEE-CNT
025000                        INDEXED BY IDX-DEL.
025100         10  WKS-TAB-DELFEE-ID  PIC X(20).
025200
025300******************************************************************
025400 PROCEDURE DIVISION.
025500******************************************************************
025600 000-MAIN SECTION.
025700     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
025800     PERFORM 150-ABRE-ARCHIVOS     THRU 150-ABRE-ARCHIVOS-E
025900     PERFORM 200-CARGA-TABLA-LSN   THRU 200-CARGA-TABLA-LSN-E
026000     PERFORM 210-CARGA-TABLA-ADV   THRU 210-CARGA-TABLA-ADV-E
026100     PERFORM 220-BUSCA-PENDIENTES  THRU 220-BUSCA-PENDIENTES-E
026200     IF WKS-CNT-SELECCIONADAS = 0
026300        MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
026400     ELSE
026500        PERFORM 300-READJUSTA-PENDIENTES
026600                              THRU 300-READJUSTA-PENDIENTES-E
026700        PERFORM 400-REESCRIBE-ADVANCE-PAY
026800                              THRU 400-REESCRIBE-ADVANCE-PAY-E
026900        PERFORM 500-ELIMINA-LESSON-FEE
027000                              THRU 500-ELIMINA-LESSON-FEE-E
027100        IF WKS-CNT-SIN-REEMPLAZO = 0
027200           MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
027300        ELSE
027400           MOVE 'WARNING' TO WKS-ESTATUS-JOB
027500        END-IF
027600     END-IF
027700     PERFORM 900-ESCRIBE-BITACORA THRU 900-ESCRIBE-BITACORA-E
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100******************************************************************
028200*            V A L I D A C I O N   D E   P A R A M E T R O S     *
028300******************************************************************
028400 100-VALIDA-PARAMETROS SECTION.
028500     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
028600     STRING WKS-PARM-ANIO DELIMITED BY SIZE
028700            '-'           DELIMITED BY SIZE
028800            WKS-PARM-MES  DELIMITED BY SIZE
028900            INTO WKS-MES-CLAVE.
029000 100-VALIDA-PARAMETROS-E. EXIT.
029100
029200 150-ABRE-ARCHIVOS SECTION.
029300*----> LESSON, ADVANCE-PAY Y LESSON-FEE SE ABREN Y CIERRAN DENTRO
029400*----> DE SUS PROPIAS RUTINAS DE CARGA/RE-PASE (200/210/400/500),
029500*----> CADA UNA CON EL MODO QUE LE TOCA EN ESE MOMENTO.
029600     OPEN OUTPUT RUN-LOG.
029700 150-ABRE-ARCHIVOS-E. EXIT.
029800
029900******************************************************************
030000*       C A R G A   T A B L A   D E   L E C C I O N E S           *
030100******************************************************************
030200 200-CARGA-TABLA-LSN SECTION.
030300     SORT WORKFILE-LSN ON ASCENDING KEY WKF-LSN-ID
030400          INPUT PROCEDURE  IS 205-LEE-Y-RELEASA-LSN
030500          OUTPUT PROCEDURE IS 230-VUELCA-TABLA-LSN
030600     MOVE SORT-RETURN TO FS-SORT
030700     IF FS-SORT NOT EQUAL ZERO
030800        DISPLAY '*** KNDB2030 - SORT-RETURN DISTINTO DE CERO ***'
030900                UPON CONSOLE
031000        DISPLAY 'SORT-RETURN = ' FS-SORT UPON CONSOLE
031100     END-IF.
031200 200-CARGA-TABLA-LSN-E. EXIT.
031300
031400 205-LEE-Y-RELEASA-LSN SECTION.
031500     OPEN INPUT LESSON
031600     IF FS-LESSON NOT EQUAL 0 AND 97
031700        MOVE 'OPEN'    TO ACCION
031800        MOVE SPACES    TO LLAVE
031900        MOVE 'LESSON'  TO ARCHIVO
032000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032100                              FS-LESSON, FSE-LESSON
032200        MOVE 91 TO RETURN-CODE
032300        STOP RUN
032400     END-IF
032500     MOVE ZERO TO WKS-FIN-LESSON
032600     PERFORM 206-LEE-LESSON THRU 206-LEE-LESSON-E
032700     PERFORM 207-RELEASA-LESSON THRU 207-RELEASA-LESSON-E
032800             UNTIL FIN-LESSON
032900     CLOSE LESSON.
033000 205-LEE-Y-RELEASA-LSN-E. EXIT.
033100
033200 206-LEE-LESSON SECTION.
033300     READ LESSON
033400          AT END SET FIN-LESSON TO TRUE
033500     END-READ.
033600 206-LEE-LESSON-E. EXIT.
033700
033800 207-RELEASA-LESSON SECTION.
033900     MOVE LESSON-ID   OF REG-LESSON TO WKF-LSN-ID
034000     MOVE STU-ID      OF REG-LESSON TO WKF-LSN-STU
034100     MOVE SUBJECT-ID  OF REG-LESSON TO WKF-LSN-SUBJ
034200     MOVE SCHEDUAL-DATE (1:7)       TO WKF-LSN-MES
034300     MOVE ATTEND-FLG                TO WKF-LSN-ATTEND
034400     MOVE ADVC-FLG                  TO WKF-LSN-ADVC
034500     RELEASE WKF-LSN-REG
034600     PERFORM 206-LEE-LESSON THRU 206-LEE-LESSON-E.
034700 207-RELEASA-LESSON-E. EXIT.
034800
034900 230-VUELCA-TABLA-LSN SECTION.
035000     MOVE ZERO TO WKS-FIN-WORKFILE-LSN
035100     PERFORM 231-RETORNA-WORKLSN THRU 231-RETORNA-WORKLSN-E
035200     PERFORM 232-ACUMULA-WORKLSN THRU 232-ACUMULA-WORKLSN-E
035300             UNTIL FIN-WORKFILE-LSN.
035400 230-VUELCA-TABLA-LSN-E. EXIT.
035500
035600 231-RETORNA-WORKLSN SECTION.
035700     RETURN WORKFILE-LSN
035800            AT END SET FIN-WORKFILE-LSN TO TRUE
035900     END-RETURN.
036000 231-RETORNA-WORKLSN-E. EXIT.
036100
036200 232-ACUMULA-WORKLSN SECTION.
036300     ADD 1 TO WKS-TAB-LSN-CNT
036400     SET IDX-LSN TO WKS-TAB-LSN-CNT
036500     MOVE WKF-LSN-ID     TO WKS-TAB-LSN-ID (IDX-LSN)
036600     MOVE WKF-LSN-STU    TO WKS-TAB-LSN-STU (IDX-LSN)
036700     MOVE WKF-LSN-SUBJ   TO WKS-TAB-LSN-SUBJ (IDX-LSN)
036800     MOVE WKF-LSN-MES    TO WKS-TAB-LSN-MES (IDX-LSN)
036900     MOVE WKF-LSN-ATTEND TO WKS-TAB-LSN-ATTEND (IDX-LSN)
037000     MOVE WKF-LSN-ADVC   TO WKS-TAB-LSN-ADVC (IDX-LSN)
037100     PERFORM 231-RETORNA-WORKLSN THRU 231-RETORNA-WORKLSN-E.
037200 232-ACUMULA-WORKLSN-E. EXIT.
037300
037400******************************************************************
037500*       C A R G A   T A B L A   D E   A N T I C I P O S           *
037600******************************************************************
037700 210-CARGA-TABLA-ADV SECTION.
037800     OPEN INPUT ADVANCE-PAY
037900     IF FS-ADVPAY NOT EQUAL 0 AND 97
038000        MOVE 'OPEN'       TO ACCION
038100        MOVE SPACES       TO LLAVE
038200        MOVE 'ADVPAY'     TO ARCHIVO
038300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038400                              FS-ADVPAY, FSE-ADVPAY
038500        MOVE 91 TO RETURN-CODE
038600        STOP RUN
038700     END-IF
038800     MOVE ZERO TO WKS-FIN-ADVPAY
038900     PERFORM 211-LEE-ADVPAY THRU 211-LEE-ADVPAY-E
039000     PERFORM 212-ACUMULA-ADVPAY THRU 212-ACUMULA-ADVPAY-E
039100             UNTIL FIN-ADVPAY
039200     CLOSE ADVANCE-PAY.
039300 210-CARGA-TABLA-ADV-E. EXIT.
039400
039500 211-LEE-ADVPAY SECTION.
039600     READ ADVANCE-PAY
039700          AT END SET FIN-ADVPAY TO TRUE
039800     END-READ.
039900 211-LEE-ADVPAY-E. EXIT.
040000
040100 212-ACUMULA-ADVPAY SECTION.
040200     ADD 1 TO WKS-TAB-ADV-CNT
040300     SET IDX-ADV TO WKS-TAB-ADV-CNT
040400     MOVE LSN-PAY-ID  OF REG-ADVANCE-PAY TO WKS-TAB-ADV-PAYID
040500                                             (IDX-ADV)
040600     MOVE LSN-FEE-ID  OF REG-ADVANCE-PAY TO WKS-TAB-ADV-FEEID
040700                                             (IDX-ADV)
040800     MOVE LESSON-ID   OF REG-ADVANCE-PAY TO WKS-TAB-ADV-LSNID
040900                                             (IDX-ADV)
041000     MOVE STU-ID      OF REG-ADVANCE-PAY TO WKS-TAB-ADV-STU
041100                                             (IDX-ADV)
041200     MOVE SUBJECT-ID  OF REG-ADVANCE-PAY TO WKS-TAB-ADV-SUBJ
041300                                             (IDX-ADV)
041400     MOVE ADVC-MONTH                     TO WKS-TAB-ADV-MES
041500                                             (IDX-ADV)
041600     PERFORM 211-LEE-ADVPAY THRU 211-LEE-ADVPAY-E.
041700 212-ACUMULA-ADVPAY-E. EXIT.
041800
041900******************************************************************
042000*      S E L E C C I O N   D E   A N T I C I P O S   M U E R T O S*
042100******************************************************************
042200 220-BUSCA-PENDIENTES SECTION.
042300     MOVE ZERO TO WKS-CNT-SELECCIONADAS
042400     IF WKS-TAB-ADV-CNT NOT = 0
042500        PERFORM 221-EVALUA-UNA-ADV THRU 221-EVALUA-UNA-ADV-E
042600                VARYING IDX-ADV FROM 1 BY 1
042700                UNTIL IDX-ADV > WKS-TAB-ADV-CNT
042800     END-IF.
042900 220-BUSCA-PENDIENTES-E. EXIT.
043000
043100 221-EVALUA-UNA-ADV SECTION.
043200     IF WKS-TAB-ADV-MES (IDX-ADV) EQUAL WKS-MES-CLAVE
043300        PERFORM 222-BUSCA-LSN-DE-ADV THRU 222-BUSCA-LSN-DE-ADV-E
043400        IF WKS-LSN-ENCONTRADA-SW EQUAL 'S'
043500           IF WKS-LSN-ATTEND-ADV EQUAL 0
043600              AND WKS-LSN-ADVC-ADV EQUAL 1
043700              MOVE 'S' TO WKS-TAB-ADV-SELECT (IDX-ADV)
043800              ADD 1 TO WKS-CNT-SELECCIONADAS
043900           END-IF
044000        END-IF
044100     END-IF.
044200 221-EVALUA-UNA-ADV-E. EXIT.
044300
044400*----> BUSQUEDA BINARIA DE LA LECCION CLAVADA POR ESTE ANTICIPO,
044500*----> LA TABLA WKS-TABLA-LSN QUEDO ORDENADA POR LESSON-ID EN 200.
044600*----> LOS DATOS SE SACAN DENTRO DEL WHEN, MIENTRAS IDX-LSN TODAVIA
044700*----> APUNTA AL ELEMENTO ENCONTRADO.
044800 222-BUSCA-LSN-DE-ADV SECTION.
044900     MOVE 'N' TO WKS-LSN-ENCONTRADA-SW
045000     IF WKS-TAB-LSN-CNT > 0
045100        SEARCH ALL WKS-TAB-LSN
045200           WHEN WKS-TAB-LSN-ID (IDX-LSN)
045300                     EQUAL WKS-TAB-ADV-LSNID (IDX-ADV)
045400                MOVE 'S' TO WKS-LSN-ENCONTRADA-SW
045500                MOVE WKS-TAB-LSN-ATTEND (IDX-LSN)
045600                                      TO WKS-LSN-ATTEND-ADV
045700                MOVE WKS-TAB-LSN-ADVC  (IDX-LSN)
045800                                      TO WKS-LSN-ADVC-ADV
045900        END-SEARCH
046000     END-IF.
046100 222-BUSCA-LSN-DE-ADV-E. EXIT.
046200
046300******************************************************************
046400*        R E A C O M O D O   D E   L O S   S E L E C C I O N A D O S
046500******************************************************************
046600 300-READJUSTA-PENDIENTES SECTION.
046700     MOVE ZERO TO WKS-CNT-ACTUALIZADAS WKS-CNT-SIN-REEMPLAZO
046800                  WKS-TAB-DELFEE-CNT
046900     PERFORM 305-PROCESA-UNA-ADV THRU 305-PROCESA-UNA-ADV-E
047000             VARYING IDX-ADV FROM 1 BY 1
047100             UNTIL IDX-ADV > WKS-TAB-ADV-CNT.
047200 300-READJUSTA-PENDIENTES-E. EXIT.
047300
047400 305-PROCESA-UNA-ADV SECTION.
047500     IF ADV-SELECCIONADA (IDX-ADV)
047600        PERFORM 310-BUSCA-REEMPLAZO THRU 310-BUSCA-REEMPLAZO-E
047700        IF REEMPL-ENCONTRADO
047800           PERFORM 320-ACTUALIZA-ADVANCE-PAY
047900                                 THRU 320-ACTUALIZA-ADVANCE-PAY-E
048000        ELSE
048100           ADD 1 TO WKS-CNT-SIN-REEMPLAZO
048200        END-IF
048300     END-IF.
048400 305-PROCESA-UNA-ADV-E. EXIT.
048500
048600*----> RECORRIDO ASCENDENTE POR LESSON-ID: LA PRIMERA LECCION QUE
048700*----> CUMPLE ES SIEMPRE LA DE MENOR LESSON-ID (VER BITACORA).
048800 310-BUSCA-REEMPLAZO SECTION.
048900     MOVE 'N'    TO WKS-REEMPL-SW
049000     MOVE SPACES TO WKS-REEMPL-LSNID
049100     PERFORM 311-PRUEBA-CANDIDATO-LSN
049200                                 THRU 311-PRUEBA-CANDIDATO-LSN-E
049300             VARYING IDX-LSN FROM 1 BY 1
049400             UNTIL IDX-LSN > WKS-TAB-LSN-CNT
049500                OR REEMPL-ENCONTRADO.
049600 310-BUSCA-REEMPLAZO-E. EXIT.
049700
049800 311-PRUEBA-CANDIDATO-LSN SECTION.
049900     IF WKS-TAB-LSN-STU  (IDX-LSN) EQUAL WKS-TAB-ADV-STU (IDX-ADV)
050000        AND WKS-TAB-LSN-SUBJ (IDX-LSN)
050100                  EQUAL WKS-TAB-ADV-SUBJ (IDX-ADV)
050200        AND WKS-TAB-LSN-MES (IDX-LSN) EQUAL WKS-MES-CLAVE
050300        AND WKS-TAB-LSN-ATTEND (IDX-LSN) EQUAL 1
050400        AND WKS-TAB-LSN-ID (IDX-LSN)
050500                  NOT EQUAL WKS-TAB-ADV-LSNID (IDX-ADV)
050600        PERFORM 312-VERIFICA-NO-CLAVADO
050700                                  THRU 312-VERIFICA-NO-CLAVADO-E
050800        IF NOT LSN-YA-CLAVADA
050900           MOVE WKS-TAB-LSN-ID (IDX-LSN) TO WKS-REEMPL-LSNID
051000           MOVE 'S' TO WKS-REEMPL-SW
051100        END-IF
051200     END-IF.
051300 311-PRUEBA-CANDIDATO-LSN-E. EXIT.
051400
051500*----> UN CANDIDATO QUEDA DESCARTADO SI YA ES EL LESSON-ID DE
051600*----> ALGUN OTRO REGISTRO DE ADVANCE-PAY (CLAVADO ACTUALMENTE).
051700 312-VERIFICA-NO-CLAVADO SECTION.
051800     MOVE 'N' TO WKS-CLAVADO-SW
051900     PERFORM 313-COMPARA-PIN THRU 313-COMPARA-PIN-E
052000             VARYING IDX-ADV2 FROM 1 BY 1
052100             UNTIL IDX-ADV2 > WKS-TAB-ADV-CNT
052200                OR LSN-YA-CLAVADA.
052300 312-VERIFICA-NO-CLAVADO-E. EXIT.
052400
052500 313-COMPARA-PIN SECTION.
052600     IF WKS-TAB-LSN-ID (IDX-LSN)
052700               EQUAL WKS-TAB-ADV-LSNID (IDX-ADV2)
052800        MOVE 'S' TO WKS-CLAVADO-SW
052900     END-IF.
053000 313-COMPARA-PIN-E. EXIT.
053100
053200*----> SE GUARDA LA MUERTA PARA 500 ANTES DE PISARLA CON LA NUEVA;
053300*----> DE PASO LA LECCION DE REEMPLAZO QUEDA CLAVADA (313 LA VE).
053400 320-ACTUALIZA-ADVANCE-PAY SECTION.
053500     ADD 1 TO WKS-TAB-DELFEE-CNT
053600     SET IDX-DEL TO WKS-TAB-DELFEE-CNT
053700     MOVE WKS-TAB-ADV-LSNID (IDX-ADV) TO WKS-TAB-DELFEE-ID
053800                                          (IDX-DEL)
053900     MOVE WKS-REEMPL-LSNID TO WKS-TAB-ADV-LSNID (IDX-ADV)
054000     MOVE 'S' TO WKS-TAB-ADV-ACTUAL (IDX-ADV)
054100     ADD 1 TO WKS-CNT-ACTUALIZADAS.
054200 320-ACTUALIZA-ADVANCE-PAY-E. EXIT.
054300
054400******************************************************************
054500*      R E - P A S E   D E   R E E S C R I T U R A   A D V - P A Y
054600******************************************************************
054700*----> LA TABLA SE CARGO EN 210 EN EL MISMO ORDEN FISICO DEL
054800*----> ARCHIVO, ASI QUE EL CONTADOR WKS-REWRITE-IDX APAREA CADA
054900*----> LECTURA SECUENCIAL CON SU ENTRADA DE TABLA SIN BUSCAR.
055000 400-REESCRIBE-ADVANCE-PAY SECTION.
055100     OPEN I-O ADVANCE-PAY
055200     IF FS-ADVPAY NOT EQUAL 0
055300        MOVE 'OPEN-IO'    TO ACCION
055400        MOVE SPACES       TO LLAVE
055500        MOVE 'ADVPAY'     TO ARCHIVO
055600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055700                              FS-ADVPAY, FSE-ADVPAY
055800        MOVE 91 TO RETURN-CODE
055900        STOP RUN
056000     END-IF
056100     MOVE ZERO TO WKS-FIN-ADVPAY WKS-REWRITE-IDX
056200     PERFORM 401-LEE-ADVPAY-R THRU 401-LEE-ADVPAY-R-E
056300     PERFORM 402-REESCRIBE-UNA THRU 402-REESCRIBE-UNA-E
056400             UNTIL FIN-ADVPAY
056500     CLOSE ADVANCE-PAY.
056600 400-REESCRIBE-ADVANCE-PAY-E. EXIT.
056700
056800 401-LEE-ADVPAY-R SECTION.
056900     READ ADVANCE-PAY
057000          AT END SET FIN-ADVPAY TO TRUE
057100     END-READ.
057200 401-LEE-ADVPAY-R-E. EXIT.
057300
057400 402-REESCRIBE-UNA SECTION.
057500     ADD 1 TO WKS-REWRITE-IDX
057600     IF ADV-ACTUALIZADA (WKS-REWRITE-IDX)
057700        MOVE WKS-TAB-ADV-LSNID (WKS-REWRITE-IDX)
057800                            TO LESSON-ID OF REG-ADVANCE-PAY
057900        REWRITE REG-ADVANCE-PAY
058000        IF FS-ADVPAY NOT EQUAL 0
058100           MOVE 'REWRITE'  TO ACCION
058200           MOVE LSN-PAY-ID OF REG-ADVANCE-PAY TO LLAVE
058300           MOVE 'ADVPAY'   TO ARCHIVO
058400           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
058500                                 LLAVE, FS-ADVPAY, FSE-ADVPAY
058600        END-IF
058700     END-IF
058800     PERFORM 401-LEE-ADVPAY-R THRU 401-LEE-ADVPAY-R-E.
058900 402-REESCRIBE-UNA-E. EXIT.
059000
059100******************************************************************
059200*   S I G U I E N T E   G E N E R A C I O N   D E   LESSON-FEE    *
059300******************************************************************
059400*----> COPIA LESSON-FEE A LA SIGUIENTE GENERACION SIN LAS
059500*----> LECCIONES MUERTAS (NUNCA SE ASISTIERON, NUNCA SE COBRAN).
059600 500-ELIMINA-LESSON-FEE SECTION.
059700     OPEN INPUT LESSON-FEE
059800     OPEN OUTPUT NEW-LESSON-FEE
059900     IF FS-LSNFEE NOT EQUAL 0 AND 97
060000        MOVE 'OPEN'      TO ACCION
060100        MOVE SPACES      TO LLAVE
060200        MOVE 'LSNFEE'    TO ARCHIVO
060300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
060400                              FS-LSNFEE, FSE-LSNFEE
060500        MOVE 91 TO RETURN-CODE
060600        STOP RUN
060700     END-IF
060800     MOVE ZERO TO WKS-FIN-LSNFEE WKS-CNT-LEIDOS-FEE
060900                  WKS-CNT-ELIMINADAS
061000     PERFORM 501-LEE-LSNFEE-D THRU 501-LEE-LSNFEE-D-E
061100     PERFORM 502-FILTRA-LSNFEE THRU 502-FILTRA-LSNFEE-E
061200             UNTIL FIN-LSNFEE
061300     CLOSE LESSON-FEE
061400     CLOSE NEW-LESSON-FEE.
061500 500-ELIMINA-LESSON-FEE-E. EXIT.
061600
061700 501-LEE-LSNFEE-D SECTION.
061800     READ LESSON-FEE
061900          AT END SET FIN-LSNFEE TO TRUE
062000     END-READ.
062100 501-LEE-LSNFEE-D-E. EXIT.
062200
062300 502-FILTRA-LSNFEE SECTION.
062400     ADD 1 TO WKS-CNT-LEIDOS-FEE
062500     PERFORM 503-VERIFICA-BAJA THRU 503-VERIFICA-BAJA-E
062600     IF LSNFEE-VA-DE-BAJA
062700        ADD 1 TO WKS-CNT-ELIMINADAS
062800     ELSE
062900        MOVE LSN-FEE-ID OF REG-LESSON-FEE TO LSN-FEE-ID-N
063000        MOVE LESSON-ID  OF REG-LESSON-FEE TO LESSON-ID-N
063100        MOVE LSN-MONTH                    TO LSN-MONTH-N
063200        MOVE LSN-FEE                       TO LSN-FEE-N
063300        WRITE REG-LESSON-FEE-N
063400     END-IF
063500     PERFORM 501-LEE-LSNFEE-D THRU 501-LEE-LSNFEE-D-E.
063600 502-FILTRA-LSNFEE-E. EXIT.
063700
063800 503-VERIFICA-BAJA SECTION.
063900     MOVE 'N' TO WKS-BAJA-SW
064000     IF WKS-TAB-DELFEE-CNT NOT = 0
064100        PERFORM 504-COMPARA-BAJA THRU 504-COMPARA-BAJA-E
064200                VARYING IDX-DEL FROM 1 BY 1
064300                UNTIL IDX-DEL > WKS-TAB-DELFEE-CNT
064400                   OR LSNFEE-VA-DE-BAJA
064500     END-IF.
064600 503-VERIFICA-BAJA-E. EXIT.
064700
064800 504-COMPARA-BAJA SECTION.
064900     IF LESSON-ID OF REG-LESSON-FEE EQUAL WKS-TAB-DELFEE-ID
065000                                           (IDX-DEL)
065100        MOVE 'S' TO WKS-BAJA-SW
065200     END-IF.
065300 504-COMPARA-BAJA-E. EXIT.
065400
065500******************************************************************
065600*                  E S C R I B E   B I T A C O R A                *
065700******************************************************************
065800 900-ESCRIBE-BITACORA SECTION.
065900     MOVE SPACES TO WKS-LINEA-BITACORA
066000     MOVE 'KNDB2030 INICIO'   TO WKS-LB-COL-01
066100     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
066200
066300     MOVE SPACES TO WKS-LINEA-BITACORA
066400     MOVE WKS-CNT-SELECCIONADAS TO WKS-CNT-EDIT
066500     STRING 'ANTICIPOS SELECCIONADOS : ' DELIMITED BY SIZE
066600            WKS-CNT-EDIT                 DELIMITED BY SIZE
066700            INTO WKS-LINEA-BITACORA
066800     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
066900
067000     MOVE SPACES TO WKS-LINEA-BITACORA
067100     MOVE WKS-CNT-ACTUALIZADAS TO WKS-CNT-EDIT
067200     STRING 'ANTICIPOS ACTUALIZADOS  : ' DELIMITED BY SIZE
067300            WKS-CNT-EDIT                 DELIMITED BY SIZE
067400            INTO WKS-LINEA-BITACORA
067500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
067600
067700     MOVE SPACES TO WKS-LINEA-BITACORA
067800     MOVE WKS-CNT-SIN-REEMPLAZO TO WKS-CNT-EDIT
067900     STRING 'SIN REEMPLAZO DISPONIBLE: ' DELIMITED BY SIZE
068000            WKS-CNT-EDIT                 DELIMITED BY SIZE
068100            INTO WKS-LINEA-BITACORA
068200     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
068300
068400     MOVE SPACES TO WKS-LINEA-BITACORA
068500     MOVE WKS-CNT-ELIMINADAS TO WKS-CNT-EDIT
068600     STRING 'LESSON-FEE ELIMINADOS   : ' DELIMITED BY SIZE
068700            WKS-CNT-EDIT                 DELIMITED BY SIZE
068800            INTO WKS-LINEA-BITACORA
068900     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
069000
069100     MOVE SPACES TO WKS-LINEA-BITACORA
069200     STRING 'KNDB2030 FIN ESTATUS=' DELIMITED BY SIZE
069300            WKS-ESTATUS-JOB       DELIMITED BY SIZE
069400            INTO WKS-LINEA-BITACORA
069500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
069600     CLOSE RUN-LOG.
069700 900-ESCRIBE-BITACORA-E. EXIT.
069800

000100******************************************************************
000200* FECHA       : 12/03/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB4000                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMADO DEL CALENDARIO ANUAL DE SEMANAS. BORRA EL *
000800*             : ARCHIVO WEEK-STATUS Y LO VUELVE A GENERAR DE     *
000900*             : CERO, UN REGISTRO POR SEMANA (LUNES A DOMINGO)   *
001000*             : DEL ANIO DE LA FECHA BASE, CON FIXED-STATUS = 0. *
001100* ARCHIVOS    : WEEK-STATUS=E                                    *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                    KNDB4000.
001600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
001800 DATE-WRITTEN.                  12/03/1993.
001900 DATE-COMPILED.
002000 SECURITY.                      USO INTERNO KNPIANO.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 12/03/1993 EEDR TCK-KN-014  PRIMERA VERSION. BORRA WEEK-STATUS *
002500*                             Y GENERA LAS SEMANAS DEL ANIO BASE.*
002600* 26/03/1993 EEDR TCK-KN-015  CALCULO DEL DIA DE LA SEMANA DEL 1 *
002700*                             DE ENERO POR CONGRUENCIA (SIN USAR*
002800*                             FUNCIONES DE FECHA DEL COMPILADOR).*
002900* 16/09/1998 PEDR TCK-KN-056  AJUSTE MILENIO (Y2K): LA PRUEBA DE *
003000*                             BISIESTO USA EL ANIO DE 4 DIGITOS  *
003100*                             COMPLETO, NO EL DE 2 DIGITOS.      *
003200* 28/01/1999 PEDR TCK-KN-060  PRUEBA DE CORTE DE ANIO 1999/2000  *
003300*                             SOBRE LA GENERACION DE SEMANAS, SIN*
003400*                             NOVEDAD (52 SEMANAS GENERADAS).    *
003500* 11/06/2007 EEDR TCK-KN-078  SE VALIDA QUE LA SEMANA FINAL SE   *
003600*                             ESCRIBA AUNQUE EL DOMINGO CAIGA YA *
003700*                             EN EL ANIO SIGUIENTE.              *
003800* 25/02/2015 PEDR TCK-KN-099  SE AGREGA CONTEO DE BAJAS ANTES DE *
003900*                             REGENERAR PARA LA BITACORA.        *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WEEK-STATUS         ASSIGN TO KNWKS01
004800            ORGANIZATION        IS SEQUENTIAL
004900            FILE STATUS         IS FS-WEEKST
005000                                   FSE-WEEKST.
005100
005200     SELECT RUN-LOG             ASSIGN TO SYS009
005300            FILE STATUS         IS FS-RUNLOG.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700******************************************************************
005800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005900******************************************************************
006000 FD  WEEK-STATUS
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300     COPY KNWKS01.
006400
006500 FD  RUN-LOG
006600     RECORDING MODE IS F.
006700 01  RUN-LOG-LINE               PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007200******************************************************************
007300 01  WKS-FS-STATUS.
007400     05  FS-WEEKST              PIC 9(02) VALUE ZEROES.
007500     05  FSE-WEEKST.
007600         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007700         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
007800         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
007900     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
008000     05  PROGRAMA               PIC X(08) VALUE 'KNDB4000'.
008100     05  ARCHIVO                PIC X(08) VALUE SPACES.
008200     05  ACCION                 PIC X(10) VALUE SPACES.
008300     05  LLAVE                  PIC X(32) VALUE SPACES.
008400******************************************************************
008500*                    P A R A M E T R O S   D E L   J O B         *
008600******************************************************************
008700 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
008800 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
008900     05  WKS-PARM-FECHA-BASE    PIC 9(08).
009000     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
009100         10  WKS-PARM-ANIO      PIC 9(04).
009200         10  WKS-PARM-MES       PIC 9(02).
009300         10  WKS-PARM-DIA       PIC 9(02).
009400     05  WKS-PARM-MODO          PIC X(10).
009500******************************************************************
009600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009700******************************************************************
009800 01  WKS-FIN-WEEKST             PIC 9(01) VALUE ZERO.
009900     88  FIN-WEEKST                       VALUE 1.
010000
010100 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
010200 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
010300 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
010400     05  WKS-LB-COL-01          PIC X(30).
010500     05  WKS-LB-COL-02          PIC X(30).
010600     05  FILLER                 PIC X(72).
010700
010800 01  WKS-CONTADORES.
010900     05  WKS-CNT-BORRADAS       PIC 9(05) COMP VALUE ZERO.
011000     05  WKS-CNT-INSERTADAS     PIC 9(05) COMP VALUE ZERO.
011100 01  WKS-CONTADORES-EDIT.
011200     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
011300
011400*----> FECHA DE TRABAJO QUE SE VA INCREMENTANDO/DECREMENTANDO DIA
011500*----> A DIA POR LAS RUTINAS 350/360. NUNCA SE LLAMA A UNA FUNCION
011600*----> DE FECHA DEL COMPILADOR, SOLO ARITMETICA Y LA TABLA DE
011700*----> ABAJO. SE DEJAN EN DISPLAY (NO COMP) PORQUE 331/332 LAS
011800*----> ARMAN CON STRING DIRECTO PARA FORMAR YYYY-MM-DD.
011900 01  WKS-FECHA-TRABAJO.
012000     05  WKS-FT-ANIO            PIC 9(04).
012100     05  WKS-FT-MES             PIC 9(02).
012200     05  WKS-FT-DIA             PIC 9(02).
012300
012400 01  WKS-FECHA-GUARDA.
012500     05  WKS-FG-ANIO            PIC 9(04).
012600     05  WKS-FG-MES             PIC 9(02).
012700     05  WKS-FG-DIA             PIC 9(02).
012800
012900 01  WKS-SEM-LUNES              PIC X(10) VALUE SPACES.
013000 01  WKS-SEM-DOMINGO            PIC X(10) VALUE SPACES.
013100 01  WKS-SEM-NUMERO             PIC 9(02) COMP VALUE ZERO.
013200
013300*----> TABLA FIJA DE DIAS POR MES (ANIO NO BISIESTO). FEBRERO SE
013400*----> AJUSTA EN 341-ES-BISIESTO CUANDO CORRESPONDE, SIN TOCAR LA
013500*----> TABLA BASE DE 12 ENTRADAS.
013600 01  WKS-DIAS-POR-MES-INIC.
013700     05  FILLER                 PIC 9(02) VALUE 31.
013800     05  FILLER                 PIC 9(02) VALUE 28.
013900     05  FILLER                 PIC 9(02) VALUE 31.
014000     05  FILLER                 PIC 9(02) VALUE 30.
014100     05  FILLER                 PIC 9(02) VALUE 31.
014200     05  FILLER                 PIC 9(02) VALUE 30.
014300     05  FILLER                 PIC 9(02) VALUE 31.
014400     05  FILLER                 PIC 9(02) VALUE 31.
014500     05  FILLER                 PIC 9(02) VALUE 30.
014600     05  FILLER                 PIC 9(02) VALUE 31.
014700     05  FILLER                 PIC 9(02) VALUE 30.
014800     05  FILLER                 PIC 9(02) VALUE 31.
014900 01  WKS-DIAS-POR-MES REDEFINES WKS-DIAS-POR-MES-INIC.
015000     05  WKS-TAB-DIASMES        PIC 9(02) OCCURS 12 TIMES.
015100
015200 01  WKS-DIAS-EN-MES            PIC 9(02) COMP VALUE ZERO.
015300 01  WKS-BISIESTO-SW            PIC X(01) VALUE 'N'.
015400     88  ANIO-BISIESTO                    VALUE 'S'.
015500 01  WKS-BIS-Q1                 PIC 9(04) COMP VALUE ZERO.
015600 01  WKS-BIS-R1                 PIC 9(02) COMP VALUE ZERO.
015700 01  WKS-BIS-Q2                 PIC 9(04) COMP VALUE ZERO.
015800 01  WKS-BIS-R2                 PIC 9(02) COMP VALUE ZERO.
015900 01  WKS-BIS-Q3                 PIC 9(04) COMP VALUE ZERO.
016000 01  WKS-BIS-R3                 PIC 9(02) COMP VALUE ZERO.
016100
016200*----> CONGRUENCIA PARA EL DIA DE LA SEMANA DEL 1 DE ENERO DEL
016300*----> ANIO BASE (1=LUNES ... 7=DOMINGO). SOLO ARITMETICA ENTERA.
016400 01  WKS-ZEL-Y                  PIC 9(04) COMP VALUE ZERO.
016500 01  WKS-ZEL-J                  PIC 9(02) COMP VALUE ZERO.
016600 01  WKS-ZEL-K                  PIC 9(02) COMP VALUE ZERO.
016700 01  WKS-ZEL-KD4                PIC 9(02) COMP VALUE ZERO.
016800 01  WKS-ZEL-JD4                PIC 9(02) COMP VALUE ZERO.
016900 01  WKS-ZEL-R1                 PIC 9(02) COMP VALUE ZERO.
017000 01  WKS-ZEL-R2                 PIC 9(02) COMP VALUE ZERO.
017100 01  WKS-ZEL-R3                 PIC 9(02) COMP VALUE ZERO.
017200 01  WKS-ZEL-SUMA               PIC 9(04) COMP VALUE ZERO.
017300 01  WKS-ZEL-QUOC               PIC 9(04) COMP VALUE ZERO.
017400 01  WKS-ZEL-QUOC2              PIC 9(04) COMP VALUE ZERO.
017500 01  WKS-ZEL-T                  PIC 9(02) COMP VALUE ZERO.
017600 01  WKS-ZEL-H                  PIC 9(01) COMP VALUE ZERO.
017700 01  WKS-DIA-SEM-ENE1           PIC 9(01) COMP VALUE ZERO.
017800 01  WKS-OFFSET-LUNES           PIC 9(01) COMP VALUE ZERO.
017900
018000******************************************************************
018100 PROCEDURE DIVISION.
018200******************************************************************
018300 000-MAIN SECTION.
018400     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
018500     PERFORM 150-ABRE-ARCHIVOS     THRU 150-ABRE-ARCHIVOS-E
018600     PERFORM 200-BORRA-WEEK-STATUS THRU 200-BORRA-WEEK-STATUS-E
018700     PERFORM 300-GENERA-SEMANAS    THRU 300-GENERA-SEMANAS-E
018800     MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
018900     PERFORM 900-ESCRIBE-BITACORA  THRU 900-ESCRIBE-BITACORA-E
019000     STOP RUN.
019100 000-MAIN-E. EXIT.
019200
019300******************************************************************
019400*            V A L I D A C I O N   D E   P A R A M E T R O S     *
019500******************************************************************
019600 100-VALIDA-PARAMETROS SECTION.
019700     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
019800 100-VALIDA-PARAMETROS-E. EXIT.
019900
020000 150-ABRE-ARCHIVOS SECTION.
020100*----> WEEK-STATUS SE ABRE Y CIERRA DENTRO DE 200 (BORRADO, MODO
020200*----> ENTRADA PARA CONTAR) Y DE 300 (REGENERACION, MODO SALIDA).
020300     OPEN OUTPUT RUN-LOG.
020400 150-ABRE-ARCHIVOS-E. EXIT.
020500
020600******************************************************************
020700*        B O R R A D O   D E L   C A L E N D A R I O   V I E J O
020800******************************************************************
020900*----> COMO WEEK-STATUS ES SECUENCIAL NO SE PUEDE HACER DELETE
021000*----> REGISTRO A REGISTRO; SE CUENTA LO QUE HABIA LEYENDOLO EN
021100*----> ENTRADA Y LUEGO 300 LO REGENERA ABRIENDOLO EN SALIDA.
021200 200-BORRA-WEEK-STATUS SECTION.
021300     MOVE ZERO TO WKS-CNT-BORRADAS
021400     OPEN INPUT WEEK-STATUS
021500     IF FS-WEEKST NOT EQUAL 0 AND 97
021600        MOVE 'OPEN'       TO ACCION
021700        MOVE SPACES       TO LLAVE
021800        MOVE 'WEEKST'     TO ARCHIVO
021900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022000                              FS-WEEKST, FSE-WEEKST
022100        MOVE 91 TO RETURN-CODE
022200        STOP RUN
022300     END-IF
022400     MOVE ZERO TO WKS-FIN-WEEKST
022500     PERFORM 201-LEE-WEEKST THRU 201-LEE-WEEKST-E
022600     PERFORM 202-CUENTA-BORRADA THRU 202-CUENTA-BORRADA-E
022700             UNTIL FIN-WEEKST
022800     CLOSE WEEK-STATUS.
022900 200-BORRA-WEEK-STATUS-E. EXIT.
023000
023100 201-LEE-WEEKST SECTION.
023200     READ WEEK-STATUS
023300          AT END SET FIN-WEEKST TO TRUE
023400     END-READ.
023500 201-LEE-WEEKST-E. EXIT.
023600
023700 202-CUENTA-BORRADA SECTION.
023800     ADD 1 TO WKS-CNT-BORRADAS
023900     PERFORM 201-LEE-WEEKST THRU 201-LEE-WEEKST-E.
024000 202-CUENTA-BORRADA-E. EXIT.
024100
024200******************************************************************
024300*      G E N E R A C I O N   D E   L A S   S E M A N A S         *
024400******************************************************************
024500*----> SE ABRE EN SALIDA (LA APERTURA VACIA EL ARCHIVO, QUE YA
024600*----> QUEDO CONTADO EN 200) Y SE ESCRIBE UN REGISTRO POR SEMANA
024700*----> DESDE LA SEMANA QUE CONTIENE EL 1 DE ENERO HASTA QUE EL
024800*----> LUNES DE LA SEMANA SE PASA AL ANIO SIGUIENTE.
024900 300-GENERA-SEMANAS SECTION.
025000     OPEN OUTPUT WEEK-STATUS
025100     IF FS-WEEKST NOT EQUAL 0
025200        MOVE 'OPEN-OUT'   TO ACCION
025300        MOVE SPACES       TO LLAVE
025400        MOVE 'WEEKST'     TO ARCHIVO
025500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025600                              FS-WEEKST, FSE-WEEKST
025700        MOVE 91 TO RETURN-CODE
025800        STOP RUN
025900     END-IF
026000     PERFORM 310-CALCULA-LUNES-INICIAL
026100                                 THRU 310-CALCULA-LUNES-INICIAL-E
026200     MOVE 1    TO WKS-SEM-NUMERO
026300     MOVE ZERO TO WKS-CNT-INSERTADAS
026400     PERFORM 320-PROCESA-UNA-SEMANA THRU 320-PROCESA-UNA-SEMANA-E
026500             UNTIL WKS-FT-ANIO > WKS-PARM-ANIO
026600     CLOSE WEEK-STATUS.
026700 300-GENERA-SEMANAS-E. EXIT.
026800
026900*----> UBICA EL LUNES DE LA SEMANA QUE CONTIENE EL 1 DE ENERO DEL
027000*----> ANIO BASE. SI EL 1 DE ENERO NO ES LUNES, ESE LUNES QUEDA EN
027100*----> DICIEMBRE DEL ANIO ANTERIOR (SEMANA PARCIAL QUE 320 SALTA).
027200 310-CALCULA-LUNES-INICIAL SECTION.
027300     MOVE WKS-PARM-ANIO TO WKS-FT-ANIO
027400     MOVE 1             TO WKS-FT-MES
027500     MOVE 1             TO WKS-FT-DIA
027600     PERFORM 315-CALCULA-DIA-SEMANA-ENE1
027700                       THRU 315-CALCULA-DIA-SEMANA-ENE1-E
027800     SUBTRACT 1 FROM WKS-DIA-SEM-ENE1 GIVING WKS-OFFSET-LUNES
027900     PERFORM 360-RESTA-UN-DIA THRU 360-RESTA-UN-DIA-E
028000             WKS-OFFSET-LUNES TIMES.
028100 310-CALCULA-LUNES-INICIAL-E. EXIT.
028200
028300*----> CONGRUENCIA DE TIPO ZELLER RESTRINGIDA AL 1 DE ENERO (MES
028400*----> Y DIA SON SIEMPRE FIJOS, POR ESO EL TERMINO 13*(MES+1)/5
028500*----> QUEDA COMO LA CONSTANTE 36). DEVUELVE 1=LUNES..7=DOMINGO.
028600 315-CALCULA-DIA-SEMANA-ENE1 SECTION.
028700     COMPUTE WKS-ZEL-Y = WKS-FT-ANIO - 1
028800     DIVIDE WKS-ZEL-Y BY 100 GIVING WKS-ZEL-J
028900                            REMAINDER WKS-ZEL-K
029000     DIVIDE WKS-ZEL-K BY 4   GIVING WKS-ZEL-KD4
029100                            REMAINDER WKS-ZEL-R1
029200     DIVIDE WKS-ZEL-J BY 4   GIVING WKS-ZEL-JD4
029300                            REMAINDER WKS-ZEL-R2
029400     COMPUTE WKS-ZEL-SUMA = 1 + 36 + WKS-ZEL-K + WKS-ZEL-KD4
029500                              + WKS-ZEL-JD4 + (5 * WKS-ZEL-J)
029600     DIVIDE WKS-ZEL-SUMA BY 7 GIVING WKS-ZEL-QUOC
029700                            REMAINDER WKS-ZEL-H
029800     COMPUTE WKS-ZEL-T = WKS-ZEL-H + 5
029900     DIVIDE WKS-ZEL-T BY 7 GIVING WKS-ZEL-QUOC2
030000                            REMAINDER WKS-ZEL-R3
030100     COMPUTE WKS-DIA-SEM-ENE1 = WKS-ZEL-R3 + 1.
030200 315-CALCULA-DIA-SEMANA-ENE1-E. EXIT.
030300
030400*----> PROCESA UNA SEMANA: SI EL LUNES CAE EN EL ANIO BASE SE
030500*----> ESCRIBE, SI CAE ANTES (SOLO PUEDE PASAR EN LA PRIMERA
030600*----> VUELTA) SE SALTA. LUEGO AVANZA 7 DIAS PARA EL SIGUIENTE
030700*----> LUNES.
030800 320-PROCESA-UNA-SEMANA SECTION.
030900     IF WKS-FT-ANIO EQUAL WKS-PARM-ANIO
031000        PERFORM 330-ESCRIBE-SEMANA THRU 330-ESCRIBE-SEMANA-E
031100     END-IF
031200     ADD 1 TO WKS-SEM-NUMERO
031300     PERFORM 350-SUMA-UN-DIA THRU 350-SUMA-UN-DIA-E
031400             7 TIMES.
031500 320-PROCESA-UNA-SEMANA-E. EXIT.
031600
031700*----> FORMATEA LUNES/DOMINGO Y ESCRIBE EL REGISTRO. EL DOMINGO SE
031800*----> OBTIENE AVANZANDO LA FECHA DE TRABAJO 6 DIAS Y LUEGO SE
031900*----> RESTAURA EL LUNES DESDE WKS-FECHA-GUARDA PARA NO PERDERLO.
032000 330-ESCRIBE-SEMANA SECTION.
032100     PERFORM 331-FORMATEA-LUNES THRU 331-FORMATEA-LUNES-E
032200     MOVE WKS-FT-ANIO TO WKS-FG-ANIO
032300     MOVE WKS-FT-MES  TO WKS-FG-MES
032400     MOVE WKS-FT-DIA  TO WKS-FG-DIA
032500     PERFORM 350-SUMA-UN-DIA THRU 350-SUMA-UN-DIA-E 6 TIMES
032600     PERFORM 332-FORMATEA-DOMINGO THRU 332-FORMATEA-DOMINGO-E
032700     MOVE WKS-FG-ANIO TO WKS-FT-ANIO
032800     MOVE WKS-FG-MES  TO WKS-FT-MES
032900     MOVE WKS-FG-DIA  TO WKS-FT-DIA
033000     MOVE WKS-SEM-NUMERO  TO WEEK-NUMBER
033100     MOVE WKS-SEM-LUNES   TO START-WEEK-DATE
033200     MOVE WKS-SEM-DOMINGO TO END-WEEK-DATE
033300     MOVE 0               TO FIXED-STATUS
033400     WRITE REG-WEEK-STATUS
033500     IF FS-WEEKST NOT EQUAL 0
033600        MOVE 'WRITE'   TO ACCION
033700        MOVE SPACES    TO LLAVE
033800        MOVE 'WEEKST'  TO ARCHIVO
033900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034000                              FS-WEEKST, FSE-WEEKST
034100     END-IF
034200     ADD 1 TO WKS-CNT-INSERTADAS.
034300 330-ESCRIBE-SEMANA-E. EXIT.
034400
034500 331-FORMATEA-LUNES SECTION.
034600     MOVE SPACES TO WKS-SEM-LUNES
034700     STRING WKS-FT-ANIO DELIMITED BY SIZE
034800            '-'         DELIMITED BY SIZE
034900            WKS-FT-MES  DELIMITED BY SIZE
035000            '-'         DELIMITED BY SIZE
035100            WKS-FT-DIA  DELIMITED BY SIZE
035200            INTO WKS-SEM-LUNES.
035300 331-FORMATEA-LUNES-E. EXIT.
035400
035500 332-FORMATEA-DOMINGO SECTION.
035600     MOVE SPACES TO WKS-SEM-DOMINGO
035700     STRING WKS-FT-ANIO DELIMITED BY SIZE
035800            '-'         DELIMITED BY SIZE
035900            WKS-FT-MES  DELIMITED BY SIZE
036000            '-'         DELIMITED BY SIZE
036100            WKS-FT-DIA  DELIMITED BY SIZE
036200            INTO WKS-SEM-DOMINGO.
036300 332-FORMATEA-DOMINGO-E. EXIT.
036400
036500******************************************************************
036600*     A R I T M E T I C A   D E   F E C H A S  ( S I N   F U N )
036700******************************************************************
036800*----> ANIO BISIESTO: MULTIPLO DE 4, Y SI ES MULTIPLO DE 100 SOLO
036900*----> CUENTA SI TAMBIEN ES MULTIPLO DE 400 (REGLA GREGORIANA).
037000 341-ES-BISIESTO SECTION.
037100     MOVE 'N' TO WKS-BISIESTO-SW
037200     DIVIDE WKS-FT-ANIO BY 4 GIVING WKS-BIS-Q1
037300                            REMAINDER WKS-BIS-R1
037400     IF WKS-BIS-R1 = 0
037500        DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-BIS-Q2
037600                                 REMAINDER WKS-BIS-R2
037700        IF WKS-BIS-R2 NOT = 0
037800           MOVE 'S' TO WKS-BISIESTO-SW
037900        ELSE
038000           DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-BIS-Q3
038100                                    REMAINDER WKS-BIS-R3
038200           IF WKS-BIS-R3 = 0
038300              MOVE 'S' TO WKS-BISIESTO-SW
038400           END-IF
038500        END-IF
038600     END-IF.
038700 341-ES-BISIESTO-E. EXIT.
038800
038900*----> SUMA UN DIA A WKS-FECHA-TRABAJO, CON ACARREO DE MES Y ANIO.
039000 350-SUMA-UN-DIA SECTION.
039100     PERFORM 341-ES-BISIESTO THRU 341-ES-BISIESTO-E
039200     MOVE WKS-TAB-DIASMES (WKS-FT-MES) TO WKS-DIAS-EN-MES
039300     IF WKS-FT-MES EQUAL 2 AND ANIO-BISIESTO
039400        ADD 1 TO WKS-DIAS-EN-MES
039500     END-IF
039600     ADD 1 TO WKS-FT-DIA
039700     IF WKS-FT-DIA > WKS-DIAS-EN-MES
039800        MOVE 1 TO WKS-FT-DIA
039900        ADD 1 TO WKS-FT-MES
040000        IF WKS-FT-MES > 12
040100           MOVE 1 TO WKS-FT-MES
040200           ADD 1 TO WKS-FT-ANIO
040300        END-IF
040400     END-IF.
040500 350-SUMA-UN-DIA-E. EXIT.
040600
040700*----> RESTA UN DIA A WKS-FECHA-TRABAJO, CON PRESTAMO DE MES/ANIO.
040800 360-RESTA-UN-DIA SECTION.
040900     SUBTRACT 1 FROM WKS-FT-DIA
041000     IF WKS-FT-DIA < 1
041100        SUBTRACT 1 FROM WKS-FT-MES
041200        IF WKS-FT-MES < 1
041300           MOVE 12 TO WKS-FT-MES
041400           SUBTRACT 1 FROM WKS-FT-ANIO
041500        END-IF
041600        PERFORM 341-ES-BISIESTO THRU 341-ES-BISIESTO-E
041700        MOVE WKS-TAB-DIASMES (WKS-FT-MES) TO WKS-DIAS-EN-MES
041800        IF WKS-FT-MES EQUAL 2 AND ANIO-BISIESTO
041900           ADD 1 TO WKS-DIAS-EN-MES
042000        END-IF
042100        MOVE WKS-DIAS-EN-MES TO WKS-FT-DIA
042200     END-IF.
042300 360-RESTA-UN-DIA-E. EXIT.
042400
042500******************************************************************
042600*                 E S C R I B E   B I T A C O R A                *
042700******************************************************************
042800 900-ESCRIBE-BITACORA SECTION.
042900     MOVE SPACES TO WKS-LINEA-BITACORA
043000     MOVE 'KNDB4000 INICIO'   TO WKS-LB-COL-01
043100     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
043200
043300     MOVE SPACES TO WKS-LINEA-BITACORA
043400     MOVE WKS-CNT-BORRADAS TO WKS-CNT-EDIT
043500     STRING 'SEMANAS BORRADAS        : ' DELIMITED BY SIZE
043600            WKS-CNT-EDIT                 DELIMITED BY SIZE
043700            INTO WKS-LINEA-BITACORA
043800     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
043900
044000     MOVE SPACES TO WKS-LINEA-BITACORA
044100     MOVE WKS-CNT-INSERTADAS TO WKS-CNT-EDIT
044200     STRING 'SEMANAS GENERADAS       : ' DELIMITED BY SIZE
044300            WKS-CNT-EDIT                 DELIMITED BY SIZE
044400            INTO WKS-LINEA-BITACORA
044500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
044600
044700     MOVE SPACES TO WKS-LINEA-BITACORA
044800     STRING 'KNDB4000 FIN ESTATUS=' DELIMITED BY SIZE
044900            WKS-ESTATUS-JOB       DELIMITED BY SIZE
045000            INTO WKS-LINEA-BITACORA
045100     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
045200     CLOSE RUN-LOG.
045300 900-ESCRIBE-BITACORA-E. EXIT.
045400

000100******************************************************************
000200*              C O P Y B O O K   K N F E E 0 1                   *
000300*   LAYOUT DEL ARCHIVO LESSON-FEE (COBRO POR LECCION)             *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 120 POSICIONES                                 *
000600*   REGLA       : UNA LESSON-ID PERTENECE A LO SUMO UN LSN-FEE-ID *
000700******************************************************************
000800* 25/04/1990 EEDR TCK-KN-016  ALTA DEL COPYBOOK.                 *
000900* 30/09/1996 EEDR TCK-KN-052  SE AGREGA ESTADO DE FACTURACION Y  *
001000*                             SELLO DE GENERACION DEL COBRO, QUE *
001100*                             ANTES SE LLEVABAN EN PLANILLA      *
001200*                             APARTE.                            *
001300******************************************************************
001400 01  REG-LESSON-FEE.
001500     05  LSN-FEE-ID             PIC X(20).
001600     05  LESSON-ID              PIC X(20).
001700*----> MES DE COBRO AAAA-MM
001800     05  LSN-MONTH              PIC X(07).
001900*----> MONTO POR COBRAR DE LA LECCION
002000     05  LSN-FEE                PIC S9(07)V99.
002100     05  STU-ID                 PIC X(10).
002200     05  SUBJECT-ID             PIC X(10).
002300*----> ESTADO DE FACTURACION DEL COBRO
002400     05  LSN-FEE-STATUS         PIC 9(01).
002500         88  FEE-PENDIENTE                    VALUE 0.
002600         88  FEE-FACTURADO                    VALUE 1.
002700         88  FEE-ANULADO                      VALUE 9.
002800*----> SELLO DE CUANDO SE GENERO EL COBRO
002900     05  LSN-FEE-GEN-DATE       PIC X(10).
003000*----> RELLENO HASTA COMPLETAR LOS 120 BYTES DEL REGISTRO
003100     05  FILLER                 PIC X(33).

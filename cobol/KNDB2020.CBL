000100******************************************************************
000200* FECHA       : 25/04/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB2020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MONITOR ANUAL DE INGRESOS. VERIFICA MES A MES QUE*
000800*             : LO POR COBRAR SEA IGUAL A LO PAGADO MAS LO NO    *
000900*             : PAGADO; SI HAY MESES CON ERROR AUDITA LAS TABLAS *
001000*             : DE COBROS Y PAGOS Y EMITE UN REPORTE COMPLETO.   *
001100* ARCHIVOS    : LESSON-FEE=C, LESSON-PAY=C, MONITOR-REPORT=E     *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SORTWK1/2 *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.                    KNDB2020.
001600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
001700 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
001800 DATE-WRITTEN.                  25/04/1990.
001900 DATE-COMPILED.
002000 SECURITY.                      USO INTERNO KNPIANO.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 25/04/1990 EEDR TCK-KN-016  PRIMERA VERSION. REPORT WRITER CON *
002500*                             RD MONITOR-RPT, CARGA DE TABLAS DE *
002600*                             COBROS Y PAGOS ORDENADAS POR SORT. *
002700* 30/10/1991 EEDR TCK-KN-024  SE AGREGA LA AUDITORIA DE LESSON-  *
002800*                             FEE (UNA LECCION, UNA SOLA CUOTA). *
002900* 15/03/1993 PEDR TCK-KN-031  SE AGREGA LA AUDITORIA DE LESSON-  *
003000*                             PAY (UNA CUOTA, UN SOLO PAGO 1:1). *
003100* 09/08/1994 EEDR TCK-KN-039  BLOQUE DE ADVERTENCIA CUANDO HAY   *
003200*                             MESES NG PERO AMBAS AUDITORIAS     *
003300*                             SALEN VACIAS (POSIBLE BUG NUEVO).  *
003400* 22/02/1996 PEDR TCK-KN-046  CORRECCION DE LA PICTURE EDITADA DE*
003500*                             LOS MONTOS EN LA TABLA MENSUAL.    *
003600* 11/11/1997 EEDR TCK-KN-054  SE ELIMINA EL ENVIO POR CORREO DE  *
003700*                             LA NOTIFICACION; SOLO QUEDA EL     *
003800*                             REPORTE IMPRESO (MONITOR-REPORT).  *
003900* 04/12/1998 PEDR TCK-KN-057  AJUSTE MILENIO (Y2K): EL ANIO      *
004000*                             OBJETIVO SE TOMA COMPLETO DE 4     *
004100*                             DIGITOS DESDE LA FECHA BASE.       *
004200* 19/01/1999 EEDR TCK-KN-061  PRUEBAS CON ANIO OBJETIVO 1999 Y   *
004300*                             2000, SIN HALLAZGOS.               *
004400* 26/07/2003 EEDR TCK-KN-072  SE AGREGA EL RENGLON DE PAGINA EN  *
004500*                             EL PIE DE PAGINA DEL REPORTE.      *
004600* 08/09/2011 PEDR TCK-KN-091  REVISION GENERAL DE COMENTARIOS Y  *
004700*                             DE LA MAQUETACION DEL REPORTE.     *
004750* 17/06/2017 EEDR TCK-KN-105  CORRECCION: 411/421 SOLO COMPARABAN*
004760*                             CONTRA EL PRIMER FEE-ID/PAY-ID DEL *
004770*                             GRUPO; UN TERCER REGISTRO REPETIDO *
004780*                             INFLABA EL CONTADOR Y DUPLICABA EL *
004790*                             ID EN LA LISTA. AHORA SE COMPARA   *
004791*                             CONTRA TODOS LOS YA VISTOS EN EL   *
004792*                             GRUPO (WKS-GRUPO-TAB-IDS).         *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LESSON-FEE      ASSIGN TO KNFEE01
005600            ORGANIZATION    IS SEQUENTIAL
005700            FILE STATUS     IS FS-LSNFEE
005800                               FSE-LSNFEE.
005900
006000     SELECT LESSON-PAY      ASSIGN TO KNPAY01
006100            ORGANIZATION    IS SEQUENTIAL
006200            FILE STATUS     IS FS-LSNPAY
006300                               FSE-LSNPAY.
006400
006500     SELECT MONITOR-REPORT  ASSIGN TO SYS010
006600            FILE STATUS     IS FS-MONITOR.
006700
006800     SELECT RUN-LOG         ASSIGN TO SYS009
006900            FILE STATUS     IS FS-RUNLOG.
007000
007100     SELECT WORKFILE-PAY    ASSIGN TO SORTWK1.
007200     SELECT WORKFILE-FEE    ASSIGN TO SORTWK2.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900 FD  LESSON-FEE
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200     COPY KNFEE01.
008300
008400 FD  LESSON-PAY
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700     COPY KNPAY01.
008800
008900 FD  MONITOR-REPORT
009000     REPORT IS MONITOR-RPT.
009100
009200 FD  RUN-LOG
009300     RECORDING MODE IS F.
009400 01  RUN-LOG-LINE               PIC X(132).
009500
009600 SD  WORKFILE-PAY.
009700 01  WKF-PAY-REG.
009800     05  WKF-PAY-FEE-ID         PIC X(20).
009900     05  WKF-PAY-PAY-ID         PIC X(20).
010000
010100 SD  WORKFILE-FEE.
010200 01  WKF-FEE-REG.
010300     05  WKF-FEE-LESSON-ID      PIC X(20).
010400     05  WKF-FEE-FEE-ID         PIC X(20).
010500
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010900******************************************************************
011000 01  WKS-FS-STATUS.
011100     05  FS-LSNFEE              PIC 9(02) VALUE ZEROES.
011200     05  FSE-LSNFEE.
011300         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011400         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011500         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011600     05  FS-LSNPAY              PIC 9(02) VALUE ZEROES.
011700     05  FSE-LSNPAY.
011800         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012000         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012100     05  FS-MONITOR             PIC 9(02) VALUE ZEROES.
012200     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
012300     05  FS-SORT                PIC S9(04) COMP-5 VALUE ZERO.
012400     05  PROGRAMA               PIC X(08) VALUE 'KNDB2020'.
012500     05  ARCHIVO                PIC X(08) VALUE SPACES.
012600     05  ACCION                 PIC X(10) VALUE SPACES.
012700     05  LLAVE                  PIC X(32) VALUE SPACES.
012800******************************************************************
012900*                    P A R A M E T R O S   D E L   J O B         *
013000******************************************************************
013100 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
013200 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
013300     05  WKS-PARM-FECHA-BASE    PIC 9(08).
013400     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
013500         10  WKS-PARM-ANIO      PIC 9(04).
013600         10  WKS-PARM-MES       PIC 9(02).
013700         10  WKS-PARM-DIA       PIC 9(02).
013800     05  WKS-PARM-MODO          PIC X(10).
013900 01  WKS-ANIO-OBJETIVO          PIC X(04) VALUE SPACES.
014000******************************************************************
014100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014200******************************************************************
014300 01  WKS-FLAGS.
014400     05  WKS-FIN-WORKPAY        PIC 9(01) VALUE ZERO.
014500         88  FIN-WORKPAY                  VALUE 1.
014600     05  WKS-FIN-LSNFEE         PIC 9(01) VALUE ZERO.
014700         88  FIN-LSNFEE                   VALUE 1.
014800     05  WKS-FIN-WORKFEE        PIC 9(01) VALUE ZERO.
014900         88  FIN-WORKFEE                  VALUE 1.
015000     05  WKS-FEE-DEL-ANIO       PIC 9(01) VALUE ZERO.
015100         88  FEE-ES-DEL-ANIO              VALUE 1.
015200
015300 01  WKS-FEE-MES-NUM            PIC 9(02) VALUE ZERO.
015400
015500 01  WKS-CONTADORES.
015600     05  WKS-CNT-LEIDOS-FEE     PIC 9(07) COMP VALUE ZERO.
015700     05  WKS-CNT-LEIDOS-PAY     PIC 9(07) COMP VALUE ZERO.
015800     05  WKS-CNT-TOTAL-MESES    PIC 9(02) COMP VALUE ZERO.
015900     05  WKS-CNT-CORRECT-MESES  PIC 9(02) COMP VALUE ZERO.
016000     05  WKS-CNT-ERROR-MESES    PIC 9(02) COMP VALUE ZERO.
016100 01  WKS-RESULTADO-FINAL        PIC X(20) VALUE SPACES.
016200
016300 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
016400 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
016500 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
016600     05  WKS-LB-COL-01          PIC X(30).
016700     05  WKS-LB-COL-02          PIC X(30).
016800     05  FILLER                 PIC X(72).
016900 01  WKS-CONTADORES-EDIT.
017000     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
017100
017200******************************************************************
017300*         ============= TABLA DE PAGOS (ORDENADA) ============    *
017400******************************************************************
017500 01  WKS-TABLA-PAY.
017600     05  WKS-TAB-PAY-CNT        PIC 9(05) COMP VALUE ZERO.
017700     05  WKS-TAB-PAY OCCURS 1 TO 9000 TIMES
017800            DEPENDING ON WKS-TAB-PAY-CNT
017900            ASCENDING KEY IS WKS-TAB-PAY-FEEID
018000            INDEXED BY IDX-PAY.
018100         10  WKS-TAB-PAY-FEEID  PIC X(20).
018200         10  WKS-TAB-PAY-PAYID  PIC X(20).
018300
018400******************************************************************
018500*         ============= TABLA DE COBROS (ORDENADA) ===========    *
018600******************************************************************
018700 01  WKS-TABLA-FEE.
018800     05  WKS-TAB-FEE-CNT        PIC 9(05) COMP VALUE ZERO.
018900     05  WKS-TAB-FEE OCCURS 1 TO 9000 TIMES
019000            DEPENDING ON WKS-TAB-FEE-CNT
019100            ASCENDING KEY IS WKS-TAB-FEE-LSNID
019200            INDEXED BY IDX-FEE.
019300         10  WKS-TAB-FEE-LSNID  PIC X(20).
019400         10  WKS-TAB-FEE-FEEID  PIC X(20).
019500
019600******************************************************************
019700*         ============= TABLA DE 12 MESES DEL ANIO ============   *
019800******************************************************************
019900 01  WKS-TABLA-MESES.
020000     05  WKS-TAB-MES OCCURS 12 TIMES INDEXED BY IDX-MES.
020100         10  WKS-TAB-MES-PRESENTE   PIC X(01) VALUE 'N'.
020200             88  MES-PRESENTE                 VALUE 'S'.
020300         10  WKS-TAB-MES-RECIBIR    PIC S9(09)V99 VALUE ZERO.
020400         10  WKS-TAB-MES-PAGADO     PIC S9(09)V99 VALUE ZERO.
020500         10  WKS-TAB-MES-NOPAGADO   PIC S9(09)V99 VALUE ZERO.
020600         10  WKS-TAB-MES-DIFEREN    PIC S9(09)V99 VALUE ZERO.
020700         10  WKS-TAB-MES-VERIF      PIC X(02)     VALUE SPACES.
020800
020900******************************************************************
021000*              TABLAS DE ERRORES (RESULTADO DE AUDITORIA)        *
021100******************************************************************
021200 01  WKS-TABLA-FEE-ERR.
021300     05  WKS-TAB-FEE-ERR-CNT    PIC 9(03) COMP VALUE ZERO.
021400     05  WKS-TAB-FEE-ERR OCCURS 1 TO 200 TIMES
021500            DEPENDING ON WKS-TAB-FEE-ERR-CNT
021600            INDEXED BY IDX-FEE-ERR.
021700         10  WKS-FEEERR-LSNID   PIC X(20).
021800         10  WKS-FEEERR-CNT     PIC 9(03).
021900         10  WKS-FEEERR-IDS     PIC X(80).
022000
022100 01  WKS-TABLA-PAY-ERR.
022200     05  WKS-TAB-PAY-ERR-CNT    PIC 9(03) COMP VALUE ZERO.
022300     05  WKS-TAB-PAY-ERR OCCURS 1 TO 200 TIMES
022400            DEPENDING ON WKS-TAB-PAY-ERR-CNT
022500            INDEXED BY IDX-PAY-ERR.
022600         10  WKS-PAYERR-FEEID   PIC X(20).
022700         10  WKS-PAYERR-CNT     PIC 9(03).
022800         10  WKS-PAYERR-IDS     PIC X(80).
022900
023000******************************************************************
023100*   INTERRUPTOR DE BUSQUEDA DE PAGO Y CAMPOS DE CONTROL DE       *
023200*   QUIEBRE PARA LAS RUTINAS DE AUDITORIA 410/420               *
023300******************************************************************
023400 01  WKS-STUMAST-PAGO-SW        PIC 9(01) VALUE ZERO.
023500 01  WKS-FEEID-BUSCADA          PIC X(20) VALUE SPACES.
023600 01  WKS-GRUPO-CONTROL.
023700     05  WKS-GRUPO-LSNID        PIC X(20) VALUE SPACES.
023800     05  WKS-GRUPO-FEEID        PIC X(20) VALUE SPACES.
023900     05  WKS-GRUPO-1ER-FEEID    PIC X(20) VALUE SPACES.
024000     05  WKS-GRUPO-1ER-PAYID    PIC X(20) VALUE SPACES.
024100     05  WKS-GRUPO-CONTADOR     PIC 9(03) VALUE ZERO.
024200     05  WKS-GRUPO-LISTA-IDS    PIC X(80) VALUE SPACES.
024210     05  WKS-GRUPO-ID-ENCONTRADO PIC X(01) VALUE 'N'.
024220         88  GRUPO-ID-ENCONTRADO         VALUE 'S'.
024230     05  WKS-GRUPO-TAB-CNT      PIC 9(03) COMP VALUE ZERO.
024235*----> TOPE DE 20 IDS DISTINTOS POR GRUPO; ALCANZA DE SOBRA PARA LA
024236*----> LISTA, QUE YA SE TRUNCA SOLA AL LLENAR WKS-GRUPO-LISTA-IDS.
024240     05  WKS-GRUPO-TAB-IDS OCCURS 20 TIMES
024250            INDEXED BY IDX-GRUPO-TAB
024260            PIC X(20) VALUE SPACES.
024300
024400******************************************************************
024500*      C A M P O S   D E   T R A B A J O   D E L   R E P O R T E *
024600******************************************************************
024700 01  WKS-RL-CAMPOS.
024800     05  WKS-RL-MES             PIC X(07)     VALUE SPACES.
024900     05  WKS-RL-SHOULD          PIC S9(07)V99 VALUE ZERO.
025000     05  WKS-RL-PAID            PIC S9(07)V99 VALUE ZERO.
025100     05  WKS-RL-UNPAID          PIC S9(07)V99 VALUE ZERO.
025200     05  WKS-RL-VERIFY          PIC X(02)     VALUE SPACES.
025300     05  WKS-RL-FEEERR-LSNID    PIC X(20)     VALUE SPACES.
025400     05  WKS-RL-FEEERR-CNT      PIC 9(03)     VALUE ZERO.
025500     05  WKS-RL-FEEERR-IDS      PIC X(80)     VALUE SPACES.
025600     05  WKS-RL-PAYERR-FEEID    PIC X(20)     VALUE SPACES.
025700     05  WKS-RL-PAYERR-CNT      PIC 9(03)     VALUE ZERO.
025800     05  WKS-RL-PAYERR-IDS      PIC X(80)     VALUE SPACES.
025900 01  WKS-RL-CAMPOS-R REDEFINES WKS-RL-CAMPOS.
026000     05  WKS-RL-MES-VW          PIC X(07).
026100     05  FILLER                 PIC X(155).
026200
026300******************************************************************
026400*                  MAQUETACION REPORTE DE SALIDA                 *
026500******************************************************************
026600 REPORT SECTION.
026700 RD  MONITOR-RPT
026800     LINE LIMIT IS 60
026900     PAGE LIMIT IS 60
027000     HEADING 1
027100     FIRST DETAIL 5
027200     LAST DETAIL 56
027300     FOOTING 58.
027400
027500 01  TYPE IS PH.
027600     02 LINE 1.
027700        03 COLUMN   1  PIC X(40) VALUE
027800           'ANNUAL MONTHLY INCOME DATA MONITOR'.
027900        03 COLUMN 101  PIC X(06) VALUE 'PAGINA'.
028000        03 COLUMN 109  PIC ZZZ9  SOURCE PAGE-COUNTER IN
028100                                        MONITOR-RPT.
028200     02 LINE 2.
028300        03 COLUMN   1  PIC X(11) VALUE 'ANIO BASE :'.
028400        03 COLUMN  13  PIC X(04) SOURCE WKS-ANIO-OBJETIVO.
028500     02 LINE 3.
028600        03 COLUMN   1  PIC X(115) VALUE ALL '='.
028700
028800 01  RESUMENLINE TYPE IS DETAIL.
028900     02 LINE PLUS 2.
029000        03 COLUMN   1  PIC X(24) VALUE 'MESES TOTALES        : '.
029100        03 COLUMN  26  PIC ZZ9   SOURCE WKS-CNT-TOTAL-MESES.
029200     02 LINE PLUS 1.
029300        03 COLUMN   1  PIC X(24) VALUE 'MESES CORRECTOS      : '.
029400        03 COLUMN  26  PIC ZZ9   SOURCE WKS-CNT-CORRECT-MESES.
029500     02 LINE PLUS 1.
029600        03 COLUMN   1  PIC X(24) VALUE 'MESES CON ERROR      : '.
029700        03 COLUMN  26  PIC ZZ9   SOURCE WKS-CNT-ERROR-MESES.
029800     02 LINE PLUS 1.
029900        03 COLUMN   1  PIC X(24) VALUE 'RESULTADO FINAL      : '.
030000        03 COLUMN  26  PIC X(20) SOURCE WKS-RESULTADO-FINAL.
030100
030200 01  TABLAMESENC TYPE IS DETAIL.
030300     02 LINE PLUS 2.
030400        03 COLUMN   1  PIC X(90) VALUE ALL '-'.
030500     02 LINE PLUS 1.
030600        03 COLUMN   1  PIC X(05) VALUE 'MONTH'.
030700        03 COLUMN  12  PIC X(14) VALUE 'SHOULD-PAY'.
030800        03 COLUMN  30  PIC X(14) VALUE 'PAID'.
030900        03 COLUMN  48  PIC X(14) VALUE 'UNPAID'.
031000        03 COLUMN  64  PIC X(06) VALUE 'VERIFY'.
031100     02 LINE PLUS 1.
031200        03 COLUMN   1  PIC X(90) VALUE ALL '-'.
031300
031400 01  MESDETALLE TYPE IS DETAIL.
031500     02 LINE PLUS 1.
031600        03 COLUMN   1  PIC X(07)          SOURCE WKS-RL-MES.
031700        03 COLUMN  12  PIC ZZZ,ZZ9.99-    SOURCE WKS-RL-SHOULD.
031800        03 COLUMN  30  PIC ZZZ,ZZ9.99-    SOURCE WKS-RL-PAID.
031900        03 COLUMN  48  PIC ZZZ,ZZ9.99-    SOURCE WKS-RL-UNPAID.
032000        03 COLUMN  64  PIC X(02)          SOURCE WKS-RL-VERIFY.
032100
032200 01  TABLAMESFIN TYPE IS DETAIL.
032300     02 LINE PLUS 1.
032400        03 COLUMN   1  PIC X(90) VALUE ALL '-'.
032500
032600 01  FEEERRENCAB TYPE IS DETAIL.
032700     02 LINE PLUS 2.
032800        03 COLUMN   1  PIC X(70) VALUE
032900           'AUDITORIA LESSON-FEE - UNA LECCION DEBE TENER UNA SOLA'.
033000     02 LINE PLUS 1.
033100        03 COLUMN   1  PIC X(70) VALUE
033200           'CUOTA (LSN-FEE-ID) ASOCIADA - LECCIONES INCUMPLIENDO:'.
033300     02 LINE PLUS 1.
033400        03 COLUMN   1  PIC X(20) VALUE 'LESSON-ID'.
033500        03 COLUMN  25  PIC X(09) VALUE 'FEE-COUNT'.
033600        03 COLUMN  38  PIC X(07) VALUE 'FEE-IDS'.
033700
033800 01  FEEERRLINE TYPE IS DETAIL.
033900     02 LINE PLUS 1.
034000        03 COLUMN   1  PIC X(20) SOURCE WKS-RL-FEEERR-LSNID.
034100        03 COLUMN  27  PIC ZZ9   SOURCE WKS-RL-FEEERR-CNT.
034200        03 COLUMN  38  PIC X(80) SOURCE WKS-RL-FEEERR-IDS.
034300
034400 01  PAYERRENCAB TYPE IS DETAIL.
034500     02 LINE PLUS 2.
034600        03 COLUMN   1  PIC X(70) VALUE
034700           'AUDITORIA LESSON-PAY - UNA CUOTA (LSN-FEE-ID) DEBE TENER'.
034800     02 LINE PLUS 1.
034900        03 COLUMN   1  PIC X(70) VALUE
035000           'UN SOLO PAGO (RELACION 1:1) - CUOTAS INCUMPLIENDO:'.
035100     02 LINE PLUS 1.
035200        03 COLUMN   1  PIC X(20) VALUE 'LSN-FEE-ID'.
035300        03 COLUMN  25  PIC X(09) VALUE 'PAY-COUNT'.
035400        03 COLUMN  38  PIC X(07) VALUE 'PAY-IDS'.
035500
035600 01  PAYERRLINE TYPE IS DETAIL.
035700     02 LINE PLUS 1.
035800        03 COLUMN   1  PIC X(20) SOURCE WKS-RL-PAYERR-FEEID.
035900        03 COLUMN  27  PIC ZZ9   SOURCE WKS-RL-PAYERR-CNT.
036000        03 COLUMN  38  PIC X(80) SOURCE WKS-RL-PAYERR-IDS.
036100
036200 01  WARNLINE TYPE IS DETAIL.
036300     02 LINE PLUS 2.
036400        03 COLUMN   1  PIC X(70) VALUE
036500           '*** ADVERTENCIA: HAY MESES NG PERO AMBAS AUDITORIAS   ***'.
036600     02 LINE PLUS 1.
036700        03 COLUMN   1  PIC X(70) VALUE
036800           '*** SALIERON VACIAS -- POSIBLE PROBLEMA DE DATOS NUEVO ***'.
036900
037000 01  TRAILERLINE TYPE IS DETAIL.
037100     02 LINE PLUS 2.
037200        03 COLUMN   1  PIC X(50) VALUE
037300           'FIN DE REPORTE KNDB2020 - ESTATUS:'.
037400        03 COLUMN  52  PIC X(07) SOURCE WKS-ESTATUS-JOB.
037500
037600 01  TYPE IS PF.
037700     02  LINE PLUS 0.
037800         03 COLUMN  1   PIC X(25) VALUE
037900            'FECHA Y HORA DE OPERACION'.
038000         03 COLUMN 28   PIC 99/99/9999 SOURCE WKS-PARM-FECHA-BASE.
038100         03 COLUMN 56   PIC X(16) VALUE 'KNPIANO - PIANO '.
038200
038300******************************************************************
038400 PROCEDURE DIVISION.
038500******************************************************************
038600 000-MAIN SECTION.
038700     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
038800     PERFORM 150-ABRE-ARCHIVOS     THRU 150-ABRE-ARCHIVOS-E
038900     PERFORM 200-CARGA-TABLA-PAY   THRU 200-CARGA-TABLA-PAY-E
039000     PERFORM 210-CARGA-TABLA-FEE   THRU 210-CARGA-TABLA-FEE-E
039100     PERFORM 300-CALCULA-RESUMEN-MES
039200                                  THRU 300-CALCULA-RESUMEN-MES-E
039300     IF WKS-CNT-ERROR-MESES > 0
039400        PERFORM 400-AUDITA-FEE     THRU 400-AUDITA-FEE-E
039500        PERFORM 410-AUDITA-PAY     THRU 410-AUDITA-PAY-E
039600        MOVE 'WARNING' TO WKS-ESTATUS-JOB
039700     ELSE
039800        MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
039900     END-IF
040000     PERFORM 500-EMITE-REPORTE     THRU 500-EMITE-REPORTE-E
040100     PERFORM 900-ESCRIBE-BITACORA  THRU 900-ESCRIBE-BITACORA-E
040200     PERFORM 950-CIERRA-ARCHIVOS   THRU 950-CIERRA-ARCHIVOS-E
040300     STOP RUN.
040400 000-MAIN-E. EXIT.
040500
040600******************************************************************
040700*            V A L I D A C I O N   D E   P A R A M E T R O S     *
040800******************************************************************
040900 100-VALIDA-PARAMETROS SECTION.
041000     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
041100     MOVE WKS-PARM-ANIO TO WKS-ANIO-OBJETIVO.
041200 100-VALIDA-PARAMETROS-E. EXIT.
041300
041400******************************************************************
041500*                 A P E R T U R A   D E   A R C H I V O S        *
041600******************************************************************
041700*----> LESSON-FEE Y LESSON-PAY SE ABREN Y CIERRAN DENTRO DE LAS
041800*----> RUTINAS DE CARGA DE TABLA (200/202/210/220), YA QUE CADA
041900*----> UNA SE LEE UNA SOLA VEZ DESDE SU PROPIA INPUT PROCEDURE.
042000 150-ABRE-ARCHIVOS SECTION.
042100     OPEN OUTPUT MONITOR-REPORT
042200     OPEN OUTPUT RUN-LOG
042300     INITIATE MONITOR-RPT.
042400 150-ABRE-ARCHIVOS-E. EXIT.
042500
042600******************************************************************
042700*      C A R G A   D E   T A B L A   D E   P A G O S   (SORT)    *
042800******************************************************************
042900 200-CARGA-TABLA-PAY SECTION.
043000     SORT WORKFILE-PAY ON ASCENDING KEY WKF-PAY-FEE-ID
043100          INPUT PROCEDURE  IS 202-LEE-Y-RELEASA-PAY
043200          OUTPUT PROCEDURE IS 205-VUELCA-TABLA-PAY
043300     MOVE SORT-RETURN TO FS-SORT
043400     IF FS-SORT NOT EQUAL ZERO
043500        DISPLAY '*** KNDB2020 - SORT PAY RETURN <> 0 ***'
043600                UPON CONSOLE
043700     END-IF.
043800 200-CARGA-TABLA-PAY-E. EXIT.
043900
044000 202-LEE-Y-RELEASA-PAY SECTION.
044100     OPEN INPUT LESSON-PAY
044200     MOVE ZERO TO WKS-FIN-WORKPAY
044300     PERFORM 203-LEE-LSNPAY THRU 203-LEE-LSNPAY-E
044400     PERFORM 204-RELEASA-LSNPAY THRU 204-RELEASA-LSNPAY-E
044500             UNTIL FIN-WORKPAY
044600     CLOSE LESSON-PAY.
044700 202-LEE-Y-RELEASA-PAY-E. EXIT.
044800
044900 203-LEE-LSNPAY SECTION.
045000     READ LESSON-PAY
045100          AT END SET FIN-WORKPAY TO TRUE
045200     END-READ.
045300 203-LEE-LSNPAY-E. EXIT.
045400
045500 204-RELEASA-LSNPAY SECTION.
045600     ADD 1 TO WKS-CNT-LEIDOS-PAY
045700     MOVE SPACES         TO WKF-PAY-REG
045800     MOVE LSN-FEE-ID OF REG-LESSON-PAY TO WKF-PAY-FEE-ID
045900     MOVE LSN-PAY-ID     TO WKF-PAY-PAY-ID
046000     RELEASE WKF-PAY-REG
046100     PERFORM 203-LEE-LSNPAY THRU 203-LEE-LSNPAY-E.
046200 204-RELEASA-LSNPAY-E. EXIT.
046300
046400 205-VUELCA-TABLA-PAY SECTION.
046500     MOVE ZERO TO WKS-TAB-PAY-CNT
046600     MOVE ZERO TO WKS-FIN-WORKPAY
046700     PERFORM 206-RETORNA-WORKPAY THRU 206-RETORNA-WORKPAY-E
046800     PERFORM 207-ACUMULA-WORKPAY THRU 207-ACUMULA-WORKPAY-E
046900             UNTIL FIN-WORKPAY.
047000 205-VUELCA-TABLA-PAY-E. EXIT.
047100
047200 206-RETORNA-WORKPAY SECTION.
047300     RETURN WORKFILE-PAY
047400            AT END SET FIN-WORKPAY TO TRUE
047500     END-RETURN.
047600 206-RETORNA-WORKPAY-E. EXIT.
047700
047800 207-ACUMULA-WORKPAY SECTION.
047900     ADD 1 TO WKS-TAB-PAY-CNT
048000     MOVE WKF-PAY-FEE-ID TO WKS-TAB-PAY-FEEID (WKS-TAB-PAY-CNT)
048100     MOVE WKF-PAY-PAY-ID TO WKS-TAB-PAY-PAYID (WKS-TAB-PAY-CNT)
048200     PERFORM 206-RETORNA-WORKPAY THRU 206-RETORNA-WORKPAY-E.
048300 207-ACUMULA-WORKPAY-E. EXIT.
048400
048500******************************************************************
048600*   C A R G A   D E   T A B L A   D E   C O B R O S   (SORT)     *
048700*   Y   A C U M U L A C I O N   D E   M E S E S   D E L   A N I O
048800******************************************************************
048900 210-CARGA-TABLA-FEE SECTION.
049000     SORT WORKFILE-FEE ON ASCENDING KEY WKF-FEE-LESSON-ID
049100          INPUT PROCEDURE  IS 220-FILTRA-Y-ACUMULA-FEE
049200          OUTPUT PROCEDURE IS 230-VUELCA-TABLA-FEE
049300     MOVE SORT-RETURN TO FS-SORT
049400     IF FS-SORT NOT EQUAL ZERO
049500        DISPLAY '*** KNDB2020 - SORT FEE RETURN <> 0 ***'
049600                UPON CONSOLE
049700     END-IF.
049800 210-CARGA-TABLA-FEE-E. EXIT.
049900
050000 220-FILTRA-Y-ACUMULA-FEE SECTION.
050100     OPEN INPUT LESSON-FEE
050200     MOVE ZERO TO WKS-FIN-LSNFEE
050300     PERFORM 221-LEE-LSNFEE THRU 221-LEE-LSNFEE-E
050400     PERFORM 222-PROCESA-LSNFEE THRU 222-PROCESA-LSNFEE-E
050500             UNTIL FIN-LSNFEE
050600     CLOSE LESSON-FEE.
050700 220-FILTRA-Y-ACUMULA-FEE-E. EXIT.
050800
050900 221-LEE-LSNFEE SECTION.
051000     READ LESSON-FEE
051100          AT END SET FIN-LSNFEE TO TRUE
051200     END-READ.
051300 221-LEE-LSNFEE-E. EXIT.
051400
051500 222-PROCESA-LSNFEE SECTION.
051600     ADD 1 TO WKS-CNT-LEIDOS-FEE
051700     MOVE ZERO TO WKS-FEE-DEL-ANIO
051800     IF LSN-MONTH (1:4) EQUAL WKS-ANIO-OBJETIVO
051900        SET FEE-ES-DEL-ANIO TO TRUE
052000     END-IF
052100     IF FEE-ES-DEL-ANIO
052200        MOVE SPACES         TO WKF-FEE-REG
052300        MOVE LESSON-ID      TO WKF-FEE-LESSON-ID
052400        MOVE LSN-FEE-ID OF REG-LESSON-FEE TO WKF-FEE-FEE-ID
052500        RELEASE WKF-FEE-REG
052600        MOVE LSN-MONTH (6:2) TO WKS-FEE-MES-NUM
052700        SET IDX-MES TO WKS-FEE-MES-NUM
052800        SET MES-PRESENTE (IDX-MES) TO TRUE
052900        ADD LSN-FEE TO WKS-TAB-MES-RECIBIR (IDX-MES)
053000        PERFORM 223-BUSCA-PAGO THRU 223-BUSCA-PAGO-E
053100        IF WKS-STUMAST-PAGO-SW EQUAL 1
053200           ADD LSN-FEE TO WKS-TAB-MES-PAGADO (IDX-MES)
053300        ELSE
053400           ADD LSN-FEE TO WKS-TAB-MES-NOPAGADO (IDX-MES)
053500        END-IF
053600     END-IF
053700     PERFORM 221-LEE-LSNFEE THRU 221-LEE-LSNFEE-E.
053800 222-PROCESA-LSNFEE-E. EXIT.
053900
054000 223-BUSCA-PAGO SECTION.
054100     MOVE ZERO TO WKS-STUMAST-PAGO-SW
054200     MOVE LSN-FEE-ID OF REG-LESSON-FEE TO WKS-FEEID-BUSCADA
054300     SET IDX-PAY TO 1
054400     IF WKS-TAB-PAY-CNT > 0
054500        SEARCH ALL WKS-TAB-PAY
054600           WHEN WKS-TAB-PAY-FEEID (IDX-PAY) EQUAL
054700                WKS-FEEID-BUSCADA
054800                MOVE 1 TO WKS-STUMAST-PAGO-SW
054900        END-SEARCH
055000     END-IF.
055100 223-BUSCA-PAGO-E. EXIT.
055200
055300 230-VUELCA-TABLA-FEE SECTION.
055400     MOVE ZERO TO WKS-TAB-FEE-CNT WKS-FIN-WORKFEE
055500     PERFORM 231-RETORNA-WORKFEE THRU 231-RETORNA-WORKFEE-E
055600     PERFORM 232-ACUMULA-WORKFEE THRU 232-ACUMULA-WORKFEE-E
055700             UNTIL FIN-WORKFEE.
055800 230-VUELCA-TABLA-FEE-E. EXIT.
055900
056000 231-RETORNA-WORKFEE SECTION.
056100     RETURN WORKFILE-FEE
056200            AT END SET FIN-WORKFEE TO TRUE
056300     END-RETURN.
056400 231-RETORNA-WORKFEE-E. EXIT.
056500
056600 232-ACUMULA-WORKFEE SECTION.
056700     ADD 1 TO WKS-TAB-FEE-CNT
056800     MOVE WKF-FEE-LESSON-ID TO WKS-TAB-FEE-LSNID (WKS-TAB-FEE-CNT)
056900     MOVE WKF-FEE-FEE-ID    TO WKS-TAB-FEE-FEEID (WKS-TAB-FEE-CNT)
057000     PERFORM 231-RETORNA-WORKFEE THRU 231-RETORNA-WORKFEE-E.
057100 232-ACUMULA-WORKFEE-E. EXIT.
057200
057300******************************************************************
057400*          C A L C U L O   D E L   R E S U M E N   M E N S U A L *
057500******************************************************************
057600 300-CALCULA-RESUMEN-MES SECTION.
057700     MOVE ZERO TO WKS-CNT-TOTAL-MESES WKS-CNT-CORRECT-MESES
057800                  WKS-CNT-ERROR-MESES
057900     SET IDX-MES TO 1
058000     PERFORM 310-EVALUA-UN-MES THRU 310-EVALUA-UN-MES-E
058100             VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > 12
058200     IF WKS-CNT-ERROR-MESES > 0
058300        MOVE 'ERROR MONTHS EXIST' TO WKS-RESULTADO-FINAL
058400     ELSE
058500        MOVE 'ALL CORRECT'        TO WKS-RESULTADO-FINAL
058600     END-IF.
058700 300-CALCULA-RESUMEN-MES-E. EXIT.
058800
058900 310-EVALUA-UN-MES SECTION.
059000     IF MES-PRESENTE (IDX-MES)
059100        ADD 1 TO WKS-CNT-TOTAL-MESES
059200        COMPUTE WKS-TAB-MES-DIFEREN (IDX-MES) =
059300                WKS-TAB-MES-RECIBIR (IDX-MES) -
059400                (WKS-TAB-MES-PAGADO (IDX-MES) +
059500                 WKS-TAB-MES-NOPAGADO (IDX-MES))
059600        IF WKS-TAB-MES-DIFEREN (IDX-MES) EQUAL ZERO
059700           MOVE 'OK' TO WKS-TAB-MES-VERIF (IDX-MES)
059800           ADD 1 TO WKS-CNT-CORRECT-MESES
059900        ELSE
060000           MOVE 'NG' TO WKS-TAB-MES-VERIF (IDX-MES)
060100           ADD 1 TO WKS-CNT-ERROR-MESES
060200        END-IF
060300     END-IF.
060400 310-EVALUA-UN-MES-E. EXIT.
060500
060600******************************************************************
060700*          A U D I T O R I A   D E   L E S S O N - F E E         *
060800*   (TABLA WKS-TAB-FEE YA VIENE ORDENADA POR LESSON-ID)          *
060900******************************************************************
061000 400-AUDITA-FEE SECTION.
061100     MOVE ZERO TO WKS-TAB-FEE-ERR-CNT
061200     IF WKS-TAB-FEE-CNT > 0
061300        SET IDX-FEE TO 1
061400        PERFORM 410-PROCESA-GRUPO-FEE THRU 410-PROCESA-GRUPO-FEE-E
061500                UNTIL IDX-FEE > WKS-TAB-FEE-CNT
061600     END-IF.
061700 400-AUDITA-FEE-E. EXIT.
061800
061900 410-PROCESA-GRUPO-FEE SECTION.
062000     MOVE WKS-TAB-FEE-LSNID (IDX-FEE) TO WKS-GRUPO-LSNID
062100     MOVE WKS-TAB-FEE-FEEID (IDX-FEE) TO WKS-GRUPO-1ER-FEEID
062200     MOVE SPACES                      TO WKS-GRUPO-LISTA-IDS
062300     MOVE 1                           TO WKS-GRUPO-CONTADOR
062310     MOVE 1                           TO WKS-GRUPO-TAB-CNT
062320     MOVE WKS-GRUPO-1ER-FEEID         TO WKS-GRUPO-TAB-IDS (1)
062400     STRING WKS-GRUPO-1ER-FEEID DELIMITED BY SPACE
062500            INTO WKS-GRUPO-LISTA-IDS
062600     SET IDX-FEE UP BY 1
062700     PERFORM 411-ACUMULA-DUPLICADO-FEE
062800                               THRU 411-ACUMULA-DUPLICADO-FEE-E
062900             UNTIL IDX-FEE > WKS-TAB-FEE-CNT
063000                OR WKS-TAB-FEE-LSNID (IDX-FEE) NOT EQUAL
063100                   WKS-GRUPO-LSNID
063200     IF WKS-GRUPO-CONTADOR > 1
063300        ADD 1 TO WKS-TAB-FEE-ERR-CNT
063400        MOVE WKS-GRUPO-LSNID     TO
063500             WKS-FEEERR-LSNID (WKS-TAB-FEE-ERR-CNT)
063600        MOVE WKS-GRUPO-CONTADOR  TO
063700             WKS-FEEERR-CNT   (WKS-TAB-FEE-ERR-CNT)
063800        MOVE WKS-GRUPO-LISTA-IDS TO
063900             WKS-FEEERR-IDS   (WKS-TAB-FEE-ERR-CNT)
064000     END-IF.
064100 410-PROCESA-GRUPO-FEE-E. EXIT.
064200
064210*----> UN FEE-ID PUEDE REPETIRSE MAS DE UNA VEZ DENTRO DEL GRUPO
064220*----> (NO SOLO CONTRA EL PRIMERO); SE BUSCA CONTRA TODOS LOS
064230*----> QUE YA ESTAN EN WKS-GRUPO-TAB-IDS ANTES DE SUMARLO COMO
064240*----> UN FEE-ID DISTINTO NUEVO.
064300 411-ACUMULA-DUPLICADO-FEE SECTION.
064310     MOVE 'N' TO WKS-GRUPO-ID-ENCONTRADO
064320     SET IDX-GRUPO-TAB TO 1
064330     PERFORM 412-BUSCA-FEEID-EN-GRUPO
064340                             THRU 412-BUSCA-FEEID-EN-GRUPO-E
064350             UNTIL IDX-GRUPO-TAB > WKS-GRUPO-TAB-CNT
064360                OR GRUPO-ID-ENCONTRADO
064400     IF NOT GRUPO-ID-ENCONTRADO
064500        ADD 1 TO WKS-GRUPO-CONTADOR
064510        IF WKS-GRUPO-TAB-CNT < 20
064515           ADD 1 TO WKS-GRUPO-TAB-CNT
064520           MOVE WKS-TAB-FEE-FEEID (IDX-FEE) TO
064530                WKS-GRUPO-TAB-IDS (WKS-GRUPO-TAB-CNT)
064540        END-IF
064600        STRING ',' DELIMITED BY SIZE
064700               WKS-TAB-FEE-FEEID (IDX-FEE) DELIMITED BY SPACE
064800               INTO WKS-GRUPO-LISTA-IDS
064900               ON OVERFLOW CONTINUE
065000        END-STRING
065100     END-IF
065200     SET IDX-FEE UP BY 1.
065210 411-ACUMULA-DUPLICADO-FEE-E. EXIT.
065220
065230 412-BUSCA-FEEID-EN-GRUPO SECTION.
065240     IF WKS-TAB-FEE-FEEID (IDX-FEE) EQUAL
065250        WKS-GRUPO-TAB-IDS (IDX-GRUPO-TAB)
065260        MOVE 'S' TO WKS-GRUPO-ID-ENCONTRADO
065270     END-IF
065280     SET IDX-GRUPO-TAB UP BY 1.
065290 412-BUSCA-FEEID-EN-GRUPO-E. EXIT.
065400
065500******************************************************************
065600*          A U D I T O R I A   D E   L E S S O N - P A Y         *
065700*   (TABLA WKS-TAB-PAY YA VIENE ORDENADA POR LSN-FEE-ID)         *
065800******************************************************************
065900 410-AUDITA-PAY SECTION.
066000     MOVE ZERO TO WKS-TAB-PAY-ERR-CNT
066100     IF WKS-TAB-PAY-CNT > 0
066200        SET IDX-PAY TO 1
066300        PERFORM 420-PROCESA-GRUPO-PAY THRU 420-PROCESA-GRUPO-PAY-E
066400                UNTIL IDX-PAY > WKS-TAB-PAY-CNT
066500     END-IF.
066600 410-AUDITA-PAY-E. EXIT.
066700
066800 420-PROCESA-GRUPO-PAY SECTION.
066900     MOVE WKS-TAB-PAY-FEEID (IDX-PAY) TO WKS-GRUPO-FEEID
067000     MOVE WKS-TAB-PAY-PAYID (IDX-PAY) TO WKS-GRUPO-1ER-PAYID
067100     MOVE SPACES                      TO WKS-GRUPO-LISTA-IDS
067200     MOVE 1                           TO WKS-GRUPO-CONTADOR
067210     MOVE 1                           TO WKS-GRUPO-TAB-CNT
067220     MOVE WKS-GRUPO-1ER-PAYID         TO WKS-GRUPO-TAB-IDS (1)
067300     STRING WKS-GRUPO-1ER-PAYID DELIMITED BY SPACE
067400            INTO WKS-GRUPO-LISTA-IDS
067500     SET IDX-PAY UP BY 1
067600     PERFORM 421-ACUMULA-DUPLICADO-PAY
067700                               THRU 421-ACUMULA-DUPLICADO-PAY-E
067800             UNTIL IDX-PAY > WKS-TAB-PAY-CNT
067900                OR WKS-TAB-PAY-FEEID (IDX-PAY) NOT EQUAL
068000                   WKS-GRUPO-FEEID
068100     IF WKS-GRUPO-CONTADOR > 1
068200        ADD 1 TO WKS-TAB-PAY-ERR-CNT
068300        MOVE WKS-GRUPO-FEEID     TO
068400             WKS-PAYERR-FEEID (WKS-TAB-PAY-ERR-CNT)
068500        MOVE WKS-GRUPO-CONTADOR  TO
068600             WKS-PAYERR-CNT   (WKS-TAB-PAY-ERR-CNT)
068700        MOVE WKS-GRUPO-LISTA-IDS TO
068800             WKS-PAYERR-IDS   (WKS-TAB-PAY-ERR-CNT)
068900     END-IF.
069000 420-PROCESA-GRUPO-PAY-E. EXIT.
069010
069020*----> UN PAY-ID PUEDE REPETIRSE MAS DE UNA VEZ DENTRO DEL GRUPO
069030*----> (NO SOLO CONTRA EL PRIMERO); SE BUSCA CONTRA TODOS LOS
069040*----> QUE YA ESTAN EN WKS-GRUPO-TAB-IDS ANTES DE SUMARLO COMO
069050*----> UN PAY-ID DISTINTO NUEVO.
069200 421-ACUMULA-DUPLICADO-PAY SECTION.
069210     MOVE 'N' TO WKS-GRUPO-ID-ENCONTRADO
069220     SET IDX-GRUPO-TAB TO 1
069230     PERFORM 422-BUSCA-PAYID-EN-GRUPO
069240                             THRU 422-BUSCA-PAYID-EN-GRUPO-E
069250             UNTIL IDX-GRUPO-TAB > WKS-GRUPO-TAB-CNT
069260                OR GRUPO-ID-ENCONTRADO
069270     IF NOT GRUPO-ID-ENCONTRADO
069400        ADD 1 TO WKS-GRUPO-CONTADOR
069405        IF WKS-GRUPO-TAB-CNT < 20
069410           ADD 1 TO WKS-GRUPO-TAB-CNT
069420           MOVE WKS-TAB-PAY-PAYID (IDX-PAY) TO
069430                WKS-GRUPO-TAB-IDS (WKS-GRUPO-TAB-CNT)
069440        END-IF
069500        STRING ',' DELIMITED BY SIZE
069600               WKS-TAB-PAY-PAYID (IDX-PAY) DELIMITED BY SPACE
069700               INTO WKS-GRUPO-LISTA-IDS
069800               ON OVERFLOW CONTINUE
069900        END-STRING
070000     END-IF
070100     SET IDX-PAY UP BY 1.
070150 421-ACUMULA-DUPLICADO-PAY-E. EXIT.
070160
070170 422-BUSCA-PAYID-EN-GRUPO SECTION.
070180     IF WKS-TAB-PAY-PAYID (IDX-PAY) EQUAL
070190        WKS-GRUPO-TAB-IDS (IDX-GRUPO-TAB)
070195        MOVE 'S' TO WKS-GRUPO-ID-ENCONTRADO
070200     END-IF
070210     SET IDX-GRUPO-TAB UP BY 1.
070220 422-BUSCA-PAYID-EN-GRUPO-E. EXIT.
070300
070400******************************************************************
070500*                  E M I S I O N   D E L   R E P O R T E         *
070600******************************************************************
070700 500-EMITE-REPORTE SECTION.
070800     GENERATE RESUMENLINE
070900     IF WKS-CNT-ERROR-MESES > 0
071000        GENERATE TABLAMESENC
071100        SET IDX-MES TO 1
071200        PERFORM 510-GENERA-LINEA-MES THRU 510-GENERA-LINEA-MES-E
071300                VARYING IDX-MES FROM 1 BY 1 UNTIL IDX-MES > 12
071400        GENERATE TABLAMESFIN
071500     END-IF
071600     IF WKS-TAB-FEE-ERR-CNT > 0
071700        GENERATE FEEERRENCAB
071800        PERFORM 520-GENERA-LINEA-FEEERR
071900                                  THRU 520-GENERA-LINEA-FEEERR-E
072000                VARYING IDX-FEE-ERR FROM 1 BY 1
072100                UNTIL IDX-FEE-ERR > WKS-TAB-FEE-ERR-CNT
072200     END-IF
072300     IF WKS-TAB-PAY-ERR-CNT > 0
072400        GENERATE PAYERRENCAB
072500        PERFORM 530-GENERA-LINEA-PAYERR
072600                                  THRU 530-GENERA-LINEA-PAYERR-E
072700                VARYING IDX-PAY-ERR FROM 1 BY 1
072800                UNTIL IDX-PAY-ERR > WKS-TAB-PAY-ERR-CNT
072900     END-IF
073000     IF WKS-CNT-ERROR-MESES > 0
073100        AND WKS-TAB-FEE-ERR-CNT EQUAL ZERO
073200        AND WKS-TAB-PAY-ERR-CNT EQUAL ZERO
073300        GENERATE WARNLINE
073400     END-IF
073500     GENERATE TRAILERLINE
073600     TERMINATE MONITOR-RPT.
073700 500-EMITE-REPORTE-E. EXIT.
073800
073900 510-GENERA-LINEA-MES SECTION.
074000     IF MES-PRESENTE (IDX-MES)
074100        STRING WKS-ANIO-OBJETIVO DELIMITED BY SIZE
074200               '-'               DELIMITED BY SIZE
074300               INTO WKS-RL-MES
074400        MOVE IDX-MES              TO WKS-FEE-MES-NUM
074500        MOVE WKS-TAB-MES-RECIBIR  (IDX-MES) TO WKS-RL-SHOULD
074600        MOVE WKS-TAB-MES-PAGADO   (IDX-MES) TO WKS-RL-PAID
074700        MOVE WKS-TAB-MES-NOPAGADO (IDX-MES) TO WKS-RL-UNPAID
074800        MOVE WKS-TAB-MES-VERIF    (IDX-MES) TO WKS-RL-VERIFY
074900        GENERATE MESDETALLE
075000     END-IF.
075100 510-GENERA-LINEA-MES-E. EXIT.
075200
075300 520-GENERA-LINEA-FEEERR SECTION.
075400     MOVE WKS-FEEERR-LSNID (IDX-FEE-ERR) TO WKS-RL-FEEERR-LSNID
075500     MOVE WKS-FEEERR-CNT   (IDX-FEE-ERR) TO WKS-RL-FEEERR-CNT
075600     MOVE WKS-FEEERR-IDS   (IDX-FEE-ERR) TO WKS-RL-FEEERR-IDS
075700     GENERATE FEEERRLINE.
075800 520-GENERA-LINEA-FEEERR-E. EXIT.
075900
076000 530-GENERA-LINEA-PAYERR SECTION.
076100     MOVE WKS-PAYERR-FEEID (IDX-PAY-ERR) TO WKS-RL-PAYERR-FEEID
076200     MOVE WKS-PAYERR-CNT   (IDX-PAY-ERR) TO WKS-RL-PAYERR-CNT
076300     MOVE WKS-PAYERR-IDS   (IDX-PAY-ERR) TO WKS-RL-PAYERR-IDS
076400     GENERATE PAYERRLINE.
076500 530-GENERA-LINEA-PAYERR-E. EXIT.
076600
076700******************************************************************
076800*                  E S C R I B E   B I T A C O R A                *
076900******************************************************************
077000 900-ESCRIBE-BITACORA SECTION.
077100     MOVE SPACES TO WKS-LINEA-BITACORA
077200     STRING 'KNDB2020 INICIO ANIO=' DELIMITED BY SIZE
077300            WKS-ANIO-OBJETIVO       DELIMITED BY SIZE
077400            INTO WKS-LINEA-BITACORA
077500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
077600
077700     MOVE SPACES TO WKS-LINEA-BITACORA
077800     MOVE WKS-CNT-LEIDOS-FEE TO WKS-CNT-EDIT
077900     STRING 'LEIDOS LESSON-FEE     : ' DELIMITED BY SIZE
078000            WKS-CNT-EDIT               DELIMITED BY SIZE
078100            INTO WKS-LINEA-BITACORA
078200     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
078300
078400     MOVE SPACES TO WKS-LINEA-BITACORA
078500     MOVE WKS-CNT-LEIDOS-PAY TO WKS-CNT-EDIT
078600     STRING 'LEIDOS LESSON-PAY     : ' DELIMITED BY SIZE
078700            WKS-CNT-EDIT               DELIMITED BY SIZE
078800            INTO WKS-LINEA-BITACORA
078900     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
079000
079100     MOVE SPACES TO WKS-LINEA-BITACORA
079200     MOVE WKS-CNT-ERROR-MESES TO WKS-CNT-EDIT
079300     STRING 'MESES CON ERROR       : ' DELIMITED BY SIZE
079400            WKS-CNT-EDIT               DELIMITED BY SIZE
079500            INTO WKS-LINEA-BITACORA
079600     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
079700
079800     MOVE SPACES TO WKS-LINEA-BITACORA
079900     STRING 'KNDB2020 FIN ESTATUS=' DELIMITED BY SIZE
080000            WKS-ESTATUS-JOB        DELIMITED BY SIZE
080100            INTO WKS-LINEA-BITACORA
080200     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA.
080300 900-ESCRIBE-BITACORA-E. EXIT.
080400
080500******************************************************************
080600*                 C I E R R A   A R C H I V O S                  *
080700******************************************************************
080800 950-CIERRA-ARCHIVOS SECTION.
080900     CLOSE MONITOR-REPORT
081000     CLOSE RUN-LOG.
081100 950-CIERRA-ARCHIVOS-E. EXIT.
081200

000100******************************************************************
000200*              C O P Y B O O K   K N S T M 0 1                   *
000300*   LAYOUT DEL ARCHIVO STUDENT-MASTER (MAESTRO DE ALUMNOS)        *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 200 POSICIONES                                 *
000600*   LLAVE LOGICA: STU-ID + SUBJECT-ID (SE MANTIENE ORDENADO)      *
000700******************************************************************
000800* 19/03/1989 EEDR TCK-KN-014  ALTA DEL COPYBOOK.                 *
000900* 24/07/1991 EEDR TCK-KN-022  SE ACLARA QUE SUBJECT-SUB-ID ES EL *
001000*                             NIVEL VIGENTE, NO EL HISTORICO.    *
001100* 08/11/1994 EEDR TCK-KN-044  SE AMPLIA EL REGISTRO CON DOMICILIO*
001200*                             DEL ALUMNO, TARIFA DE TUITION Y    *
001300*                             SELLO DE ULTIMA ACTUALIZACION,     *
001400*                             PARA DEJAR DE MANTENERLOS APARTE.  *
001500******************************************************************
001600 01  REG-STUDENT-MASTER.
001700     05  STU-ID                 PIC X(10).
001800     05  STU-NAME               PIC X(30).
001900     05  SUBJECT-ID             PIC X(10).
002000*----> NIVEL/GRADO VIGENTE DEL ALUMNO PARA ESA MATERIA
002100     05  SUBJECT-SUB-ID         PIC X(10).
002200*----> DOMICILIO Y DATOS DE CONTACTO DEL ALUMNO
002300     05  STU-ADDR-LINE-1        PIC X(25).
002400     05  STU-ADDR-LINE-2        PIC X(25).
002500     05  STU-CITY               PIC X(15).
002600     05  STU-STATE              PIC X(02).
002700     05  STU-ZIP-CODE           PIC X(05).
002800     05  STU-PHONE-NUM          PIC X(10).
002900*----> FECHAS DE NACIMIENTO E INSCRIPCION, AAAA-MM-DD
003000     05  STU-BIRTH-DATE         PIC X(10).
003100     05  STU-ENROLL-DATE        PIC X(10).
003200*----> MAESTRO PREFERENTE ASIGNADO AL ALUMNO
003300     05  STU-TEACHER-ID         PIC X(10).
003400*----> TARIFA MENSUAL DE TUITION VIGENTE PARA EL ALUMNO
003500     05  STU-TUITION-RATE       PIC S9(05)V99.
003600*----> ESTADO DEL ALUMNO EN LA ESCUELA
003700     05  STU-STATUS-FLG         PIC 9(01).
003800         88  STU-BAJA                         VALUE 0.
003900         88  STU-ACTIVO                        VALUE 1.
004000         88  STU-SUSPENDIDO                    VALUE 2.
004100*----> ULTIMA ACTUALIZACION DEL REGISTRO (AUDITORIA)
004200     05  STU-LAST-UPDATE-DATE   PIC X(10).
004300     05  STU-LAST-UPDATE-USER   PIC X(08).
004400*----> RELLENO HASTA COMPLETAR LOS 200 BYTES DEL REGISTRO
004500     05  FILLER                 PIC X(02).

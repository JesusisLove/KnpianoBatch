000100******************************************************************
000200* FECHA       : 19/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : KNPIANO - ESCUELA DE PIANO                       *
000500* PROGRAMA    : KNDB1010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIGE LAS LECCIONES DEL MES DE LA FECHA BASE   *
000800*             : CUYO SUBJECT-SUB-ID YA NO COINCIDE CON EL NIVEL  *
000900*             : VIGENTE DEL ALUMNO EN EL MAESTRO, Y VERIFICA QUE *
001000*             : NO QUEDEN LECCIONES DESACTUALIZADAS.             *
001100* ARCHIVOS    : LESSON=A/E, STUDENT-MASTER=C, RUN-LOG=A          *
001200* ACCION (ES) : A=ACTUALIZA, C=CONSULTA, E=ESCRIBE               *
001300* INSTALADO   : 19/03/1989                                       *
001400* BPM/RATIONAL: KN-BATCH-014                                     *
001500* NOMBRE      : SUITE DE PROCESOS NOCTURNOS KNDB - JOB 1010      *
001600* DESCRIPCION : CORRECCION DE NIVEL DE LECCIONES                 *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    KNDB1010.
002000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.                  KNPIANO - ESCUELA DE PIANO.
002200 DATE-WRITTEN.                  19/03/1989.
002300 DATE-COMPILED.
002400 SECURITY.                      USO INTERNO KNPIANO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 19/03/1989 EEDR TCK-KN-014  PRIMERA VERSION DEL PROGRAMA, LEE  *
002900*                             LESSON Y STUDENT-MASTER Y CORRIGE  *
003000*                             EL SUBJECT-SUB-ID DESACTUALIZADO.  *
003100* 02/06/1990 EEDR TCK-KN-021  SE AGREGA LA RE-VERIFICACION FINAL *
003200*                             (PASADA 3) PARA CLASIFICAR EL      *
003300*                             ESTATUS EN SUCCESS O WARNING.      *
003400* 14/11/1991 PEDR TCK-KN-030  SE CIERRA Y REABRE LESSON I-O ENTRE*
003500*                             PASADAS PARA EVITAR ARRASTRAR EL   *
003600*                             PUNTERO DE LECTURA DE LA PASADA    *
003700*                             ANTERIOR (VER TCK-KN-030).         *
003800* 25/02/1993 EEDR TCK-KN-036  VALIDACION DE FECHA BASE INVALIDA  *
003900*                             SE REPORTA COMO ERROR EN BITACORA. *
004000* 09/09/1994 PEDR TCK-KN-041  AJUSTE DE PICTURE EN CONTADORES DE *
004100*                             BITACORA PARA EVITAR TRUNCAMIENTO. *
004200* 30/01/1996 EEDR TCK-KN-048  LIMPIEZA DE COMENTARIOS Y AJUSTE DE*
004300*                             LA SECCION DE APERTURA DE ARCHIVOS.*
004400* 18/07/1997 PEDR TCK-KN-052  SE AGREGA VALIDACION DE FS-LESSON  *
004500*                             IGUAL A 97 (ORGANIZATION WARNING). *
004600* 05/12/1998 EEDR TCK-KN-059  AJUSTE MILENIO (Y2K): EL PARSEO DE *
004700*                             LA FECHA BASE YA NO ASUME SIGLO 19,*
004800*                             SE TOMA EL SIGLO TAL COMO VIENE EN *
004900*                             LOS 4 DIGITOS DE WKS-PARM-ANIO.    *
005000* 22/01/1999 EEDR TCK-KN-060  PRUEBAS DE PASO DE SIGLO CON FECHAS*
005100*                             BASE 19991231 Y 20000101, SIN      *
005200*                             HALLAZGOS.                         *
005300* 11/08/2001 PEDR TCK-KN-065  SE AGREGA LA CUENTA DE LEIDOS DEL  *
005400*                             MAESTRO EN EL RESUMEN DE BITACORA. *
005500* 03/03/2005 EEDR TCK-KN-071  CORRECCION MENOR: EL MENSAJE DE    *
005600*                             ESTATUS WARNING AHORA INCLUYE EL   *
005700*                             RESIDUO DE LA PASADA 3.            *
005800* 17/10/2010 PEDR TCK-KN-088  REVISION GENERAL DE COMENTARIOS Y  *
005900*                             DE LA NUMERACION DE PARRAFOS.      *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT LESSON         ASSIGN TO KNLSN01
006800            ORGANIZATION   IS SEQUENTIAL
006900            FILE STATUS    IS FS-LESSON
007000                              FSE-LESSON.
007100
007200     SELECT STUDENT-MASTER ASSIGN TO KNSTM01
007300            ORGANIZATION   IS SEQUENTIAL
007400            FILE STATUS    IS FS-STUMAST
007500                              FSE-STUMAST.
007600
007700     SELECT RUN-LOG        ASSIGN TO SYS009
007800            FILE STATUS    IS FS-RUNLOG.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500 FD  LESSON
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800     COPY KNLSN01.
008900
009000 FD  STUDENT-MASTER
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY KNSTM01.
009400
009500 FD  RUN-LOG
009600     RECORDING MODE IS F.
009700 01  RUN-LOG-LINE               PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     05  FS-LESSON              PIC 9(02) VALUE ZEROES.
010500     05  FSE-LESSON.
010600         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
010700         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
010800         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
010900     05  FS-STUMAST             PIC 9(02) VALUE ZEROES.
011000     05  FSE-STUMAST.
011100         10  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
011200         10  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
011300         10  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
011400     05  FS-RUNLOG              PIC 9(02) VALUE ZEROES.
011500*      VARIABLES RUTINA DE FSE
011600     05  PROGRAMA               PIC X(08) VALUE 'KNDB1010'.
011700     05  ARCHIVO                PIC X(08) VALUE SPACES.
011800     05  ACCION                 PIC X(10) VALUE SPACES.
011900     05  LLAVE                  PIC X(32) VALUE SPACES.
012000******************************************************************
012100*                    P A R A M E T R O S   D E L   J O B         *
012200******************************************************************
012300 01  WKS-PARM-ENTRADA           PIC X(18) VALUE SPACES.
012400 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
012500     05  WKS-PARM-FECHA-BASE    PIC 9(08).
012600     05  WKS-PARM-FECHA-BASE-R  REDEFINES WKS-PARM-FECHA-BASE.
012700         10  WKS-PARM-ANIO      PIC 9(04).
012800         10  WKS-PARM-MES       PIC 9(02).
012900         10  WKS-PARM-DIA       PIC 9(02).
013000     05  WKS-PARM-MODO          PIC X(10).
013100 01  WKS-MES-CLAVE              PIC X(07) VALUE SPACES.
013200 01  WKS-PARM-VALIDA-SW         PIC X(01) VALUE 'S'.
013300     88  WKS-PARM-ES-VALIDA               VALUE 'S'.
013400     88  WKS-PARM-NO-ES-VALIDA            VALUE 'N'.
013500******************************************************************
013600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013700******************************************************************
013800 01  WKS-FLAGS.
013900     05  WKS-FIN-LESSON         PIC 9(01) VALUE ZERO.
014000         88  FIN-LESSON                   VALUE 1.
014100     05  WKS-FIN-STUMAST        PIC 9(01) VALUE ZERO.
014200         88  FIN-STUMAST                  VALUE 1.
014300     05  WKS-STUMAST-ENCONTRADO PIC 9(01) VALUE ZERO.
014400         88  STUMAST-ENCONTRADO           VALUE 1.
014500
014600 01  WKS-LSN-FECHA-COPIA        PIC X(10) VALUE SPACES.
014700 01  WKS-LSN-FECHA-COPIA-R REDEFINES WKS-LSN-FECHA-COPIA.
014800     05  WKS-LSN-FECHA-MES      PIC X(07).
014900     05  WKS-LSN-FECHA-DIA      PIC X(03).
015000
015100 01  WKS-CONTADORES.
015200     05  WKS-CNT-LEIDOS-LSN     PIC 9(07) COMP VALUE ZERO.
015300     05  WKS-CNT-LEIDOS-STM     PIC 9(07) COMP VALUE ZERO.
015400     05  WKS-CNT-SELECCIONADAS  PIC 9(07) COMP VALUE ZERO.
015500     05  WKS-CNT-CORREGIDAS     PIC 9(07) COMP VALUE ZERO.
015600     05  WKS-CNT-RESIDUO        PIC 9(07) COMP VALUE ZERO.
015700 01  WKS-CONTADORES-EDIT.
015800     05  WKS-CNT-EDIT           PIC ZZZ,ZZ9.
015900
016000 01  WKS-ESTATUS-JOB            PIC X(07) VALUE SPACES.
016100
016200******************************************************************
016300*         ============== TABLA DE MAESTRO ============           *
016400******************************************************************
016500 01  WKS-TABLA-MAESTRO.
016600     05  WKS-TAB-STM-CNT        PIC 9(05) COMP VALUE ZERO.
016700     05  WKS-TAB-STM OCCURS 1 TO 5000 TIMES
016800            DEPENDING ON WKS-TAB-STM-CNT
016900            ASCENDING KEY IS WKS-TAB-STM-LLAVE
017000            INDEXED BY IDX-STM.
017100         10  WKS-TAB-STM-LLAVE.
017200             15  WKS-TAB-STM-STU-ID  PIC X(10).
017300             15  WKS-TAB-STM-SUB-ID  PIC X(10).
017400         10  WKS-TAB-STM-SUBLVL      PIC X(10).
017500
017600******************************************************************
017700*                MAQUETACION DE LINEAS DE BITACORA               *
017800******************************************************************
017900 01  WKS-LINEA-BITACORA         PIC X(132) VALUE SPACES.
018000 01  WKS-LINEA-BITACORA-R REDEFINES WKS-LINEA-BITACORA.
018100     05  WKS-LB-COL-01          PIC X(20).
018200     05  WKS-LB-COL-02          PIC X(20).
018300     05  WKS-LB-COL-03          PIC X(20).
018400     05  FILLER                 PIC X(72).
018500
018600******************************************************************
018700 PROCEDURE DIVISION.
018800******************************************************************
018900*               S E C C I O N    P R I N C I P A L               *
019000******************************************************************
019100 000-MAIN SECTION.
019200     PERFORM 100-VALIDA-PARAMETROS THRU 100-VALIDA-PARAMETROS-E
019300     IF WKS-PARM-ES-VALIDA
019400        PERFORM 150-ABRE-ARCHIVOS   THRU 150-ABRE-ARCHIVOS-E
019500        PERFORM 200-CARGA-MAESTRO-STU
019600                                     THRU 200-CARGA-MAESTRO-STU-E
019700        PERFORM 300-CUENTA-INCORRECTAS
019800                                     THRU 300-CUENTA-INCORRECTAS-E
019900        IF WKS-CNT-SELECCIONADAS > 0
020000           PERFORM 400-CORRIGE-LECCIONES
020100                                  THRU 400-CORRIGE-LECCIONES-E
020200           PERFORM 500-VERIFICA-RESIDUO
020300                                  THRU 500-VERIFICA-RESIDUO-E
020400        ELSE
020500           MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
020600        END-IF
020700        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
020800     ELSE
020900        MOVE 'ERROR'   TO WKS-ESTATUS-JOB
021000     END-IF
021100     PERFORM 900-ESCRIBE-BITACORA THRU 900-ESCRIBE-BITACORA-E
021200     STOP RUN.
021300 000-MAIN-E. EXIT.
021400
021500******************************************************************
021600*            V A L I D A C I O N   D E   P A R A M E T R O S     *
021700******************************************************************
021800 100-VALIDA-PARAMETROS SECTION.
021900     ACCEPT WKS-PARM-ENTRADA FROM SYSIN
022000     SET WKS-PARM-ES-VALIDA TO TRUE
022100     IF WKS-PARM-ANIO IS NOT NUMERIC
022200          OR WKS-PARM-MES  IS NOT NUMERIC
022300          OR WKS-PARM-DIA  IS NOT NUMERIC
022400          OR WKS-PARM-MES  < 1 OR WKS-PARM-MES > 12
022500          OR WKS-PARM-DIA  < 1 OR WKS-PARM-DIA > 31
022600        SET WKS-PARM-NO-ES-VALIDA TO TRUE
022700     ELSE
022800        MOVE SPACES         TO WKS-MES-CLAVE
022900        STRING WKS-PARM-ANIO       DELIMITED BY SIZE
023000               '-'                 DELIMITED BY SIZE
023100               WKS-PARM-MES        DELIMITED BY SIZE
023200               INTO WKS-MES-CLAVE
023300     END-IF.
023400 100-VALIDA-PARAMETROS-E. EXIT.
023500
023600******************************************************************
023700*                 A P E R T U R A   D E   A R C H I V O S        *
023800******************************************************************
023900 150-ABRE-ARCHIVOS SECTION.
024000     OPEN I-O    LESSON
024100     IF FS-LESSON NOT EQUAL 0 AND 97
024200        MOVE 'OPEN'    TO ACCION
024300        MOVE SPACES    TO LLAVE
024400        MOVE 'LESSON'  TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-LESSON, FSE-LESSON
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF
025000
025100     OPEN INPUT  STUDENT-MASTER
025200     IF FS-STUMAST NOT EQUAL 0 AND 97
025300        MOVE 'OPEN'          TO ACCION
025400        MOVE SPACES          TO LLAVE
025500        MOVE 'STUMAST'       TO ARCHIVO
025600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025700                              FS-STUMAST, FSE-STUMAST
025800        CLOSE LESSON
025900        MOVE 91 TO RETURN-CODE
026000        STOP RUN
026100     END-IF
026200
026300     OPEN OUTPUT RUN-LOG.
026400 150-ABRE-ARCHIVOS-E. EXIT.
026500
026600******************************************************************
026700*          C A R G A   D E L   M A E S T R O   D E   A L U M N O S
026800******************************************************************
026900 200-CARGA-MAESTRO-STU SECTION.
027000     MOVE ZERO TO WKS-FIN-STUMAST WKS-TAB-STM-CNT
027100     PERFORM 210-LEE-STUMAST THRU 210-LEE-STUMAST-E
027200     PERFORM 220-ACUMULA-STUMAST THRU 220-ACUMULA-STUMAST-E
027300             UNTIL FIN-STUMAST.
027400 200-CARGA-MAESTRO-STU-E. EXIT.
027500
027600 210-LEE-STUMAST SECTION.
027700     READ STUDENT-MASTER
027800          AT END SET FIN-STUMAST TO TRUE
027900     END-READ.
028000 210-LEE-STUMAST-E. EXIT.
028100
028200 220-ACUMULA-STUMAST SECTION.
028300     ADD 1 TO WKS-CNT-LEIDOS-STM
028400     ADD 1 TO WKS-TAB-STM-CNT
028500     MOVE STU-ID         TO WKS-TAB-STM-STU-ID (WKS-TAB-STM-CNT)
028600     MOVE SUBJECT-ID     TO WKS-TAB-STM-SUB-ID (WKS-TAB-STM-CNT)
028700     MOVE SUBJECT-SUB-ID TO WKS-TAB-STM-SUBLVL (WKS-TAB-STM-CNT)
028800     PERFORM 210-LEE-STUMAST THRU 210-LEE-STUMAST-E.
028900 220-ACUMULA-STUMAST-E. EXIT.
029000
029100******************************************************************
029200*      P A S A D A   1  -  C U E N T A   I N C O R R E C T A S   *
029300******************************************************************
029400 300-CUENTA-INCORRECTAS SECTION.
029500     MOVE ZERO TO WKS-CNT-SELECCIONADAS WKS-FIN-LESSON
029600     PERFORM 310-LEE-LESSON THRU 310-LEE-LESSON-E
029700     PERFORM 320-EVALUA-LESSON THRU 320-EVALUA-LESSON-E
029800             UNTIL FIN-LESSON.
029900 300-CUENTA-INCORRECTAS-E. EXIT.
030000
030100 310-LEE-LESSON SECTION.
030200     READ LESSON
030300          AT END SET FIN-LESSON TO TRUE
030400     END-READ
030500     IF NOT FIN-LESSON
030600        ADD 1 TO WKS-CNT-LEIDOS-LSN
030700     END-IF.
030800 310-LEE-LESSON-E. EXIT.
030900
031000 320-EVALUA-LESSON SECTION.
031100     PERFORM 330-BUSCA-MAESTRO-STU THRU 330-BUSCA-MAESTRO-STU-E
031200     IF STUMAST-ENCONTRADO
031300        MOVE SCHEDUAL-DATE TO WKS-LSN-FECHA-COPIA
031400        IF WKS-LSN-FECHA-MES = WKS-MES-CLAVE
031500           AND SUBJECT-SUB-ID NOT = WKS-TAB-STM-SUBLVL (IDX-STM)
031600           ADD 1 TO WKS-CNT-SELECCIONADAS
031700        END-IF
031800     END-IF
031900     PERFORM 310-LEE-LESSON THRU 310-LEE-LESSON-E.
032000 320-EVALUA-LESSON-E. EXIT.
032100
032200******************************************************************
032300*         B U S C A   L A   L L A V E   E N   E L   M A E S T R O
032400******************************************************************
032500 330-BUSCA-MAESTRO-STU SECTION.
032600     MOVE ZERO TO WKS-STUMAST-ENCONTRADO
032700     SET IDX-STM TO 1
032800     IF WKS-TAB-STM-CNT > 0
032900        SEARCH ALL WKS-TAB-STM
033000           WHEN WKS-TAB-STM-STU-ID (IDX-STM) = STU-ID
033100            AND WKS-TAB-STM-SUB-ID (IDX-STM) = SUBJECT-ID
033200                SET STUMAST-ENCONTRADO TO TRUE
033300        END-SEARCH
033400     END-IF.
033500 330-BUSCA-MAESTRO-STU-E. EXIT.
033600
033700******************************************************************
033800*      P A S A D A   2  -  C O R R I G E   L A S   L E C C I O N E S
033900******************************************************************
034000 400-CORRIGE-LECCIONES SECTION.
034100     CLOSE LESSON
034200     OPEN I-O LESSON
034300     MOVE ZERO TO WKS-FIN-LESSON
034400     PERFORM 410-LEE-LESSON-C THRU 410-LEE-LESSON-C-E
034500     PERFORM 420-CORRIGE-UNA THRU 420-CORRIGE-UNA-E
034600             UNTIL FIN-LESSON.
034700 400-CORRIGE-LECCIONES-E. EXIT.
034800
034900 410-LEE-LESSON-C SECTION.
035000     READ LESSON
035100          AT END SET FIN-LESSON TO TRUE
035200     END-READ.
035300 410-LEE-LESSON-C-E. EXIT.
035400
035500 420-CORRIGE-UNA SECTION.
035600     PERFORM 330-BUSCA-MAESTRO-STU THRU 330-BUSCA-MAESTRO-STU-E
035700     IF STUMAST-ENCONTRADO
035800        MOVE SCHEDUAL-DATE TO WKS-LSN-FECHA-COPIA
035900        IF WKS-LSN-FECHA-MES = WKS-MES-CLAVE
036000           AND SUBJECT-SUB-ID NOT = WKS-TAB-STM-SUBLVL (IDX-STM)
036100           MOVE WKS-TAB-STM-SUBLVL (IDX-STM) TO SUBJECT-SUB-ID
036200           REWRITE REG-LESSON
036300           IF FS-LESSON = 0
036400              ADD 1 TO WKS-CNT-CORREGIDAS
036500           ELSE
036600              MOVE 'REWRITE' TO ACCION
036700              MOVE LESSON-ID TO LLAVE
036800              MOVE 'LESSON'  TO ARCHIVO
036900              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037000                                    LLAVE, FS-LESSON, FSE-LESSON
037100           END-IF
037200        END-IF
037300     END-IF
037400     PERFORM 410-LEE-LESSON-C THRU 410-LEE-LESSON-C-E.
037500 420-CORRIGE-UNA-E. EXIT.
037600
037700******************************************************************
037800*      P A S A D A   3  -  V E R I F I C A   R E S I D U O        *
037900******************************************************************
038000 500-VERIFICA-RESIDUO SECTION.
038100     CLOSE LESSON
038200     OPEN INPUT LESSON
038300     MOVE ZERO TO WKS-CNT-RESIDUO WKS-FIN-LESSON
038400     PERFORM 510-LEE-LESSON-V THRU 510-LEE-LESSON-V-E
038500     PERFORM 520-VERIFICA-UNA THRU 520-VERIFICA-UNA-E
038600             UNTIL FIN-LESSON
038700     IF WKS-CNT-RESIDUO = 0
038800        MOVE 'SUCCESS' TO WKS-ESTATUS-JOB
038900     ELSE
039000        MOVE 'WARNING' TO WKS-ESTATUS-JOB
039100     END-IF
039200     CLOSE LESSON
039300     OPEN I-O LESSON.
039400 500-VERIFICA-RESIDUO-E. EXIT.
039500
039600 510-LEE-LESSON-V SECTION.
039700     READ LESSON
039800          AT END SET FIN-LESSON TO TRUE
039900     END-READ.
040000 510-LEE-LESSON-V-E. EXIT.
040100
040200 520-VERIFICA-UNA SECTION.
040300     PERFORM 330-BUSCA-MAESTRO-STU THRU 330-BUSCA-MAESTRO-STU-E
040400     IF STUMAST-ENCONTRADO
040500        MOVE SCHEDUAL-DATE TO WKS-LSN-FECHA-COPIA
040600        IF WKS-LSN-FECHA-MES = WKS-MES-CLAVE
040700           AND SUBJECT-SUB-ID NOT = WKS-TAB-STM-SUBLVL (IDX-STM)
040800           ADD 1 TO WKS-CNT-RESIDUO
040900        END-IF
041000     END-IF
041100     PERFORM 510-LEE-LESSON-V THRU 510-LEE-LESSON-V-E.
041200 520-VERIFICA-UNA-E. EXIT.
041300
041400******************************************************************
041500*                  E S C R I B E   B I T A C O R A                *
041600******************************************************************
041700 900-ESCRIBE-BITACORA SECTION.
041800     MOVE SPACES TO WKS-LINEA-BITACORA
041900     STRING 'KNDB1010 INICIO   MES=' DELIMITED BY SIZE
042000            WKS-MES-CLAVE            DELIMITED BY SIZE
042100            ' MODO=' DELIMITED BY SIZE
042200            WKS-PARM-MODO            DELIMITED BY SIZE
042300            INTO WKS-LINEA-BITACORA
042400     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
042500
042600     MOVE SPACES TO WKS-LINEA-BITACORA
042700     MOVE WKS-CNT-LEIDOS-LSN TO WKS-CNT-EDIT
042800     STRING 'LEIDOS LESSON        : ' DELIMITED BY SIZE
042900            WKS-CNT-EDIT              DELIMITED BY SIZE
043000            INTO WKS-LINEA-BITACORA
043100     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
043200
043300     MOVE SPACES TO WKS-LINEA-BITACORA
043400     MOVE WKS-CNT-LEIDOS-STM TO WKS-CNT-EDIT
043500     STRING 'LEIDOS STUDENT-MASTER: ' DELIMITED BY SIZE
043600            WKS-CNT-EDIT              DELIMITED BY SIZE
043700            INTO WKS-LINEA-BITACORA
043800     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
043900
044000     MOVE SPACES TO WKS-LINEA-BITACORA
044100     MOVE WKS-CNT-SELECCIONADAS TO WKS-CNT-EDIT
044200     STRING 'SELECCIONADAS PASADA 1: ' DELIMITED BY SIZE
044300            WKS-CNT-EDIT              DELIMITED BY SIZE
044400            INTO WKS-LINEA-BITACORA
044500     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
044600
044700     MOVE SPACES TO WKS-LINEA-BITACORA
044800     MOVE WKS-CNT-CORREGIDAS TO WKS-CNT-EDIT
044900     STRING 'CORREGIDAS PASADA 2   : ' DELIMITED BY SIZE
045000            WKS-CNT-EDIT              DELIMITED BY SIZE
045100            INTO WKS-LINEA-BITACORA
045200     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
045300
045400     MOVE SPACES TO WKS-LINEA-BITACORA
045500     MOVE WKS-CNT-RESIDUO TO WKS-CNT-EDIT
045600     STRING 'RESIDUO PASADA 3      : ' DELIMITED BY SIZE
045700            WKS-CNT-EDIT              DELIMITED BY SIZE
045800            INTO WKS-LINEA-BITACORA
045900     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
046000
046100     MOVE SPACES TO WKS-LINEA-BITACORA
046200     STRING 'KNDB1010 FIN      ESTATUS=' DELIMITED BY SIZE
046300            WKS-ESTATUS-JOB             DELIMITED BY SIZE
046400            ' LEIDOS='  DELIMITED BY SIZE
046500            WKS-CNT-EDIT                DELIMITED BY SIZE
046600            ' ESCRITOS=' DELIMITED BY SIZE
046700            INTO WKS-LINEA-BITACORA
046800     MOVE WKS-CNT-CORREGIDAS TO WKS-CNT-EDIT
046900     WRITE RUN-LOG-LINE FROM WKS-LINEA-BITACORA
047000     CLOSE RUN-LOG.
047100 900-ESCRIBE-BITACORA-E. EXIT.
047200
047300******************************************************************
047400*                 C I E R R A   A R C H I V O S                  *
047500******************************************************************
047600 950-CIERRA-ARCHIVOS SECTION.
047700     CLOSE LESSON
047800     CLOSE STUDENT-MASTER.
047900 950-CIERRA-ARCHIVOS-E. EXIT.
048000

000100******************************************************************
000200*              C O P Y B O O K   K N F L S 0 1                   *
000300*   LAYOUT DEL ARCHIVO FIXED-LESSON (PLANTILLA FIJA SEMANAL)      *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 90 POSICIONES                                  *
000600******************************************************************
000700* 09/04/1993 EEDR TCK-KN-016  ALTA DEL COPYBOOK.                 *
000800* 21/05/2002 EEDR TCK-KN-065  SE AGREGA HORA DE LA CLASE Y ESTADO*
000900*                             DE VIGENCIA DE LA PLANTILLA, PEDIDO*
001000*                             POR LA OFICINA DE HORARIOS.        *
001100******************************************************************
001200 01  REG-FIXED-LESSON.
001300     05  STU-ID                 PIC X(10).
001400     05  SUBJECT-ID             PIC X(10).
001500     05  SUBJECT-SUB-ID         PIC X(10).
001600     05  TEACHER-ID             PIC X(10).
001700*----> 1 = LUNES ... 7 = DOMINGO
001800     05  DAY-OF-WEEK            PIC 9(01).
001900*----> HORA DE INICIO DE LA CLASE FIJA, FORMATO HHMM
002000     05  FLS-START-TIME         PIC 9(04).
002100*----> VIGENCIA DE LA PLANTILLA (SE DA DE BAJA SIN BORRAR HISTORIA)
002200     05  FLS-STATUS             PIC 9(01).
002300         88  FLS-VIGENTE                      VALUE 1.
002400         88  FLS-DE-BAJA                       VALUE 0.
002500*----> RELLENO HASTA COMPLETAR LOS 90 BYTES DEL REGISTRO
002600     05  FILLER                 PIC X(44).

000100******************************************************************
000200*              C O P Y B O O K   K N L S N 0 1                   *
000300*   LAYOUT DEL ARCHIVO LESSON (AGENDA DE LECCIONES / CHECK-IN)    *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 92 POSICIONES                                  *
000600******************************************************************
000700* 19/03/1989 EEDR TCK-KN-014  ALTA DEL COPYBOOK PARA EL SUITE    *
000800*                             DE PROCESOS NOCTURNOS KNDB.        *
000900******************************************************************
001000 01  REG-LESSON.
001100*----> LLAVE DEL REGISTRO, IDS AUTOGENERADOS SON kn-lsn- + 13 DIG.
001200     05  LESSON-ID              PIC X(20).
001300*----> ALUMNO Y MATERIA A LA QUE PERTENECE LA LECCION
001400     05  STU-ID                 PIC X(10).
001500     05  SUBJECT-ID             PIC X(10).
001600*----> NIVEL/GRADO CON EL QUE SE AGENDO LA LECCION (PUEDE QUEDAR
001700*      DESACTUALIZADO RESPECTO AL MAESTRO, VER KNDB1010)
001800     05  SUBJECT-SUB-ID         PIC X(10).
001900*----> FECHA PROGRAMADA AAAA-MM-DD Y MAESTRO ASIGNADO
002000     05  SCHEDUAL-DATE          PIC X(10).
002100     05  TEACHER-ID             PIC X(10).
002200*----> INDICADORES  0/1
002300     05  ATTEND-FLG             PIC 9(01).
002400         88  LSN-NO-ASISTIO                   VALUE 0.
002500         88  LSN-SI-ASISTIO                   VALUE 1.
002600     05  ADVC-FLG               PIC 9(01).
002700         88  LSN-PAGO-REGULAR                 VALUE 0.
002800         88  LSN-PAGO-ANTICIPADO               VALUE 1.
002900*----> RELLENO HASTA COMPLETAR LOS 92 BYTES DEL REGISTRO
003000     05  FILLER                 PIC X(20).

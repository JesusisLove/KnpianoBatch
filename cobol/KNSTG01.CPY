000100******************************************************************
000200*              C O P Y B O O K   K N S T G 0 1                   *
000300*   LAYOUT DEL ARCHIVO STUDENT-STAGING (ORIGEN DE SINCRONIA)      *
000400*   APLICACION  : KNPIANO - ESCUELA DE PIANO                     *
000500*   LARGO       : 150 POSICIONES                                 *
000600******************************************************************
000700* 30/03/1989 EEDR TCK-KN-015  ALTA DEL COPYBOOK.                 *
000800* 19/02/1995 EEDR TCK-KN-046  SE AMPLIA CON DOMICILIO Y SELLO DE *
000900*                             ORIGEN, MISMOS CAMPOS QUE VIAJAN   *
001000*                             DESDE EL SISTEMA DE INSCRIPCIONES. *
001100******************************************************************
001200 01  REG-STUDENT-STAGING.
001300     05  STU-ID                 PIC X(10).
001400     05  STU-NAME               PIC X(30).
001500     05  SUBJECT-ID             PIC X(10).
001600     05  SUBJECT-SUB-ID         PIC X(10).
001700*----> DOMICILIO TAL COMO LLEGA DEL SISTEMA DE ORIGEN
001800     05  STU-ADDR-LINE-1        PIC X(25).
001900     05  STU-ADDR-LINE-2        PIC X(25).
002000     05  STU-CITY               PIC X(15).
002100     05  STU-STATE              PIC X(02).
002200     05  STU-ZIP-CODE           PIC X(05).
002300*----> 0 = PENDIENTE DE SINCRONIZAR, 1 = YA SINCRONIZADO
002400     05  SYNC-FLG               PIC 9(01).
002500         88  STG-PENDIENTE                    VALUE 0.
002600         88  STG-SINCRONIZADO                 VALUE 1.
002700*----> SELLO DE CUANDO SE GENERO EL REGISTRO DE STAGING
002800     05  STG-ORIGEN-FECHA       PIC X(10).
002900*----> RELLENO HASTA COMPLETAR LOS 150 BYTES DEL REGISTRO
003000     05  FILLER                 PIC X(07).
